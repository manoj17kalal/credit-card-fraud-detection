000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDTXMRC
000140* PURPOSE :  TRANSACTION MASTER OUTPUT RECORD (TXM-REC).  EVERY
000150*            TRANSACTION READ BY FRDMAIN IS WRITTEN HERE WHETHER
000160*            OR NOT A RULE FIRED, WITH THE FRAUD FLAG SET
000170*            ACCORDINGLY.  SAME LEADING FIELDS AS TX-REC - KEEP
000180*            THE TWO BOOKS IN STEP IF TX-REC CHANGES.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-10  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240 01  TXM-REC.
000250     05  TXM-ID               PIC X(36).
000260     05  TXM-TIMESTAMP        PIC X(19).
000270     05  TXM-CARD-NUMBER      PIC X(20).
000280     05  TXM-AMOUNT           PIC S9(7)V99.
000290     05  TXM-MERCHANT-ID      PIC X(36).
000300     05  TXM-MERCHANT-NAME    PIC X(30).
000310     05  TXM-MERCHANT-CAT     PIC X(20).
000320     05  TXM-COUNTRY          PIC X(30).
000330     05  TXM-CITY             PIC X(30).
000340     05  TXM-LATITUDE         PIC S9(3)V9(6).
000350     05  TXM-LONGITUDE        PIC S9(3)V9(6).
000360     05  TXM-FRAUD-FLAG       PIC X(01).
000370         88  TXM-IS-FRAUD                VALUE 'Y'.
000380         88  TXM-NOT-FRAUD                VALUE 'N'.
000390     05  FILLER               PIC X(09).
