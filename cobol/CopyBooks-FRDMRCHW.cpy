000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDMRCHW
000140* PURPOSE :  TEST-DATA MERCHANT TABLE.  20 MERCHANTS SPREAD
000150*            ACROSS THE 10 MERCHANT CATEGORIES IN FRDCATW, WITH A
000160*            FIXED HOME COUNTRY/CITY EACH.  USED BY FRDMRCH TO
000170*            HAND THE GENERATOR A MERCHANT FOR A TEST RECORD.
000180*
000190* MAINTENANCE HISTORY:
000200*     1989-06-14  RHL  ORIG  FIRST RELEASE - 20 TEST MERCHANTS.
000210*================================================================*
000220
000230 01  MERCHANT-TABLE.
000240     05  MERCHANT-CNT        PIC S9(4)  COMP VALUE 20.
000250     05  MERCHANT-OCCS.
000260         10  FILLER PIC X(36) VALUE '11110001-AAAA-BBBB-CCCC-000000000001'.
000270         10  FILLER PIC X(30) VALUE 'CIRCUIT ROW ELECTRONICS'.
000280         10  FILLER PIC X(20) VALUE 'ELECTRONICS'.
000290         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
000300         10  FILLER PIC X(30) VALUE 'NEW YORK'.
000310         10  FILLER PIC X(36) VALUE '11110002-AAAA-BBBB-CCCC-000000000002'.
000320         10  FILLER PIC X(30) VALUE 'NORTHGATE ELECTRONICS'.
000330         10  FILLER PIC X(20) VALUE 'ELECTRONICS'.
000340         10  FILLER PIC X(30) VALUE 'CANADA'.
000350         10  FILLER PIC X(30) VALUE 'TORONTO'.
000360         10  FILLER PIC X(36) VALUE '11110003-AAAA-BBBB-CCCC-000000000003'.
000370         10  FILLER PIC X(30) VALUE 'ATLASLINE TRAVEL'.
000380         10  FILLER PIC X(20) VALUE 'TRAVEL'.
000390         10  FILLER PIC X(30) VALUE 'UNITED KINGDOM'.
000400         10  FILLER PIC X(30) VALUE 'LONDON'.
000410         10  FILLER PIC X(36) VALUE '11110004-AAAA-BBBB-CCCC-000000000004'.
000420         10  FILLER PIC X(30) VALUE 'MERIDIAN VOYAGES'.
000430         10  FILLER PIC X(20) VALUE 'TRAVEL'.
000440         10  FILLER PIC X(30) VALUE 'FRANCE'.
000450         10  FILLER PIC X(30) VALUE 'PARIS'.
000460         10  FILLER PIC X(36) VALUE '11110005-AAAA-BBBB-CCCC-000000000005'.
000470         10  FILLER PIC X(30) VALUE 'WEBCART ONLINE'.
000480         10  FILLER PIC X(20) VALUE 'ONLINE SHOPPING'.
000490         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
000500         10  FILLER PIC X(30) VALUE 'CHICAGO'.
000510         10  FILLER PIC X(36) VALUE '11110006-AAAA-BBBB-CCCC-000000000006'.
000520         10  FILLER PIC X(30) VALUE 'QUICKBUY MARKETPLACE'.
000530         10  FILLER PIC X(20) VALUE 'ONLINE SHOPPING'.
000540         10  FILLER PIC X(30) VALUE 'GERMANY'.
000550         10  FILLER PIC X(30) VALUE 'BERLIN'.
000560         10  FILLER PIC X(36) VALUE '11110007-AAAA-BBBB-CCCC-000000000007'.
000570         10  FILLER PIC X(30) VALUE 'HARBOUR LANE CLOTHING'.
000580         10  FILLER PIC X(20) VALUE 'CLOTHING'.
000590         10  FILLER PIC X(30) VALUE 'ITALY'.
000600         10  FILLER PIC X(30) VALUE 'ROME'.
000610         10  FILLER PIC X(36) VALUE '11110008-AAAA-BBBB-CCCC-000000000008'.
000620         10  FILLER PIC X(30) VALUE 'REDBRIDGE APPAREL'.
000630         10  FILLER PIC X(20) VALUE 'CLOTHING'.
000640         10  FILLER PIC X(30) VALUE 'SPAIN'.
000650         10  FILLER PIC X(30) VALUE 'MADRID'.
000660         10  FILLER PIC X(36) VALUE '11110009-AAAA-BBBB-CCCC-000000000009'.
000670         10  FILLER PIC X(30) VALUE 'HOMEWORKS IMPROVEMENT'.
000680         10  FILLER PIC X(20) VALUE 'HOME IMPROVEMENT'.
000690         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
000700         10  FILLER PIC X(30) VALUE 'DALLAS'.
000710         10  FILLER PIC X(36) VALUE '11110010-AAAA-BBBB-CCCC-000000000010'.
000720         10  FILLER PIC X(30) VALUE 'BUILDRIGHT SUPPLY'.
000730         10  FILLER PIC X(20) VALUE 'HOME IMPROVEMENT'.
000740         10  FILLER PIC X(30) VALUE 'MEXICO'.
000750         10  FILLER PIC X(30) VALUE 'MEXICO CITY'.
000760         10  FILLER PIC X(36) VALUE '11110011-AAAA-BBBB-CCCC-000000000011'.
000770         10  FILLER PIC X(30) VALUE 'FAIRVIEW GROCERY'.
000780         10  FILLER PIC X(20) VALUE 'GROCERY'.
000790         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
000800         10  FILLER PIC X(30) VALUE 'NEW YORK'.
000810         10  FILLER PIC X(36) VALUE '11110012-AAAA-BBBB-CCCC-000000000012'.
000820         10  FILLER PIC X(30) VALUE 'CORNER MARKET GROCERS'.
000830         10  FILLER PIC X(20) VALUE 'GROCERY'.
000840         10  FILLER PIC X(30) VALUE 'BRAZIL'.
000850         10  FILLER PIC X(30) VALUE 'SAO PAULO'.
000860         10  FILLER PIC X(36) VALUE '11110013-AAAA-BBBB-CCCC-000000000013'.
000870         10  FILLER PIC X(30) VALUE 'PINEHILL BISTRO'.
000880         10  FILLER PIC X(20) VALUE 'RESTAURANT'.
000890         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
000900         10  FILLER PIC X(30) VALUE 'CHICAGO'.
000910         10  FILLER PIC X(36) VALUE '11110014-AAAA-BBBB-CCCC-000000000014'.
000920         10  FILLER PIC X(30) VALUE 'TOKYO NOODLE HOUSE'.
000930         10  FILLER PIC X(20) VALUE 'RESTAURANT'.
000940         10  FILLER PIC X(30) VALUE 'JAPAN'.
000950         10  FILLER PIC X(30) VALUE 'TOKYO'.
000960         10  FILLER PIC X(36) VALUE '11110015-AAAA-BBBB-CCCC-000000000015'.
000970         10  FILLER PIC X(30) VALUE 'STARLIGHT CINEMA'.
000980         10  FILLER PIC X(20) VALUE 'ENTERTAINMENT'.
000990         10  FILLER PIC X(30) VALUE 'AUSTRALIA'.
001000         10  FILLER PIC X(30) VALUE 'SYDNEY'.
001010         10  FILLER PIC X(36) VALUE '11110016-AAAA-BBBB-CCCC-000000000016'.
001020         10  FILLER PIC X(30) VALUE 'GRANDSTAGE ENTERTAINMENT'.
001030         10  FILLER PIC X(20) VALUE 'ENTERTAINMENT'.
001040         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
001050         10  FILLER PIC X(30) VALUE 'LOS ANGELES'.
001060         10  FILLER PIC X(36) VALUE '11110017-AAAA-BBBB-CCCC-000000000017'.
001070         10  FILLER PIC X(30) VALUE 'WELLSPRING PHARMACY'.
001080         10  FILLER PIC X(20) VALUE 'HEALTHCARE'.
001090         10  FILLER PIC X(30) VALUE 'INDIA'.
001100         10  FILLER PIC X(30) VALUE 'MUMBAI'.
001110         10  FILLER PIC X(36) VALUE '11110018-AAAA-BBBB-CCCC-000000000018'.
001120         10  FILLER PIC X(30) VALUE 'CARELINE CLINIC'.
001130         10  FILLER PIC X(20) VALUE 'HEALTHCARE'.
001140         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
001150         10  FILLER PIC X(30) VALUE 'NEW YORK'.
001160         10  FILLER PIC X(36) VALUE '11110019-AAAA-BBBB-CCCC-000000000019'.
001170         10  FILLER PIC X(30) VALUE 'HIGHWAY FUEL STOP'.
001180         10  FILLER PIC X(20) VALUE 'GAS STATION'.
001190         10  FILLER PIC X(30) VALUE 'UNITED STATES'.
001200         10  FILLER PIC X(30) VALUE 'DALLAS'.
001210         10  FILLER PIC X(36) VALUE '11110020-AAAA-BBBB-CCCC-000000000020'.
001220         10  FILLER PIC X(30) VALUE 'MAPLE LEAF FUEL CO'.
001230         10  FILLER PIC X(20) VALUE 'GAS STATION'.
001240         10  FILLER PIC X(30) VALUE 'CANADA'.
001250         10  FILLER PIC X(30) VALUE 'TORONTO'.
001260     05  FILLER REDEFINES MERCHANT-OCCS.
001270         10  MERCHANT-ENTRY                  OCCURS 20
001280                                             INDEXED MC-DX.
001290             15  MERCHANT-ID
001300                             PIC X(36).
001310             15  MERCHANT-NAME
001320                             PIC X(30).
001330             15  MERCHANT-CATEGORY
001340                             PIC X(20).
001350             15  MERCHANT-COUNTRY
001360                             PIC X(30).
001370             15  MERCHANT-CITY
001380                             PIC X(30).
