000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDGEN
000140* PURPOSE:    TEST-DATA GENERATOR (TRANSACTIONGENERATOR) DRIVER.
000150*             BUILDS W-GEN-RUN-CNT TRANSACTION RECORDS BY CALLING
000160*             FRDGENP ONCE PER RECORD AND WRITES THEM TO THE
000170*             TRANSACTION INPUT FILE FOR FRDMAIN TO PROCESS.
000180*             NOT PART OF THE PRODUCTION NIGHTLY RUN - USED TO
000190*             BUILD SAMPLE/TEST DECKS FOR THE RULE ENGINE.
000200*
000210* CHANGE LOG:
000220*     1989-07-25  RHL  ORIG  FIRST RELEASE - 1000 RECORD TEST
000230*                      DECK.
000240*     1993-02-14  JPL  0013  W-GEN-RUN-CNT MADE A WORKING-STORAGE
000250*                      CONSTANT (WAS LITERAL ON THE PERFORM) SO
000260*                      QA CAN CHANGE DECK SIZE WITHOUT RELINKING
000270*                      TWO MODULES.
000280*     1998-11-04  DJO  Y2K01 TX-TIMESTAMP BUILT FROM A 4-DIGIT
000290*                      YEAR ALREADY - REVIEWED, NO CHANGE
000300*                      REQUIRED FOR THE MILLENNIUM.
000310*================================================================*
000320
000330 IDENTIFICATION DIVISION.
000340*========================
000350
000360 PROGRAM-ID.             FRDGEN.
000370 AUTHOR.                 R HOLLOWAY.
000380 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000390 DATE-WRITTEN.           07/25/89.
000400 DATE-COMPILED.
000410 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000420
000430 ENVIRONMENT DIVISION.
000440*=====================
000450
000460 CONFIGURATION SECTION.
000470*----------------------
000480
000490 SOURCE-COMPUTER.
000500     IBM-Z15.
000510
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540
000550 INPUT-OUTPUT SECTION.
000560*---------------------
000570
000580 FILE-CONTROL.
000590     SELECT TXNINPT              ASSIGN TO TXNINPT
000600                                 ORGANIZATION LINE SEQUENTIAL.
000610/
000620 DATA DIVISION.
000630*==============
000640
000650 FILE SECTION.
000660*-------------
000670
000680 FD  TXNINPT.
000690
000700     COPY FRDTXREC.
000710
000720 WORKING-STORAGE SECTION.
000730*------------------------
000740
000750 COPY FRDCOMW1.
000760
000770 01  W-FRDGENP-PROG           PIC X(08)       VALUE 'FRDGENP'.
000780 01  W-FRDGENP-PARAMETER.    COPY FRDGENL.
000790
000800 01  W-FRDGENP-PARAMETER-X REDEFINES W-FRDGENP-PARAMETER
000810                             PIC X(273).
000820
000830 77  W-GEN-RUN-CNT            PIC S9(09) COMP VALUE 1000.
000840 77  W-REC-CNT                PIC S9(09) COMP VALUE 0.
000850
000860 01  W-COMPILED-DATE.
000870     05  W-COMPILED-DATE-YYYY
000880                             PIC X(04)       VALUE '1989'.
000890     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '07'.
000900     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '25'.
000910     05  FILLER              PIC X(09).
000920
000930 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
000940                             PIC X(17).
000950
000960 01  W-GEN-COUNTERS.
000970     05  W-NORMAL-CNT         PIC S9(09) COMP VALUE 0.
000980     05  W-FRAUD-CNT          PIC S9(09) COMP VALUE 0.
000990     05  FILLER               PIC X(01).
001000
001010 01  W-GEN-COUNTERS-X REDEFINES W-GEN-COUNTERS
001020                             PIC X(09).
001030/
001040 PROCEDURE DIVISION.
001050*===================
001060
001070 MAIN.
001080*-----
001090
001100     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001110
001120     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001130         VARYING W-REC-CNT FROM 1 BY 1
001140           UNTIL W-REC-CNT > W-GEN-RUN-CNT
001150
001160     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
001170     .
001180 MAIN-EXIT.
001190     STOP RUN.
001200/
001210 SUB-1000-START-UP.
001220*------------------
001230
001240     DISPLAY 'FRDGEN   compiled on '
001250         W-COMPILED-DATE-YYYY '/'
001260         W-COMPILED-DATE-MM   '/'
001270         W-COMPILED-DATE-DD
001280
001290     DISPLAY 'FRDGEN   building ' W-GEN-RUN-CNT
001300             ' test transactions'
001310
001320     OPEN OUTPUT TXNINPT
001330     .
001340 SUB-1000-EXIT.
001350     EXIT.
001360/
001370 SUB-2000-PROCESS.
001380*-----------------
001390
001400     MOVE W-REC-CNT           TO GN-SEQUENCE
001410
001420     PERFORM SUB-2100-CALL-FRDGENP THRU SUB-2100-EXIT
001430
001440     MOVE GN-TX-ID             TO TX-ID
001450     MOVE GN-TX-TIMESTAMP      TO TX-TIMESTAMP
001460     MOVE GN-TX-CARD-NUMBER    TO TX-CARD-NUMBER
001470     MOVE GN-TX-AMOUNT         TO TX-AMOUNT
001480     MOVE GN-TX-MERCHANT-ID    TO TX-MERCHANT-ID
001490     MOVE GN-TX-MERCHANT-NAME  TO TX-MERCHANT-NAME
001500     MOVE GN-TX-MERCHANT-CAT   TO TX-MERCHANT-CAT
001510     MOVE GN-TX-COUNTRY        TO TX-COUNTRY
001520     MOVE GN-TX-CITY           TO TX-CITY
001530     MOVE GN-TX-LATITUDE       TO TX-LATITUDE
001540     MOVE GN-TX-LONGITUDE      TO TX-LONGITUDE
001550
001560     IF      GN-PATTERN-USED = 'NORMAL'
001570         ADD  1               TO W-NORMAL-CNT
001580     ELSE
001590         ADD  1               TO W-FRAUD-CNT
001600     END-IF
001610
001620     PERFORM SUB-9100-WRITE-TXNINPT THRU SUB-9100-EXIT
001630     .
001640 SUB-2000-EXIT.
001650     EXIT.
001660/
001670 SUB-2100-CALL-FRDGENP.
001680*-------------------------
001690
001700     CALL W-FRDGENP-PROG  USING W-FRDGENP-PARAMETER
001710     .
001720 SUB-2100-EXIT.
001730     EXIT.
001740/
001750 SUB-3000-SHUT-DOWN.
001760*-------------------
001770
001780     CLOSE TXNINPT
001790
001800     DISPLAY 'FRDGEN   normal transactions written: '
001810             W-NORMAL-CNT
001820     DISPLAY 'FRDGEN   fraud pattern transactions:   '
001830             W-FRAUD-CNT
001840     DISPLAY 'FRDGEN   completed'
001850     .
001860 SUB-3000-EXIT.
001870     EXIT.
001880/
001890 SUB-9100-WRITE-TXNINPT.
001900*--------------------------
001910
001920     WRITE TX-REC
001930     .
001940 SUB-9100-EXIT.
001950     EXIT.
