000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDGEOL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDGEO.
000150*            FRDGENP CALLS FRDGEO TO DRAW A "FOREIGN" COUNTRY/
000160*            CITY (DIFFERENT FROM THE CARD'S HOME COUNTRY) WHEN
000170*            BUILDING A FOREIGN-COUNTRY FRAUD PATTERN.
000180*
000190* MAINTENANCE HISTORY:
000200*     1989-07-22  RHL  ORIG  FIRST RELEASE.
000210*================================================================*
000220
000230**** INPUT FIELD:
000240****     GO-HOME-COUNTRY:
000250****         THE CARD'S HOME COUNTRY - THE ENTRY DRAWN IS
000260****         GUARANTEED NOT TO MATCH IT.
000270
000280**** OUTPUT FIELDS:
000290****     GO-COUNTRY / GO-CITY:
000300****         THE FOREIGN LOCATION DRAWN.
000310
000320     05  GO-HOME-COUNTRY          PIC X(30).
000330     05  GO-COUNTRY               PIC X(30).
000340     05  GO-CITY                  PIC X(30).
000350
000360     05  FILLER                   PIC X(01).
