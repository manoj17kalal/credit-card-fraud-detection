000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDCARDL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDCARD.
000150*            FRDGENP CALLS FRDCARD EITHER TO DRAW A RANDOM TEST
000160*            CARD (FUNCTION 'PK') OR TO POST A NEW LAST
000170*            COUNTRY/CITY AGAINST A CARD ALREADY DRAWN (FUNCTION
000180*            'UP') AFTER A FOREIGN-COUNTRY FRAUD PATTERN.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-22  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240**** INPUT FIELDS:
000250****     CD-FUNCTION:
000260****         'PK' DRAW A RANDOM CARD.  'UP' POST CD-NEW-COUNTRY/
000270****         CD-NEW-CITY AS THE LAST LOCATION FOR CD-CARD-NUMBER.
000280****     CD-CARD-NUMBER:
000290****         ON AN 'UP' CALL, IDENTIFIES WHICH CARD TO UPDATE.
000300****     CD-NEW-COUNTRY / CD-NEW-CITY:
000310****         ON AN 'UP' CALL, THE LOCATION TO POST.
000320
000330**** OUTPUT FIELDS (SET ON A 'PK' CALL):
000340****     CD-CARD-NUMBER, CD-HOME-COUNTRY, CD-LAST-COUNTRY,
000350****     CD-LAST-CITY.
000360
000370     05  CD-FUNCTION              PIC X(02)  VALUE 'PK'.
000380         88  CD-FUNCTION-PICK                 VALUE 'PK'.
000390         88  CD-FUNCTION-UPDATE                VALUE 'UP'.
000400
000410     05  CD-CARD-NUMBER           PIC X(20).
000420     05  CD-HOME-COUNTRY          PIC X(30).
000430     05  CD-LAST-COUNTRY          PIC X(30).
000440     05  CD-LAST-CITY             PIC X(30).
000450     05  CD-NEW-COUNTRY           PIC X(30).
000460     05  CD-NEW-CITY              PIC X(30).
000470
000480     05  FILLER                   PIC X(01).
