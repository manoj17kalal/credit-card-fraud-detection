000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDCATW
000140* PURPOSE :  MERCHANT-CATEGORY AMOUNT-BAND TABLE.  USED BY THE
000150*            TEST-DATA GENERATOR (FRDGEN/FRDMRCH) TO DRAW A
000160*            PLAUSIBLE PURCHASE AMOUNT FOR A NORMAL (NON-FRAUD)
000170*            TRANSACTION, BANDED BY THE MERCHANT'S CATEGORY.
000180*
000190* MAINTENANCE HISTORY:
000200*     1989-06-14  RHL  ORIG  FIRST RELEASE - 10 CATEGORY BANDS.
000210*================================================================*
000220
000230 01  CAT-BAND-TABLE.
000240     05  CAT-BAND-CNT        PIC S9(4)  COMP VALUE 10.
000250     05  CAT-BAND-OCCS.
000260         10  FILLER          PIC X(20)       VALUE 'ELECTRONICS'.
000270         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000280         10  FILLER          PIC S9(7)V99    VALUE   2000.00.
000290         10  FILLER          PIC X(20)       VALUE 'TRAVEL'.
000300         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000310         10  FILLER          PIC S9(7)V99    VALUE   2000.00.
000320         10  FILLER          PIC X(20)       VALUE 'ONLINE SHOPPING'.
000330         10  FILLER          PIC S9(7)V99    VALUE     20.00.
000340         10  FILLER          PIC S9(7)V99    VALUE    500.00.
000350         10  FILLER          PIC X(20)       VALUE 'CLOTHING'.
000360         10  FILLER          PIC S9(7)V99    VALUE     20.00.
000370         10  FILLER          PIC S9(7)V99    VALUE    500.00.
000380         10  FILLER          PIC X(20)       VALUE
000390                                              'HOME IMPROVEMENT'.
000400         10  FILLER          PIC S9(7)V99    VALUE     20.00.
000410         10  FILLER          PIC S9(7)V99    VALUE    500.00.
000420         10  FILLER          PIC X(20)       VALUE 'GROCERY'.
000430         10  FILLER          PIC S9(7)V99    VALUE      5.00.
000440         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000450         10  FILLER          PIC X(20)       VALUE 'RESTAURANT'.
000460         10  FILLER          PIC S9(7)V99    VALUE      5.00.
000470         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000480         10  FILLER          PIC X(20)       VALUE 'ENTERTAINMENT'.
000490         10  FILLER          PIC S9(7)V99    VALUE      5.00.
000500         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000510         10  FILLER          PIC X(20)       VALUE 'HEALTHCARE'.
000520         10  FILLER          PIC S9(7)V99    VALUE      5.00.
000530         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000540         10  FILLER          PIC X(20)       VALUE 'GAS STATION'.
000550         10  FILLER          PIC S9(7)V99    VALUE      5.00.
000560         10  FILLER          PIC S9(7)V99    VALUE    100.00.
000570     05  FILLER REDEFINES CAT-BAND-OCCS.
000580         10  CAT-BAND-ENTRY                  OCCURS 10
000590                                             INDEXED CB-DX.
000600             15  CAT-BAND-NAME
000610                             PIC X(20).
000620             15  CAT-BAND-MIN
000630                             PIC S9(7)V99.
000640             15  CAT-BAND-MAX
000650                             PIC S9(7)V99.
