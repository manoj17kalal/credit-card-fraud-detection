000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDSUMW
000140* PURPOSE :  SUMMARY RECORDS SHARED BY THE DAILY FRAUD REPORT
000150*            (FRDRPT) AND THE DATA EXPORTER (FRDEXP) - DAILY,
000160*            MERCHANT-CATEGORY AND COUNTRY AGGREGATES, PLUS THE
000170*            REPORT-HEADER STATISTICS BLOCK.
000180*
000190* MAINTENANCE HISTORY:
000200*     1990-03-05  RHL  ORIG  FIRST RELEASE.
000210*================================================================*
000220
000230 01  DS-REC.
000240     05  DS-DATE              PIC X(10).
000250     05  DS-FRAUD-COUNT       PIC 9(7).
000260     05  DS-TOTAL-AMOUNT      PIC S9(9)V99.
000270     05  DS-AVG-AMOUNT        PIC S9(7)V99.
000280     05  DS-AVG-SCORE         PIC 9V99.
000290     05  FILLER               PIC X(10).
000300
000310 01  CAT-REC.
000320     05  CAT-CATEGORY         PIC X(20).
000330     05  CAT-FRAUD-COUNT      PIC 9(7).
000340     05  CAT-TOTAL-AMOUNT     PIC S9(9)V99.
000350     05  CAT-AVG-SCORE        PIC 9V99.
000360     05  FILLER               PIC X(10).
000370
000380 01  CTY-REC.
000390     05  CTY-COUNTRY          PIC X(30).
000400     05  CTY-FRAUD-COUNT      PIC 9(7).
000410     05  CTY-TOTAL-AMOUNT     PIC S9(9)V99.
000420     05  CTY-AVG-SCORE        PIC 9V99.
000430     05  FILLER               PIC X(10).
000440
000450 01  ST-REPORT-STATS.
000460     05  ST-TOTAL-FRAUDS      PIC 9(7).
000470     05  ST-TOTAL-AMOUNT      PIC S9(9)V99.
000480     05  ST-AVG-AMOUNT        PIC S9(7)V99.
000490     05  ST-MAX-AMOUNT        PIC S9(7)V99.
000500     05  ST-MIN-AMOUNT        PIC S9(7)V99.
000510     05  ST-AVG-SCORE         PIC 9V99.
000520     05  ST-CARD-COUNT        PIC 9(5).
000530     05  ST-CAT-COUNT         PIC 9(3).
000540     05  FILLER               PIC X(01).
