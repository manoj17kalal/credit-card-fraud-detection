000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDGEO
000140* PURPOSE:    TEST-DATA FOREIGN-LOCATION HANDLER.  DRAWS A RANDOM
000150*             COUNTRY/CITY FROM THE 10-ENTRY FOREIGN-LOCATION
000160*             TABLE, RE-DRAWING IF THE ENTRY HAPPENS TO MATCH THE
000170*             CARD'S OWN HOME COUNTRY, FOR THE FOREIGN-COUNTRY
000180*             FRAUD PATTERN.
000190*
000200* CHANGE LOG:
000210*     1989-07-22  RHL  ORIG  FIRST RELEASE - 10 FOREIGN LOCATIONS.
000220*     1998-10-05  DJO  Y2K03 REVIEWED - NO DATE FIELDS IN THIS
000230*                      MODULE.  NO CHANGE REQUIRED.
000240*     2011-09-14  TMK  0042  ADD A FLAT BUFFER VIEW OF OUR OWN
000250*                      LINKAGE PARAMETER FOR RAW-BYTE DUMPS.
000260*================================================================*
000270
000280 IDENTIFICATION DIVISION.
000290*========================
000300
000310 PROGRAM-ID.             FRDGEO.
000320 AUTHOR.                 R HOLLOWAY.
000330 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000340 DATE-WRITTEN.           07/22/89.
000350 DATE-COMPILED.
000360 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000370
000380 ENVIRONMENT DIVISION.
000390*=====================
000400
000410 CONFIGURATION SECTION.
000420*----------------------
000430
000440 SOURCE-COMPUTER.
000450     IBM-Z15.
000460
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510*---------------------
000520
000530 FILE-CONTROL.
000540/
000550 DATA DIVISION.
000560*==============
000570
000580 FILE SECTION.
000590*-------------
000600
000610 WORKING-STORAGE SECTION.
000620*------------------------
000630
000640 COPY FRDCOMW1.
000650
000660 01  W-FRDRAND-PROG           PIC X(08)       VALUE 'FRDRAND'.
000670 01  W-FRDRAND-PARAMETER.    COPY FRDRANDL.
000680
000690 01  W-FRDRAND-PARAMETER-X REDEFINES W-FRDRAND-PARAMETER
000700                             PIC X(19).
000710
000720 77  W-LOC-SUB                PIC S9(04) COMP.
000730 77  W-RETRY-CNT              PIC S9(04) COMP VALUE 0.
000740 77  W-MAX-RETRY              PIC S9(04) COMP VALUE 20.
000750
000760 COPY FRDGEOW.
000770
000780 01  W-FOREIGN-LOC-X  REDEFINES FOREIGN-LOC-TABLE
000790                             PIC X(602).
000800/
000810 LINKAGE SECTION.
000820*----------------
000830
000840 01  L-PARAMETER.             COPY FRDGEOL.
000850
000860*    2011-09-14 TMK 0042 - FLAT BUFFER VIEW OF OUR OWN CALL
000870*    PARAMETER, FOR DUMPING THE RAW BYTES WHEN OPS CAN'T TELL
000880*    FROM THE FIELD-LEVEL DISPLAY WHY A DRAW CAME BACK SHORT.
000890 01  L-PARAMETER-X REDEFINES L-PARAMETER
000900                             PIC X(91).
000910/
000920 PROCEDURE DIVISION USING L-PARAMETER.
000930*==================
000940
000950 MAIN.
000960*-----
000970
000980     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
000990
001000     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001010     .
001020 MAIN-EXIT.
001030     GOBACK.
001040/
001050 SUB-1000-START-UP.
001060*------------------
001070
001080     IF      W-NOT-FIRST-CALL
001090         GO TO SUB-1000-EXIT
001100     END-IF
001110
001120     SET  W-NOT-FIRST-CALL   TO TRUE
001130
001140     DISPLAY 'FRDGEO   starting up - 10 foreign locations'
001150     .
001160 SUB-1000-EXIT.
001170     EXIT.
001180/
001190 SUB-2000-PROCESS.
001200*-----------------
001210
001220     MOVE 0                  TO W-RETRY-CNT
001230
001240     PERFORM SUB-9010-DRAW-LOCATION THRU SUB-9010-EXIT
001250         UNTIL FOREIGN-LOC-COUNTRY(W-LOC-SUB) NOT = GO-HOME-COUNTRY
001260         OR    W-RETRY-CNT > W-MAX-RETRY
001270
001280     MOVE FOREIGN-LOC-COUNTRY(W-LOC-SUB)
001290                             TO GO-COUNTRY
001300     MOVE FOREIGN-LOC-CITY(W-LOC-SUB)
001310                             TO GO-CITY
001320     .
001330 SUB-2000-EXIT.
001340     EXIT.
001350/
001360 SUB-9010-DRAW-LOCATION.
001370*--------------------------
001380
001390     MOVE 1                  TO RAND-LOW-VALUE
001400     MOVE FOREIGN-LOC-CNT    TO RAND-HIGH-VALUE
001410     SET  RAND-FUNCTION-DRAW TO TRUE
001420
001430     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
001440
001450     MOVE RAND-RESULT        TO W-LOC-SUB
001460
001470     ADD  1                  TO W-RETRY-CNT
001480     .
001490 SUB-9010-EXIT.
001500     EXIT.
