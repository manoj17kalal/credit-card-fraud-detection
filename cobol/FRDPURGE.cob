000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDPURGE
000140* PURPOSE:    TRANSACTION MASTER RETENTION PURGE.  COPIES FORWARD
000150*             EVERY TXNMSTR RECORD WHOSE TIMESTAMP DATE IS NOT
000160*             OLDER THAN THE RETENTION CUTOFF TO A NEW MASTER
000170*             FILE, AND REPORTS HOW MANY RECORDS WERE DROPPED.
000180*             RUN DATE AND RETENTION-DAYS OVERRIDE COME IN ON A
000190*             CONTROL CARD - RETENTION DEFAULTS TO 90 DAYS WHEN
000200*             THE CARD LEAVES IT BLANK.  CUTOFF ARITHMETIC IS
000210*             HANDED OFF TO FRDDAYS SO THE CALENDAR MATH LIVES IN
000220*             ONE PLACE.
000230*
000240* CHANGE LOG:
000250*     1991-06-14  RHL  ORIG  FIRST RELEASE - MONTH-END RUN ONLY,
000260*                      FIXED 90-DAY RETENTION.
000270*     1994-11-22  JPL  0017  RETENTION DAYS NOW COMES OFF THE
000280*                      CONTROL CARD INSTEAD OF BEING HARD-CODED -
000290*                      RISK MANAGEMENT WANTS TO SHORTEN IT FOR
000300*                      CARDS UNDER INVESTIGATION WITHOUT A RECOMPILE.
000310*     1998-10-06  DJO  Y2K04 CUTOFF COMPARE GOES THROUGH FRDDAYS'S
000320*                      4-DIGIT-YEAR SERIAL NUMBER, NOT A STRING
000330*                      COMPARE ON THE RAW DATE - REVIEWED, NO
000340*                      CHANGE REQUIRED FOR THE ROLLOVER.
000350*     2004-02-11  JPL  0034  DISPLAY THE REMOVED-RECORD COUNT ON
000360*                      THE RUN LOG - OPS KEPT HAVING TO OPEN THE
000370*                      OUTPUT FILE AND COUNT LINES BY HAND.
000380*================================================================*
000390
000400 IDENTIFICATION DIVISION.
000410*========================
000420
000430 PROGRAM-ID.             FRDPURGE.
000440 AUTHOR.                 R HOLLOWAY.
000450 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000460 DATE-WRITTEN.           06/14/91.
000470 DATE-COMPILED.
000480 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000490
000500 ENVIRONMENT DIVISION.
000510*=====================
000520
000530 CONFIGURATION SECTION.
000540*----------------------
000550
000560 SOURCE-COMPUTER.
000570     IBM-Z15.
000580
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630*---------------------
000640
000650 FILE-CONTROL.
000660     SELECT CTLCARD              ASSIGN TO CTLCARD
000670                                 ORGANIZATION LINE SEQUENTIAL.
000680     SELECT TXNMSTR              ASSIGN TO TXNMSTR
000690                                 ORGANIZATION LINE SEQUENTIAL.
000700     SELECT TXNPURG              ASSIGN TO TXNPURG
000710                                 ORGANIZATION LINE SEQUENTIAL.
000720/
000730 DATA DIVISION.
000740*==============
000750
000760 FILE SECTION.
000770*-------------
000780
000790 FD  CTLCARD.
000800
000810 01  CTL-REC.
000820     05  CTL-RUN-DATE            PIC X(10).
000830     05  CTL-RETENTION-DAYS      PIC 9(05).
000840     05  FILLER                  PIC X(65).
000850
000860 FD  TXNMSTR.
000870
000880     COPY FRDTXMRC.
000890
000900 FD  TXNPURG.
000910
000920 01  PURG-REC                    PIC X(258).
000930
000940 WORKING-STORAGE SECTION.
000950*------------------------
000960
000970 COPY FRDCOMW1.
000980
000990 01  W-FRDDAYS-PROG            PIC X(08)       VALUE 'FRDDAYS'.
001000 01  W-CUTOFF-PARAMETER.      COPY FRDDAYSL.
001010 01  W-RECORD-PARAMETER.      COPY FRDDAYSL.
001020
001030 01  W-CUTOFF-PARAMETER-X REDEFINES W-CUTOFF-PARAMETER
001040                             PIC X(32).
001050
001060 01  W-COMPILED-DATE.
001070     05  W-COMPILED-DATE-YYYY
001080                             PIC X(04)       VALUE '1991'.
001090     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '06'.
001100     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '14'.
001110     05  FILLER              PIC X(09).
001120
001130 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
001140                             PIC X(17).
001150
001160 01  W-EOF-SWITCH.
001170     05  W-EOF-SW             PIC X(01)       VALUE 'N'.
001180         88  W-END-OF-FILE                    VALUE 'Y'.
001190         88  W-NOT-END-OF-FILE                VALUE 'N'.
001200     05  FILLER               PIC X(01).
001210
001220 01  W-RETENTION-DEFAULT       PIC 9(05)       VALUE 90.
001230
001240 77  W-RECS-READ               PIC S9(09) COMP VALUE 0.
001250 77  W-RECS-KEPT               PIC S9(09) COMP VALUE 0.
001260 77  W-RECS-REMOVED            PIC S9(09) COMP VALUE 0.
001270
001280 01  W-RUN-COUNTS.
001290     05  W-RUN-READ-SAVE        PIC S9(09) COMP.
001300     05  W-RUN-KEPT-SAVE        PIC S9(09) COMP.
001310     05  W-RUN-REMOVED-SAVE     PIC S9(09) COMP.
001320     05  FILLER                 PIC X(01).
001330
001340 01  W-RUN-COUNTS-R REDEFINES W-RUN-COUNTS
001350                             PIC X(13).
001360
001370 01  W-CUTOFF-TIMESTAMP         PIC X(19).
001380/
001390 PROCEDURE DIVISION.
001400*===================
001410
001420 MAIN.
001430*-----
001440
001450     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001460
001470     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001480         UNTIL W-END-OF-FILE
001490
001500     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
001510     .
001520 MAIN-EXIT.
001530     STOP RUN.
001540/
001550 SUB-1000-START-UP.
001560*------------------
001570
001580     DISPLAY 'FRDPURGE compiled on '
001590         W-COMPILED-DATE-YYYY '/'
001600         W-COMPILED-DATE-MM   '/'
001610         W-COMPILED-DATE-DD
001620
001630     DISPLAY 'FRDPURGE starting up - transaction master purge'
001640
001650     OPEN INPUT  CTLCARD
001660     READ CTLCARD
001670     CLOSE CTLCARD
001680
001690     IF      CTL-RETENTION-DAYS = 0
001700         MOVE W-RETENTION-DEFAULT TO CTL-RETENTION-DAYS
001710     END-IF
001720
001730     PERFORM SUB-1100-CALC-CUTOFF THRU SUB-1100-EXIT
001740
001750     OPEN INPUT  TXNMSTR
001760     OPEN OUTPUT TXNPURG
001770
001780     PERFORM SUB-9200-READ-TXNMSTR THRU SUB-9200-EXIT
001790     .
001800 SUB-1000-EXIT.
001810     EXIT.
001820/
001830 SUB-1100-CALC-CUTOFF.
001840*-------------------------
001850
001860     STRING CTL-RUN-DATE        DELIMITED BY SIZE
001870            ' 00:00:00'         DELIMITED BY SIZE
001880            INTO W-CUTOFF-TIMESTAMP
001890
001900     MOVE W-CUTOFF-TIMESTAMP    TO DY-TIMESTAMP OF
001910                                    W-CUTOFF-PARAMETER
001920
001930     CALL W-FRDDAYS-PROG  USING W-CUTOFF-PARAMETER
001940
001950     COMPUTE DY-ABS-DAYS OF W-CUTOFF-PARAMETER =
001960             DY-ABS-DAYS OF W-CUTOFF-PARAMETER
001970           - CTL-RETENTION-DAYS
001980     .
001990 SUB-1100-EXIT.
002000     EXIT.
002010/
002020 SUB-2000-PROCESS.
002030*-----------------
002040
002050     MOVE TXM-TIMESTAMP         TO DY-TIMESTAMP OF
002060                                    W-RECORD-PARAMETER
002070
002080     CALL W-FRDDAYS-PROG  USING W-RECORD-PARAMETER
002090
002100     IF      DY-ABS-DAYS OF W-RECORD-PARAMETER NOT <
002110             DY-ABS-DAYS OF W-CUTOFF-PARAMETER
002120         PERFORM SUB-2100-COPY-FORWARD THRU SUB-2100-EXIT
002130     ELSE
002140         ADD  1                 TO W-RECS-REMOVED
002150     END-IF
002160
002170     PERFORM SUB-9200-READ-TXNMSTR THRU SUB-9200-EXIT
002180     .
002190 SUB-2000-EXIT.
002200     EXIT.
002210/
002220 SUB-2100-COPY-FORWARD.
002230*--------------------------
002240
002250     MOVE TXM-REC               TO PURG-REC
002260     WRITE PURG-REC
002270     ADD  1                     TO W-RECS-KEPT
002280     .
002290 SUB-2100-EXIT.
002300     EXIT.
002310/
002320 SUB-3000-SHUT-DOWN.
002330*-------------------
002340
002350     CLOSE TXNMSTR
002360     CLOSE TXNPURG
002370
002380     MOVE W-RECS-READ           TO W-RUN-READ-SAVE
002390     MOVE W-RECS-KEPT           TO W-RUN-KEPT-SAVE
002400     MOVE W-RECS-REMOVED        TO W-RUN-REMOVED-SAVE
002410
002420     DISPLAY 'FRDPURGE records read:        ' W-RUN-READ-SAVE
002430     DISPLAY 'FRDPURGE records kept:        ' W-RUN-KEPT-SAVE
002440     DISPLAY 'FRDPURGE records removed:     ' W-RUN-REMOVED-SAVE
002450     DISPLAY 'FRDPURGE completed'
002460     .
002470 SUB-3000-EXIT.
002480     EXIT.
002490/
002500 SUB-9200-READ-TXNMSTR.
002510*--------------------------
002520
002530     READ TXNMSTR
002540         AT END
002550             SET  W-END-OF-FILE  TO TRUE
002560         NOT AT END
002570             ADD  1               TO W-RECS-READ
002580     END-READ
002590     .
002600 SUB-9200-EXIT.
002610     EXIT.
