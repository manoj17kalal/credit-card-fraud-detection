000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDCSTTW
000140* PURPOSE :  PER-CARD STATE WORKING TABLE FOR THE RULE ENGINE
000150*            (FRDRULES).  KEYED BY CARD NUMBER.  CARRIES THE LAST
000160*            OBSERVED COUNTRY (FOR THE UNUSUAL-LOCATION RULE) AND
000170*            THE ROLLING 30-SECOND WINDOW OF RECENT TRANSACTIONS
000180*            (FOR THE RAPID-TRANSACTIONS AND DUPLICATE-TRANSACTION
000190*            RULES).  BUILT UP IN MEMORY AS THE MAIN FLOW READS -
000200*            THERE IS NO DISK COPY OF THIS TABLE.
000210*
000220* MAINTENANCE HISTORY:
000230*     1990-02-19  RHL  ORIG  FIRST RELEASE - 500 CARD SLOTS.
000240*     1994-08-30  TMK  0011  RAISE RECENT-TX WINDOW FROM 10 TO 20
000250*                      ENTRIES PER CARD - HIGH-VOLUME CARDS WERE
000260*                      LOSING WINDOW ENTRIES BEFORE THE DUPLICATE
000270*                      RULE COULD SEE THEM.
000280*================================================================*
000290
000300 01  CS-CARD-TABLE.
000310     05  CS-CARD-CNT          PIC S9(4)  COMP VALUE 0.
000320     05  CS-CARD-ENTRY                         OCCURS 500
000330                                               INDEXED CS-DX.
000340         10  CS-CARD-NUMBER
000350                         PIC X(20).
000360         10  CS-LAST-COUNTRY
000370                         PIC X(30).
000380         10  CS-RECENT-CNT
000390                         PIC S9(4)  COMP VALUE 0.
000400         10  CS-RECENT-TX                       OCCURS 20
000410                                                INDEXED CS-TX-DX.
000420             15  CS-TX-TIMESTAMP
000430                             PIC X(19).
000440             15  CS-TX-MERCHANT-ID
000450                             PIC X(36).
000460             15  CS-TX-AMOUNT
000470                             PIC S9(7)V99.
000480     05  FILLER              PIC X(01).
