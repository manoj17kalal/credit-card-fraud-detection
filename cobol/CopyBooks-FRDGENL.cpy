000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDGENL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDGENP, THE
000150*            TEST-DATA PATTERN DISPATCHER.  FRDGEN CALLS FRDGENP
000160*            ONCE PER RECORD TO BE MANUFACTURED; FRDGENP DECIDES
000170*            NORMAL VS. ONE OF THE 4 FRAUD PATTERNS AND RETURNS A
000180*            FULLY-BUILT TRANSACTION.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-18  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240**** INPUT FIELD:
000250****     GN-SEQUENCE:
000260****         RECORD SEQUENCE NUMBER BEING BUILT - USED ONLY TO
000270****         MANUFACTURE TX-ID.
000280
000290**** OUTPUT FIELDS:
000300****     GN-TX-RECORD:
000310****         THE COMPLETED TRANSACTION, SAME SHAPE AS TX-REC.
000320****     GN-PATTERN-USED:
000330****         'NORMAL' OR THE NAME OF THE FRAUD PATTERN DRAWN -
000340****         INFORMATIONAL, NOT WRITTEN TO THE OUTPUT FILE.
000350
000360     05  GN-SEQUENCE              PIC S9(9)  COMP.
000370
000380     05  GN-TX-RECORD.
000390         10  GN-TX-ID             PIC X(36).
000400         10  GN-TX-TIMESTAMP      PIC X(19).
000410         10  GN-TX-CARD-NUMBER    PIC X(20).
000420         10  GN-TX-AMOUNT         PIC S9(7)V99.
000430         10  GN-TX-MERCHANT-ID    PIC X(36).
000440         10  GN-TX-MERCHANT-NAME  PIC X(30).
000450         10  GN-TX-MERCHANT-CAT   PIC X(20).
000460         10  GN-TX-COUNTRY        PIC X(30).
000470         10  GN-TX-CITY           PIC X(30).
000480         10  GN-TX-LATITUDE       PIC S9(3)V9(6).
000490         10  GN-TX-LONGITUDE      PIC S9(3)V9(6).
000500
000510     05  GN-PATTERN-USED          PIC X(20).
000520
000530     05  FILLER                   PIC X(01).
