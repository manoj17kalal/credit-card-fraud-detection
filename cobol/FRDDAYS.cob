000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDDAYS
000140* PURPOSE:    HOUSE DATE/TIME-TO-SERIAL CONVERTER.  TURNS A
000150*             'YYYY-MM-DD HH:MM:SS' STAMP INTO AN ABSOLUTE DAY
000160*             NUMBER AND AN ABSOLUTE SECOND COUNT SO CALLERS CAN
000170*             GET AN ELAPSED SPAN BY SUBTRACTING TWO RESULTS,
000180*             WITHOUT EVERY PROGRAM CARRYING ITS OWN CALENDAR
000190*             ARITHMETIC.  PROLEPTIC GREGORIAN - GOOD BACK TO THE
000200*             EARLIEST DATES THIS SHOP WILL EVER SEE ON A CARD.
000210*
000220* CHANGE LOG:
000230*     1991-06-10  RHL  ORIG  FIRST RELEASE - BUILT FOR FRDPURGE'S
000240*                      RETENTION CUTOFF.
000250*     1994-11-18  JPL  0016  ALSO CALLED BY FRDHLTH FOR THE 24-HOUR
000260*                      WINDOW AND THE DETECTION-LATENCY AVERAGE -
000270*                      NO CHANGE TO THE ARITHMETIC, JUST A SECOND
000280*                      CALLER.
000290*     1998-09-30  DJO  Y2K03 THE DAY-NUMBER FORMULA TAKES THE FULL
000300*                      4-DIGIT YEAR AND HANDLES THE CENTURY/400-
000310*                      YEAR LEAP RULE ALREADY - REVIEWED AGAINST
000320*                      01/01/2000 AND 02/29/2000 BY HAND, BOTH
000330*                      CORRECT.  NO CHANGE REQUIRED.
000340*================================================================*
000350
000360 IDENTIFICATION DIVISION.
000370*========================
000380
000390 PROGRAM-ID.             FRDDAYS.
000400 AUTHOR.                 R HOLLOWAY.
000410 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000420 DATE-WRITTEN.           06/10/91.
000430 DATE-COMPILED.
000440 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000450
000460 ENVIRONMENT DIVISION.
000470*=====================
000480
000490 CONFIGURATION SECTION.
000500*----------------------
000510
000520 SOURCE-COMPUTER.
000530     IBM-Z15.
000540
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590*---------------------
000600
000610 FILE-CONTROL.
000620/
000630 DATA DIVISION.
000640*==============
000650
000660 FILE SECTION.
000670*-------------
000680
000690 WORKING-STORAGE SECTION.
000700*------------------------
000710
000720 COPY FRDCOMW1.
000730
000740 01  W-COMPILED-DATE.
000750     05  W-COMPILED-DATE-YYYY
000760                             PIC X(04)       VALUE '1991'.
000770     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '06'.
000780     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '10'.
000790     05  FILLER              PIC X(09).
000800
000810 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
000820                             PIC X(17).
000830
000840 01  W-PARSE-WORK.
000850     05  W-YEAR               PIC 9(04).
000860     05  W-MONTH              PIC 9(02).
000870     05  W-DAY                PIC 9(02).
000880     05  W-HOUR               PIC 9(02).
000890     05  W-MINUTE             PIC 9(02).
000900     05  W-SECOND             PIC 9(02).
000910     05  FILLER               PIC X(01).
000920
000930 01  W-PARSE-WORK-X REDEFINES W-PARSE-WORK
000940                             PIC X(15).
000950
000960 77  W-YEAR-OVER-4            PIC S9(09) COMP.
000970 77  W-YEAR-OVER-100          PIC S9(09) COMP.
000980 77  W-YEAR-OVER-400          PIC S9(09) COMP.
000990 77  W-LEAP-REM4              PIC S9(09) COMP.
001000 77  W-LEAP-REM100            PIC S9(09) COMP.
001010 77  W-LEAP-REM400            PIC S9(09) COMP.
001020 77  W-LEAP-QUOT              PIC S9(09) COMP.
001030
001040 01  W-LEAP-SWITCH.
001050     05  W-LEAP-SW            PIC X(01)       VALUE 'N'.
001060         88  W-IS-LEAP-YEAR                    VALUE 'Y'.
001070         88  W-NOT-LEAP-YEAR                    VALUE 'N'.
001080     05  FILLER               PIC X(01).
001090
001100 01  MONTH-CUM-TABLE.
001110     05  FILLER               PIC S9(04) COMP VALUE 0.
001120     05  FILLER               PIC S9(04) COMP VALUE 31.
001130     05  FILLER               PIC S9(04) COMP VALUE 59.
001140     05  FILLER               PIC S9(04) COMP VALUE 90.
001150     05  FILLER               PIC S9(04) COMP VALUE 120.
001160     05  FILLER               PIC S9(04) COMP VALUE 151.
001170     05  FILLER               PIC S9(04) COMP VALUE 181.
001180     05  FILLER               PIC S9(04) COMP VALUE 212.
001190     05  FILLER               PIC S9(04) COMP VALUE 243.
001200     05  FILLER               PIC S9(04) COMP VALUE 273.
001210     05  FILLER               PIC S9(04) COMP VALUE 304.
001220     05  FILLER               PIC S9(04) COMP VALUE 334.
001230
001240 01  MONTH-CUM-TABLE-R REDEFINES MONTH-CUM-TABLE.
001250     05  MONTH-CUM-DAYS       PIC S9(04) COMP OCCURS 12 TIMES.
001260/
001270 LINKAGE SECTION.
001280*----------------
001290
001300 01  L-PARAMETER.           COPY FRDDAYSL.
001310/
001320 PROCEDURE DIVISION USING L-PARAMETER.
001330*==================
001340
001350 MAIN.
001360*-----
001370
001380     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001390
001400     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001410     .
001420 MAIN-EXIT.
001430     GOBACK.
001440/
001450 SUB-1000-START-UP.
001460*------------------
001470
001480     IF      W-NOT-FIRST-CALL
001490         GO TO SUB-1000-EXIT
001500     END-IF
001510
001520     SET  W-NOT-FIRST-CALL   TO TRUE
001530
001540     DISPLAY 'FRDDAYS  compiled on '
001550         W-COMPILED-DATE-YYYY '/'
001560         W-COMPILED-DATE-MM   '/'
001570         W-COMPILED-DATE-DD
001580     .
001590 SUB-1000-EXIT.
001600     EXIT.
001610/
001620 SUB-2000-PROCESS.
001630*-----------------
001640
001650     MOVE DY-TIMESTAMP(1:4)   TO W-YEAR
001660     MOVE DY-TIMESTAMP(6:2)   TO W-MONTH
001670     MOVE DY-TIMESTAMP(9:2)   TO W-DAY
001680     MOVE DY-TIMESTAMP(12:2)  TO W-HOUR
001690     MOVE DY-TIMESTAMP(15:2)  TO W-MINUTE
001700     MOVE DY-TIMESTAMP(18:2)  TO W-SECOND
001710
001720     PERFORM SUB-2100-CHECK-LEAP-YEAR THRU SUB-2100-EXIT
001730     PERFORM SUB-2200-CALC-ABS-DAYS THRU SUB-2200-EXIT
001740
001750     COMPUTE DY-ABS-SECONDS   = (DY-ABS-DAYS * 86400)
001760                              + (W-HOUR   * 3600)
001770                              + (W-MINUTE * 60)
001780                              +  W-SECOND
001790     .
001800 SUB-2000-EXIT.
001810     EXIT.
001820/
001830 SUB-2100-CHECK-LEAP-YEAR.
001840*-----------------------------
001850
001860     DIVIDE   W-YEAR          BY 4
001870                              GIVING W-LEAP-QUOT
001880                              REMAINDER W-LEAP-REM4
001890     DIVIDE   W-YEAR          BY 100
001900                              GIVING W-LEAP-QUOT
001910                              REMAINDER W-LEAP-REM100
001920     DIVIDE   W-YEAR          BY 400
001930                              GIVING W-LEAP-QUOT
001940                              REMAINDER W-LEAP-REM400
001950
001960     IF      W-LEAP-REM4 = 0
001970     AND     (W-LEAP-REM100 NOT = 0 OR W-LEAP-REM400 = 0)
001980         SET  W-IS-LEAP-YEAR  TO TRUE
001990     ELSE
002000         SET  W-NOT-LEAP-YEAR TO TRUE
002010     END-IF
002020     .
002030 SUB-2100-EXIT.
002040     EXIT.
002050/
002060 SUB-2200-CALC-ABS-DAYS.
002070*---------------------------
002080
002090     COMPUTE W-YEAR-OVER-4    = W-YEAR / 4
002100     COMPUTE W-YEAR-OVER-100  = W-YEAR / 100
002110     COMPUTE W-YEAR-OVER-400  = W-YEAR / 400
002120
002130     COMPUTE DY-ABS-DAYS      = (W-YEAR * 365)
002140                              +  W-YEAR-OVER-4
002150                              -  W-YEAR-OVER-100
002160                              +  W-YEAR-OVER-400
002170                              +  MONTH-CUM-DAYS(W-MONTH)
002180                              +  W-DAY
002190
002200     IF      W-IS-LEAP-YEAR
002210     AND     W-MONTH > 2
002220         ADD  1               TO DY-ABS-DAYS
002230     END-IF
002240     .
002250 SUB-2200-EXIT.
002260     EXIT.
