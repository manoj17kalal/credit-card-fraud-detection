000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDCARD
000140* PURPOSE:    TEST-DATA CARD TABLE HANDLER.  ON FIRST CALL LOADS
000150*             THE RUNTIME CARD-STATE-TABLE FROM THE STATIC
000160*             CARD-HOME-TABLE (LAST COUNTRY/CITY = HOME COUNTRY/
000170*             CITY TO START).  EACH SUBSEQUENT CALL EITHER DRAWS
000180*             A RANDOM TEST CARD OR POSTS A NEW LAST LOCATION
000190*             AGAINST A CARD ALREADY DRAWN, FOR THE
000200*             FOREIGN-COUNTRY FRAUD PATTERN.
000210*
000220* CHANGE LOG:
000230*     1989-07-22  RHL  ORIG  FIRST RELEASE - 15 TEST CARDS.
000240*     1991-11-08  RHL  0007  ADD CD-FUNCTION-UPDATE SO THE
000250*                      FOREIGN-COUNTRY PATTERN CAN CARRY THE NEW
000260*                      LOCATION FORWARD TO THE NEXT TRANSACTION ON
000270*                      THE SAME CARD.
000280*     1998-10-05  DJO  Y2K03 REVIEWED - NO DATE FIELDS IN THIS
000290*                      MODULE.  NO CHANGE REQUIRED.
000300*     2011-09-14  TMK  0042  ADD A FLAT BUFFER VIEW OF THE FRDRAND
000310*                      CALL PARAMETER TO MATCH HOW FRDGEO AND
000320*                      FRDGENP ALREADY CARRY THIS SAME BLOCK.
000330*================================================================*
000340
000350 IDENTIFICATION DIVISION.
000360*========================
000370
000380 PROGRAM-ID.             FRDCARD.
000390 AUTHOR.                 R HOLLOWAY.
000400 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000410 DATE-WRITTEN.           07/22/89.
000420 DATE-COMPILED.
000430 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000440
000450 ENVIRONMENT DIVISION.
000460*=====================
000470
000480 CONFIGURATION SECTION.
000490*----------------------
000500
000510 SOURCE-COMPUTER.
000520     IBM-Z15.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580*---------------------
000590
000600 FILE-CONTROL.
000610/
000620 DATA DIVISION.
000630*==============
000640
000650 FILE SECTION.
000660*-------------
000670
000680 WORKING-STORAGE SECTION.
000690*------------------------
000700
000710 COPY FRDCOMW1.
000720
000730 01  W-FRDRAND-PROG          PIC X(08)       VALUE 'FRDRAND'.
000740 01  W-FRDRAND-PARAMETER.   COPY FRDRANDL.
000750
000760*    2011-09-14 TMK 0042 - BUFFER VIEW OF THE FRDRAND CALL
000770*    PARAMETER, SAME AS FRDGEO/FRDGENP ALREADY CARRY FOR THIS
000780*    BLOCK.
000790 01  W-FRDRAND-PARAMETER-X REDEFINES W-FRDRAND-PARAMETER
000800                             PIC X(19).
000810
000820 77  W-RANDOM-SUB            PIC S9(04) COMP.
000830 77  W-LOAD-SUB              PIC S9(04) COMP.
000840
000850 COPY FRDCARDW.
000860
000870 01  W-CARD-HOME-X    REDEFINES CARD-HOME-TABLE
000880                             PIC X(1202).
000890 01  W-CARD-STATE-X   REDEFINES CARD-STATE-TABLE
000900                             PIC X(1203).
000910/
000920 LINKAGE SECTION.
000930*----------------
000940
000950 01  L-PARAMETER.            COPY FRDCARDL.
000960/
000970 PROCEDURE DIVISION USING L-PARAMETER.
000980*==================
000990
001000 MAIN.
001010*-----
001020
001030     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001040
001050     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001060     .
001070 MAIN-EXIT.
001080     GOBACK.
001090/
001100 SUB-1000-START-UP.
001110*------------------
001120
001130     IF      W-NOT-FIRST-CALL
001140         GO TO SUB-1000-EXIT
001150     END-IF
001160
001170     SET  W-NOT-FIRST-CALL   TO TRUE
001180
001190     DISPLAY 'FRDCARD  starting up - loading card state table'
001200
001210     PERFORM SUB-1100-LOAD-STATE THRU SUB-1100-EXIT
001220         VARYING W-LOAD-SUB FROM 1 BY 1
001230           UNTIL W-LOAD-SUB > CARD-HOME-CNT
001240     .
001250 SUB-1000-EXIT.
001260     EXIT.
001270/
001280 SUB-1100-LOAD-STATE.
001290*---------------------
001300
001310     MOVE CARD-HOME-NUMBER(W-LOAD-SUB)
001320                             TO CARD-STATE-NUMBER(W-LOAD-SUB)
001330     MOVE CARD-HOME-COUNTRY(W-LOAD-SUB)
001340                             TO CARD-STATE-LAST-COUNTRY(W-LOAD-SUB)
001350     MOVE CARD-HOME-CITY(W-LOAD-SUB)
001360                             TO CARD-STATE-LAST-CITY(W-LOAD-SUB)
001370
001380     ADD  1                  TO CARD-STATE-CNT
001390     .
001400 SUB-1100-EXIT.
001410     EXIT.
001420/
001430 SUB-2000-PROCESS.
001440*-----------------
001450
001460     EVALUATE TRUE
001470       WHEN CD-FUNCTION-PICK   IN L-PARAMETER
001480         PERFORM SUB-9010-PICK-CARD THRU SUB-9010-EXIT
001490
001500       WHEN CD-FUNCTION-UPDATE IN L-PARAMETER
001510         PERFORM SUB-9020-UPDATE-CARD THRU SUB-9020-EXIT
001520     END-EVALUATE
001530     .
001540 SUB-2000-EXIT.
001550     EXIT.
001560/
001570 SUB-9010-PICK-CARD.
001580*--------------------
001590
001600     MOVE 1                  TO RAND-LOW-VALUE
001610     MOVE CARD-HOME-CNT      TO RAND-HIGH-VALUE
001620     MOVE SPACE              TO RAND-FUNCTION
001630     SET  RAND-FUNCTION-DRAW TO TRUE
001640
001650     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
001660
001670     MOVE RAND-RESULT        TO W-RANDOM-SUB
001680
001690     MOVE CARD-STATE-NUMBER(W-RANDOM-SUB)
001700                             TO CD-CARD-NUMBER
001710     MOVE CARD-HOME-COUNTRY(W-RANDOM-SUB)
001720                             TO CD-HOME-COUNTRY
001730     MOVE CARD-STATE-LAST-COUNTRY(W-RANDOM-SUB)
001740                             TO CD-LAST-COUNTRY
001750     MOVE CARD-HOME-CITY(W-RANDOM-SUB)
001760                             TO CD-LAST-CITY
001770     .
001780 SUB-9010-EXIT.
001790     EXIT.
001800/
001810 SUB-9020-UPDATE-CARD.
001820*-----------------------
001830
001840     SET  CS-DX              TO 1
001850
001860     SEARCH CARD-STATE-OCCS
001870         AT END
001880             DISPLAY '**** FRDCARD error: card not on file - '
001890                     CD-CARD-NUMBER
001900             GO TO SUB-9020-EXIT
001910         WHEN CARD-STATE-NUMBER(CS-DX) = CD-CARD-NUMBER
001920             MOVE CD-NEW-COUNTRY
001930                             TO CARD-STATE-LAST-COUNTRY(CS-DX)
001940             MOVE CD-NEW-CITY
001950                             TO CARD-STATE-LAST-CITY(CS-DX)
001960     END-SEARCH
001970     .
001980 SUB-9020-EXIT.
001990     EXIT.
