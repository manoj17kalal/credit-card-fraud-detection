000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDMAIN
000140* PURPOSE:    FRAUD-DETECTION MAIN FLOW (TRANSACTIONPROCESSOR).
000150*             READS THE TRANSACTION INPUT FILE ONE RECORD AT A
000160*             TIME, CALLS FRDRULES ON EACH TO SCORE IT, WRITES
000170*             EVERY RECORD TO THE TRANSACTION MASTER WITH THE
000180*             FRAUD FLAG SET, AND WRITES A SEPARATE FRAUD RECORD
000190*             FOR EACH ONE FRDRULES FLAGGED.  THIS IS THE
000200*             NIGHTLY BATCH STEP - EVERYTHING ELSE (FRDRPT,
000210*             FRDEXP, FRDPURGE, FRDHLTH) RUNS AGAINST WHAT THIS
000220*             PROGRAM WRITES.
000230*
000240* CHANGE LOG:
000250*     1989-07-12  RHL  ORIG  FIRST RELEASE - READS TXNINPT, WRITES
000260*                      TXNMSTR AND FRDFILE.
000270*     1990-02-19  RHL  0002  NOW CALLS THE FRDRULES RULE ENGINE
000280*                      (WAS A STUB THAT ALWAYS SET THE FRAUD FLAG
000290*                      TO 'N') NOW THAT RISK MANAGEMENT HAS SIGNED
000300*                      OFF ON THE 5 DETECTION RULES.
000310*     1990-03-27  RHL  0003  PASS RL-MERCHANT-NAME TO FRDRULES -
000320*                      THE DUPLICATE-TRANSACTION RULE NEEDS THE
000330*                      MERCHANT'S NAME FOR ITS DESCRIPTION TEXT.
000340*     1993-02-14  JPL  0014  BUFFER THE TXNMSTR AND FRDFILE
000350*                      WRITES IN BATCHES OF 10 INSTEAD OF WRITING
000360*                      EVERY RECORD AS IT COMES - CUTS I/O WAIT ON
000370*                      THE NIGHTLY RUN NOTICEABLY.  NO CHANGE TO
000380*                      WHICH RECORDS GET WRITTEN, ONLY WHEN.
000390*     1998-11-04  DJO  Y2K01 TX-TIMESTAMP ALREADY CARRIES A
000400*                      4-DIGIT YEAR - REVIEWED, NO CHANGE REQUIRED
000410*                      FOR THE MILLENNIUM.
000420*     2003-05-09  JPL  0029  ADDED THE FRAUD-AMOUNT RUN TOTAL TO
000430*                      THE SHUTDOWN DISPLAY - OPS WANTED IT ON THE
000440*                      MORNING RUN LOG WITHOUT HAVING TO PULL THE
000450*                      REPORT.
000460*================================================================*
000470
000480 IDENTIFICATION DIVISION.
000490*========================
000500
000510 PROGRAM-ID.             FRDMAIN.
000520 AUTHOR.                 R HOLLOWAY.
000530 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000540 DATE-WRITTEN.           07/12/89.
000550 DATE-COMPILED.
000560 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000570
000580 ENVIRONMENT DIVISION.
000590*=====================
000600
000610 CONFIGURATION SECTION.
000620*----------------------
000630
000640 SOURCE-COMPUTER.
000650     IBM-Z15.
000660
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690
000700 INPUT-OUTPUT SECTION.
000710*---------------------
000720
000730 FILE-CONTROL.
000740     SELECT TXNINPT              ASSIGN TO TXNINPT
000750                                 ORGANIZATION LINE SEQUENTIAL.
000760     SELECT TXNMSTR              ASSIGN TO TXNMSTR
000770                                 ORGANIZATION LINE SEQUENTIAL.
000780     SELECT FRDFILE              ASSIGN TO FRDFILE
000790                                 ORGANIZATION LINE SEQUENTIAL.
000800/
000810 DATA DIVISION.
000820*==============
000830
000840 FILE SECTION.
000850*-------------
000860
000870 FD  TXNINPT.
000880
000890     COPY FRDTXREC.
000900
000910 FD  TXNMSTR.
000920
000930     COPY FRDTXMRC.
000940
000950 FD  FRDFILE.
000960
000970     COPY FRDFRDRC.
000980
000990 WORKING-STORAGE SECTION.
001000*------------------------
001010
001020 COPY FRDCOMW1.
001030
001040 01  W-FRDRULES-PROG          PIC X(08)       VALUE 'FRDRULES'.
001050 01  W-FRDRULES-PARAMETER.   COPY FRDRULEL.
001060
001070 01  W-FRDRULES-PARAMETER-X REDEFINES W-FRDRULES-PARAMETER
001080                             PIC X(249).
001090
001100 01  W-EOF-SWITCH.
001110     05  W-EOF-SW             PIC X(01)       VALUE 'N'.
001120         88  W-END-OF-FILE                    VALUE 'Y'.
001130         88  W-NOT-END-OF-FILE                VALUE 'N'.
001140     05  FILLER               PIC X(01).
001150
001160 01  W-COMPILED-DATE.
001170     05  W-COMPILED-DATE-YYYY
001180                             PIC X(04)       VALUE '1989'.
001190     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '07'.
001200     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '12'.
001210     05  FILLER              PIC X(09).
001220
001230 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
001240                             PIC X(17).
001250
001260 77  W-BUF-SUB                PIC S9(04) COMP.
001270
001280 01  W-RUN-TOTALS.
001290     05  W-RECS-READ          PIC S9(09) COMP VALUE 0.
001300     05  W-RECS-WRITTEN       PIC S9(09) COMP VALUE 0.
001310     05  W-FRAUD-CNT          PIC S9(09) COMP VALUE 0.
001320     05  W-FRAUD-AMOUNT-TOTAL PIC S9(09)V99   VALUE 0.
001330     05  FILLER               PIC X(01).
001340
001350 01  W-RUN-TOTALS-X REDEFINES W-RUN-TOTALS
001360                             PIC X(24).
001370
001380 01  W-TXM-BUFFER.
001390     05  W-TXM-BUFFER-CNT     PIC S9(04) COMP VALUE 0.
001400     05  W-TXM-SAVE-ENTRY     PIC X(258)      OCCURS 10 TIMES.
001410     05  FILLER               PIC X(01).
001420
001430 01  W-TXM-BUFFER-X REDEFINES W-TXM-BUFFER
001440                             PIC X(2583).
001450
001460 01  W-FRD-BUFFER.
001470     05  W-FRD-BUFFER-CNT     PIC S9(04) COMP VALUE 0.
001480     05  W-FRD-SAVE-ENTRY     PIC X(357)      OCCURS 10 TIMES.
001490     05  FILLER               PIC X(01).
001500
001510 01  W-FRD-BUFFER-X REDEFINES W-FRD-BUFFER
001520                             PIC X(3573).
001530
001540 01  W-TOTAL-AMOUNT-EDIT       PIC Z,ZZZ,ZZ9.99.
001550/
001560 PROCEDURE DIVISION.
001570*===================
001580
001590 MAIN.
001600*-----
001610
001620     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001630
001640     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001650         UNTIL W-END-OF-FILE
001660
001670     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
001680     .
001690 MAIN-EXIT.
001700     STOP RUN.
001710/
001720 SUB-1000-START-UP.
001730*------------------
001740
001750     DISPLAY 'FRDMAIN  compiled on '
001760         W-COMPILED-DATE-YYYY '/'
001770         W-COMPILED-DATE-MM   '/'
001780         W-COMPILED-DATE-DD
001790
001800     DISPLAY 'FRDMAIN  starting up - fraud detection main flow'
001810
001820     OPEN INPUT  TXNINPT
001830     OPEN OUTPUT TXNMSTR
001840     OPEN OUTPUT FRDFILE
001850
001860     PERFORM SUB-9200-READ-TXNINPT THRU SUB-9200-EXIT
001870     .
001880 SUB-1000-EXIT.
001890     EXIT.
001900/
001910 SUB-2000-PROCESS.
001920*-----------------
001930
001940     MOVE TX-CARD-NUMBER      TO RL-CARD-NUMBER
001950     MOVE TX-TIMESTAMP        TO RL-TIMESTAMP
001960     MOVE TX-MERCHANT-ID      TO RL-MERCHANT-ID
001970     MOVE TX-MERCHANT-NAME    TO RL-MERCHANT-NAME
001980     MOVE TX-AMOUNT           TO RL-AMOUNT
001990     MOVE TX-COUNTRY          TO RL-COUNTRY
002000
002010     CALL W-FRDRULES-PROG  USING W-FRDRULES-PARAMETER
002020
002030     PERFORM SUB-2100-BUILD-TXM THRU SUB-2100-EXIT
002040     PERFORM SUB-2200-BUFFER-TXM THRU SUB-2200-EXIT
002050
002060     IF      RL-IS-FRAUD
002070         PERFORM SUB-2300-BUILD-FRD THRU SUB-2300-EXIT
002080         PERFORM SUB-2400-BUFFER-FRD THRU SUB-2400-EXIT
002090         ADD  1               TO W-FRAUD-CNT
002100         ADD  RL-AMOUNT       TO W-FRAUD-AMOUNT-TOTAL
002110     END-IF
002120
002130     PERFORM SUB-9200-READ-TXNINPT THRU SUB-9200-EXIT
002140     .
002150 SUB-2000-EXIT.
002160     EXIT.
002170/
002180 SUB-2100-BUILD-TXM.
002190*----------------------
002200
002210     MOVE TX-ID               TO TXM-ID
002220     MOVE TX-TIMESTAMP        TO TXM-TIMESTAMP
002230     MOVE TX-CARD-NUMBER      TO TXM-CARD-NUMBER
002240     MOVE TX-AMOUNT           TO TXM-AMOUNT
002250     MOVE TX-MERCHANT-ID      TO TXM-MERCHANT-ID
002260     MOVE TX-MERCHANT-NAME    TO TXM-MERCHANT-NAME
002270     MOVE TX-MERCHANT-CAT     TO TXM-MERCHANT-CAT
002280     MOVE TX-COUNTRY          TO TXM-COUNTRY
002290     MOVE TX-CITY             TO TXM-CITY
002300     MOVE TX-LATITUDE         TO TXM-LATITUDE
002310     MOVE TX-LONGITUDE        TO TXM-LONGITUDE
002320
002330     IF      RL-IS-FRAUD
002340         SET  TXM-IS-FRAUD    TO TRUE
002350     ELSE
002360         SET  TXM-NOT-FRAUD   TO TRUE
002370     END-IF
002380     .
002390 SUB-2100-EXIT.
002400     EXIT.
002410/
002420 SUB-2200-BUFFER-TXM.
002430*------------------------
002440
002450     ADD  1                   TO W-TXM-BUFFER-CNT
002460     MOVE TXM-REC             TO W-TXM-SAVE-ENTRY(W-TXM-BUFFER-CNT)
002470
002480     IF      W-TXM-BUFFER-CNT = 10
002490         PERFORM SUB-9300-FLUSH-TXM THRU SUB-9300-EXIT
002500     END-IF
002510     .
002520 SUB-2200-EXIT.
002530     EXIT.
002540/
002550 SUB-2300-BUILD-FRD.
002560*----------------------
002570
002580     MOVE TX-ID               TO FRD-ID
002590     MOVE TX-TIMESTAMP        TO FRD-TIMESTAMP
002600     MOVE TX-CARD-NUMBER      TO FRD-CARD-NUMBER
002610     MOVE TX-AMOUNT           TO FRD-AMOUNT
002620     MOVE TX-MERCHANT-ID      TO FRD-MERCHANT-ID
002630     MOVE TX-MERCHANT-NAME    TO FRD-MERCHANT-NAME
002640     MOVE TX-MERCHANT-CAT     TO FRD-MERCHANT-CAT
002650     MOVE TX-COUNTRY          TO FRD-COUNTRY
002660     MOVE TX-CITY             TO FRD-CITY
002670     MOVE TX-LATITUDE         TO FRD-LATITUDE
002680     MOVE TX-LONGITUDE        TO FRD-LONGITUDE
002690     MOVE RL-FRAUD-TYPE       TO FRD-FRAUD-TYPE
002700     MOVE RL-FRAUD-SCORE      TO FRD-FRAUD-SCORE
002710     .
002720 SUB-2300-EXIT.
002730     EXIT.
002740/
002750 SUB-2400-BUFFER-FRD.
002760*------------------------
002770
002780     ADD  1                   TO W-FRD-BUFFER-CNT
002790     MOVE FRD-REC             TO W-FRD-SAVE-ENTRY(W-FRD-BUFFER-CNT)
002800
002810     IF      W-FRD-BUFFER-CNT = 10
002820         PERFORM SUB-9400-FLUSH-FRD THRU SUB-9400-EXIT
002830     END-IF
002840     .
002850 SUB-2400-EXIT.
002860     EXIT.
002870/
002880 SUB-3000-SHUT-DOWN.
002890*-------------------
002900
002910     IF      W-TXM-BUFFER-CNT > 0
002920         PERFORM SUB-9300-FLUSH-TXM THRU SUB-9300-EXIT
002930     END-IF
002940
002950     IF      W-FRD-BUFFER-CNT > 0
002960         PERFORM SUB-9400-FLUSH-FRD THRU SUB-9400-EXIT
002970     END-IF
002980
002990     CLOSE TXNINPT
003000     CLOSE TXNMSTR
003010     CLOSE FRDFILE
003020
003030     MOVE W-FRAUD-AMOUNT-TOTAL TO W-TOTAL-AMOUNT-EDIT
003040
003050     DISPLAY 'FRDMAIN  records read:        ' W-RECS-READ
003060     DISPLAY 'FRDMAIN  records written:     ' W-RECS-WRITTEN
003070     DISPLAY 'FRDMAIN  frauds detected:     ' W-FRAUD-CNT
003080     DISPLAY 'FRDMAIN  total fraud amount: $' W-TOTAL-AMOUNT-EDIT
003090     DISPLAY 'FRDMAIN  completed'
003100     .
003110 SUB-3000-EXIT.
003120     EXIT.
003130/
003140 SUB-9200-READ-TXNINPT.
003150*--------------------------
003160
003170     READ TXNINPT
003180         AT END
003190             SET  W-END-OF-FILE  TO TRUE
003200         NOT AT END
003210             ADD  1               TO W-RECS-READ
003220     END-READ
003230     .
003240 SUB-9200-EXIT.
003250     EXIT.
003260/
003270 SUB-9300-FLUSH-TXM.
003280*-----------------------
003290
003300     PERFORM SUB-9310-WRITE-ONE-TXM THRU SUB-9310-EXIT
003310         VARYING W-BUF-SUB FROM 1 BY 1
003320           UNTIL W-BUF-SUB > W-TXM-BUFFER-CNT
003330
003340     MOVE 0                   TO W-TXM-BUFFER-CNT
003350     .
003360 SUB-9300-EXIT.
003370     EXIT.
003380/
003390 SUB-9310-WRITE-ONE-TXM.
003400*---------------------------
003410
003420     MOVE W-TXM-SAVE-ENTRY(W-BUF-SUB)
003430                              TO TXM-REC
003440     WRITE TXM-REC
003450     ADD  1                   TO W-RECS-WRITTEN
003460     .
003470 SUB-9310-EXIT.
003480     EXIT.
003490/
003500 SUB-9400-FLUSH-FRD.
003510*-----------------------
003520
003530     PERFORM SUB-9410-WRITE-ONE-FRD THRU SUB-9410-EXIT
003540         VARYING W-BUF-SUB FROM 1 BY 1
003550           UNTIL W-BUF-SUB > W-FRD-BUFFER-CNT
003560
003570     MOVE 0                   TO W-FRD-BUFFER-CNT
003580     .
003590 SUB-9400-EXIT.
003600     EXIT.
003610/
003620 SUB-9410-WRITE-ONE-FRD.
003630*---------------------------
003640
003650     MOVE W-FRD-SAVE-ENTRY(W-BUF-SUB)
003660                              TO FRD-REC
003670     WRITE FRD-REC
003680     .
003690 SUB-9410-EXIT.
003700     EXIT.
