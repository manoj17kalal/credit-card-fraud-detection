000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDRANDL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDRAND, THE
000150*            HOUSE PSEUDO-RANDOM NUMBER ROUTINE USED THROUGHOUT
000160*            THE TEST-DATA GENERATOR.  FRDRAND RETURNS AN INTEGER
000170*            IN THE CALLER-SUPPLIED RANGE AND CARRIES ITS OWN SEED
000180*            FORWARD FROM CALL TO CALL.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-02  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240**** INPUT FIELDS:
000250****     RAND-FUNCTION:
000260****         'RS' RESEEDS THE GENERATOR FROM RAND-SEED BEFORE
000270****         DRAWING.  'DR' DRAWS THE NEXT NUMBER WITHOUT RESEED.
000280****     RAND-LOW-VALUE / RAND-HIGH-VALUE:
000290****         INCLUSIVE RANGE THE RESULT IS TO FALL WITHIN.
000300****     RAND-SEED:
000310****         SEED VALUE ON A RESEED CALL - IGNORED OTHERWISE.
000320
000330**** OUTPUT FIELD:
000340****     RAND-RESULT:
000350****         THE NUMBER DRAWN, RAND-LOW-VALUE <= RESULT <=
000360****         RAND-HIGH-VALUE.
000370
000380     05  RAND-FUNCTION           PIC X(02)  VALUE 'DR'.
000390         88  RAND-FUNCTION-RESEED            VALUE 'RS'.
000400         88  RAND-FUNCTION-DRAW              VALUE 'DR'.
000410
000420     05  RAND-SEED                PIC S9(9) COMP.
000430
000440     05  RAND-LOW-VALUE            PIC S9(9) COMP.
000450
000460     05  RAND-HIGH-VALUE           PIC S9(9) COMP.
000470
000480     05  RAND-RESULT               PIC S9(9) COMP.
000490
000500     05  FILLER                    PIC X(01).
