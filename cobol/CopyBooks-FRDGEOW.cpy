000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDGEOW
000140* PURPOSE :  "FOREIGN" COUNTRY/CITY TABLE.  THE TEST-DATA
000150*            GENERATOR DRAWS FROM THIS LIST WHEN MANUFACTURING A
000160*            FOREIGN-COUNTRY FRAUD PATTERN, SO THE LOCATION IS
000170*            ALWAYS DIFFERENT FROM THE CARD'S HOME COUNTRY.
000180*
000190* MAINTENANCE HISTORY:
000200*     1989-06-14  RHL  ORIG  FIRST RELEASE - 10 FOREIGN LOCATIONS.
000210*================================================================*
000220
000230 01  FOREIGN-LOC-TABLE.
000240     05  FOREIGN-LOC-CNT     PIC S9(4)  COMP VALUE 10.
000250     05  FOREIGN-LOC-OCCS.
000260         10  FILLER          PIC X(30)  VALUE 'RUSSIA'.
000270         10  FILLER          PIC X(30)  VALUE 'MOSCOW'.
000280         10  FILLER          PIC X(30)  VALUE 'NIGERIA'.
000290         10  FILLER          PIC X(30)  VALUE 'LAGOS'.
000300         10  FILLER          PIC X(30)  VALUE 'EGYPT'.
000310         10  FILLER          PIC X(30)  VALUE 'CAIRO'.
000320         10  FILLER          PIC X(30)  VALUE 'THAILAND'.
000330         10  FILLER          PIC X(30)  VALUE 'BANGKOK'.
000340         10  FILLER          PIC X(30)  VALUE 'SOUTH KOREA'.
000350         10  FILLER          PIC X(30)  VALUE 'SEOUL'.
000360         10  FILLER          PIC X(30)  VALUE 'ARGENTINA'.
000370         10  FILLER          PIC X(30)  VALUE 'BUENOS AIRES'.
000380         10  FILLER          PIC X(30)  VALUE 'TURKEY'.
000390         10  FILLER          PIC X(30)  VALUE 'ISTANBUL'.
000400         10  FILLER          PIC X(30)  VALUE 'INDONESIA'.
000410         10  FILLER          PIC X(30)  VALUE 'JAKARTA'.
000420         10  FILLER          PIC X(30)  VALUE 'POLAND'.
000430         10  FILLER          PIC X(30)  VALUE 'WARSAW'.
000440         10  FILLER          PIC X(30)  VALUE 'VIETNAM'.
000450         10  FILLER          PIC X(30)  VALUE 'HANOI'.
000460     05  FILLER REDEFINES FOREIGN-LOC-OCCS.
000470         10  FOREIGN-LOC-ENTRY                OCCURS 10
000480                                              INDEXED FL-DX.
000490             15  FOREIGN-LOC-COUNTRY
000500                             PIC X(30).
000510             15  FOREIGN-LOC-CITY
000520                             PIC X(30).
