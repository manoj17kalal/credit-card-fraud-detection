000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDCARDW
000140* PURPOSE :  TEST-DATA CARD TABLES.  CARD-HOME-TABLE IS THE
000150*            STATIC REFERENCE LIST OF MASKED CARD NUMBERS AND
000160*            EACH CARD'S HOME COUNTRY/CITY.  CARD-STATE-TABLE IS
000170*            BUILT FROM IT AT GENERATOR START-UP AND CARRIES THE
000180*            CARD'S CURRENT (LAST-SEEN) COUNTRY/CITY, WHICH THE
000190*            FOREIGN-COUNTRY FRAUD PATTERN UPDATES AS IT RUNS.
000200*
000210* MAINTENANCE HISTORY:
000220*     1989-06-14  RHL  ORIG  FIRST RELEASE - 15 TEST CARDS.
000230*================================================================*
000240
000250 01  CARD-HOME-TABLE.
000260     05  CARD-HOME-CNT       PIC S9(4)  COMP VALUE 15.
000270     05  CARD-HOME-OCCS.
000280         10  FILLER          PIC X(20)  VALUE '********4421001'.
000290         10  FILLER          PIC X(30)  VALUE 'UNITED STATES'.
000300         10  FILLER          PIC X(30)  VALUE 'NEW YORK'.
000310         10  FILLER          PIC X(20)  VALUE '********7731002'.
000320         10  FILLER          PIC X(30)  VALUE 'CANADA'.
000330         10  FILLER          PIC X(30)  VALUE 'TORONTO'.
000340         10  FILLER          PIC X(20)  VALUE '********2241003'.
000350         10  FILLER          PIC X(30)  VALUE 'UNITED KINGDOM'.
000360         10  FILLER          PIC X(30)  VALUE 'LONDON'.
000370         10  FILLER          PIC X(20)  VALUE '********9081004'.
000380         10  FILLER          PIC X(30)  VALUE 'FRANCE'.
000390         10  FILLER          PIC X(30)  VALUE 'PARIS'.
000400         10  FILLER          PIC X(20)  VALUE '********3351005'.
000410         10  FILLER          PIC X(30)  VALUE 'GERMANY'.
000420         10  FILLER          PIC X(30)  VALUE 'BERLIN'.
000430         10  FILLER          PIC X(20)  VALUE '********6601006'.
000440         10  FILLER          PIC X(30)  VALUE 'ITALY'.
000450         10  FILLER          PIC X(30)  VALUE 'ROME'.
000460         10  FILLER          PIC X(20)  VALUE '********1121007'.
000470         10  FILLER          PIC X(30)  VALUE 'SPAIN'.
000480         10  FILLER          PIC X(30)  VALUE 'MADRID'.
000490         10  FILLER          PIC X(20)  VALUE '********8841008'.
000500         10  FILLER          PIC X(30)  VALUE 'MEXICO'.
000510         10  FILLER          PIC X(30)  VALUE 'MEXICO CITY'.
000520         10  FILLER          PIC X(20)  VALUE '********5571009'.
000530         10  FILLER          PIC X(30)  VALUE 'BRAZIL'.
000540         10  FILLER          PIC X(30)  VALUE 'SAO PAULO'.
000550         10  FILLER          PIC X(20)  VALUE '********4091010'.
000560         10  FILLER          PIC X(30)  VALUE 'JAPAN'.
000570         10  FILLER          PIC X(30)  VALUE 'TOKYO'.
000580         10  FILLER          PIC X(20)  VALUE '********6731011'.
000590         10  FILLER          PIC X(30)  VALUE 'AUSTRALIA'.
000600         10  FILLER          PIC X(30)  VALUE 'SYDNEY'.
000610         10  FILLER          PIC X(20)  VALUE '********2981012'.
000620         10  FILLER          PIC X(30)  VALUE 'INDIA'.
000630         10  FILLER          PIC X(30)  VALUE 'MUMBAI'.
000640         10  FILLER          PIC X(20)  VALUE '********7161013'.
000650         10  FILLER          PIC X(30)  VALUE 'CHINA'.
000660         10  FILLER          PIC X(30)  VALUE 'SHANGHAI'.
000670         10  FILLER          PIC X(20)  VALUE '********3451014'.
000680         10  FILLER          PIC X(30)  VALUE 'SOUTH AFRICA'.
000690         10  FILLER          PIC X(30)  VALUE 'JOHANNESBURG'.
000700         10  FILLER          PIC X(20)  VALUE '********8801015'.
000710         10  FILLER          PIC X(30)  VALUE 'NETHERLANDS'.
000720         10  FILLER          PIC X(30)  VALUE 'AMSTERDAM'.
000730     05  FILLER REDEFINES CARD-HOME-OCCS.
000740         10  CARD-HOME-ENTRY                 OCCURS 15
000750                                             INDEXED CH-DX.
000760             15  CARD-HOME-NUMBER
000770                             PIC X(20).
000780             15  CARD-HOME-COUNTRY
000790                             PIC X(30).
000800             15  CARD-HOME-CITY
000810                             PIC X(30).
000820
000830 01  CARD-STATE-TABLE.
000840     05  CARD-STATE-CNT      PIC S9(4)  COMP VALUE 0.
000850     05  CARD-STATE-OCCS                      OCCURS 15
000860                                             INDEXED CS-DX.
000870         10  CARD-STATE-NUMBER
000880                             PIC X(20).
000890         10  CARD-STATE-LAST-COUNTRY
000900                             PIC X(30).
000910         10  CARD-STATE-LAST-CITY
000920                             PIC X(30).
000930     05  FILLER              PIC X(01).
