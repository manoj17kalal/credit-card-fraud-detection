000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDMRCH
000140* PURPOSE:    TEST-DATA MERCHANT TABLE HANDLER.  DRAWS A RANDOM
000150*             TEST MERCHANT AND, FOR A NORMAL (NON-FRAUD)
000160*             TRANSACTION, A PURCHASE AMOUNT BANDED BY THAT
000170*             MERCHANT'S CATEGORY.
000180*
000190* CHANGE LOG:
000200*     1989-07-22  RHL  ORIG  FIRST RELEASE - 20 TEST MERCHANTS,
000210*                      10 CATEGORY BANDS.
000220*     1998-10-05  DJO  Y2K03 REVIEWED - NO DATE FIELDS IN THIS
000230*                      MODULE.  NO CHANGE REQUIRED.
000240*     2011-09-14  TMK  0042  ADD A FLAT BUFFER VIEW OF THE FRDRAND
000250*                      CALL PARAMETER TO MATCH HOW FRDGEO AND
000260*                      FRDGENP ALREADY CARRY THIS SAME BLOCK.
000270*================================================================*
000280
000290 IDENTIFICATION DIVISION.
000300*========================
000310
000320 PROGRAM-ID.             FRDMRCH.
000330 AUTHOR.                 R HOLLOWAY.
000340 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000350 DATE-WRITTEN.           07/22/89.
000360 DATE-COMPILED.
000370 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000380
000390 ENVIRONMENT DIVISION.
000400*=====================
000410
000420 CONFIGURATION SECTION.
000430*----------------------
000440
000450 SOURCE-COMPUTER.
000460     IBM-Z15.
000470
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520*---------------------
000530
000540 FILE-CONTROL.
000550/
000560 DATA DIVISION.
000570*==============
000580
000590 FILE SECTION.
000600*-------------
000610
000620 WORKING-STORAGE SECTION.
000630*------------------------
000640
000650 COPY FRDCOMW1.
000660
000670 01  W-FRDRAND-PROG           PIC X(08)       VALUE 'FRDRAND'.
000680 01  W-FRDRAND-PARAMETER.    COPY FRDRANDL.
000690
000700*    2011-09-14 TMK 0042 - BUFFER VIEW OF THE FRDRAND CALL
000710*    PARAMETER, SAME AS FRDGEO/FRDGENP ALREADY CARRY FOR THIS
000720*    BLOCK.
000730 01  W-FRDRAND-PARAMETER-X REDEFINES W-FRDRAND-PARAMETER
000740                             PIC X(19).
000750
000760 77  W-MERCHANT-SUB           PIC S9(04) COMP.
000770 77  W-BAND-SUB               PIC S9(04) COMP.
000780 77  W-AMOUNT-WHOLE           PIC S9(07) COMP.
000790 77  W-AMOUNT-CENTS           PIC S9(04) COMP.
000800
000810 01  W-DRAWN-AMOUNT           PIC S9(7)V99.
000820
000830 COPY FRDCATW.
000840 COPY FRDMRCHW.
000850
000860 01  W-CAT-BAND-X     REDEFINES CAT-BAND-TABLE
000870                             PIC X(382).
000880 01  W-MERCHANT-X     REDEFINES MERCHANT-TABLE
000890                             PIC X(2922).
000900/
000910 LINKAGE SECTION.
000920*----------------
000930
000940 01  L-PARAMETER.             COPY FRDMRCHL.
000950/
000960 PROCEDURE DIVISION USING L-PARAMETER.
000970*==================
000980
000990 MAIN.
001000*-----
001010
001020     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001030
001040     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001050     .
001060 MAIN-EXIT.
001070     GOBACK.
001080/
001090 SUB-1000-START-UP.
001100*------------------
001110
001120     IF      W-NOT-FIRST-CALL
001130         GO TO SUB-1000-EXIT
001140     END-IF
001150
001160     SET  W-NOT-FIRST-CALL   TO TRUE
001170
001180     DISPLAY 'FRDMRCH  starting up - 20 test merchants, '
001190             '10 category bands'
001200     .
001210 SUB-1000-EXIT.
001220     EXIT.
001230/
001240 SUB-2000-PROCESS.
001250*-----------------
001260
001270     PERFORM SUB-9010-PICK-MERCHANT THRU SUB-9010-EXIT
001280
001290     PERFORM SUB-9020-FIND-BAND THRU SUB-9020-EXIT
001300
001310     PERFORM SUB-9030-DRAW-AMOUNT THRU SUB-9030-EXIT
001320
001330     MOVE W-DRAWN-AMOUNT      TO MH-BAND-AMOUNT
001340     .
001350 SUB-2000-EXIT.
001360     EXIT.
001370/
001380 SUB-9010-PICK-MERCHANT.
001390*--------------------------
001400
001410     MOVE 1                  TO RAND-LOW-VALUE
001420     MOVE MERCHANT-CNT       TO RAND-HIGH-VALUE
001430     SET  RAND-FUNCTION-DRAW TO TRUE
001440
001450     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
001460
001470     MOVE RAND-RESULT        TO W-MERCHANT-SUB
001480
001490     MOVE MERCHANT-ID(W-MERCHANT-SUB)
001500                             TO MH-MERCHANT-ID
001510     MOVE MERCHANT-NAME(W-MERCHANT-SUB)
001520                             TO MH-MERCHANT-NAME
001530     MOVE MERCHANT-CATEGORY(W-MERCHANT-SUB)
001540                             TO MH-MERCHANT-CATEGORY
001550     MOVE MERCHANT-COUNTRY(W-MERCHANT-SUB)
001560                             TO MH-MERCHANT-COUNTRY
001570     MOVE MERCHANT-CITY(W-MERCHANT-SUB)
001580                             TO MH-MERCHANT-CITY
001590     .
001600 SUB-9010-EXIT.
001610     EXIT.
001620/
001630 SUB-9020-FIND-BAND.
001640*----------------------
001650
001660     SET  CB-DX               TO 1
001670
001680     SEARCH CAT-BAND-ENTRY
001690         AT END
001700             DISPLAY '**** FRDMRCH error: category not on '
001710                     'band table - ' MH-MERCHANT-CATEGORY
001720             SET  CB-DX       TO 1
001730         WHEN CAT-BAND-NAME(CB-DX) = MH-MERCHANT-CATEGORY
001740             CONTINUE
001750     END-SEARCH
001760
001770     SET  W-BAND-SUB          TO CB-DX
001780     .
001790 SUB-9020-EXIT.
001800     EXIT.
001810/
001820 SUB-9030-DRAW-AMOUNT.
001830*------------------------
001840
001850     MOVE 0                  TO RAND-LOW-VALUE
001860     MOVE 99                 TO RAND-HIGH-VALUE
001870     SET  RAND-FUNCTION-DRAW TO TRUE
001880
001890     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
001900
001910     MOVE RAND-RESULT        TO W-AMOUNT-CENTS
001920
001930     COMPUTE W-AMOUNT-WHOLE  = CAT-BAND-MAX(W-BAND-SUB)
001940                             - CAT-BAND-MIN(W-BAND-SUB)
001950
001960     MOVE 1                  TO RAND-LOW-VALUE
001970     MOVE W-AMOUNT-WHOLE     TO RAND-HIGH-VALUE
001980     SET  RAND-FUNCTION-DRAW TO TRUE
001990
002000     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
002010
002020     COMPUTE W-DRAWN-AMOUNT  = CAT-BAND-MIN(W-BAND-SUB)
002030                             + RAND-RESULT
002040                             + (W-AMOUNT-CENTS / 100)
002050     .
002060 SUB-9030-EXIT.
002070     EXIT.
