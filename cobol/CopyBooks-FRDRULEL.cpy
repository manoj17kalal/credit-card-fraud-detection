000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDRULEL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDRULES, THE
000150*            FRAUDDETECTOR RULE ENGINE.  FRDMAIN CALLS FRDRULES
000160*            ONCE PER TRANSACTION WITH THE FIELDS BELOW AND GETS
000170*            BACK THE FRAUD FLAG, THE LIST OF RULES THAT FIRED,
000180*            AND THE COMPOSITE SCORE.
000190*
000200* MAINTENANCE HISTORY:
000210*     1990-02-19  RHL  ORIG  FIRST RELEASE.
000220*     1990-03-27  RHL  0003  ADD RL-MERCHANT-NAME - THE DUPLICATE-
000230*                      TRANSACTION DESCRIPTION TEXT NEEDS THE
000240*                      MERCHANT'S NAME, NOT JUST ITS ID.
000250*================================================================*
000260
000270**** INPUT FIELDS:
000280****     RL-CARD-NUMBER, RL-TIMESTAMP, RL-MERCHANT-ID,
000290****     RL-MERCHANT-NAME, RL-AMOUNT, RL-COUNTRY -
000300****         THE CURRENT TRANSACTION'S IDENTIFYING FIELDS.  THE
000310****         ENGINE MAINTAINS ITS OWN PER-CARD STATE TABLE
000320****         (COPY FRDCSTTW) ACROSS CALLS - NOT PASSED HERE.
000330
000340**** OUTPUT FIELDS:
000350****     RL-FRAUD-FLAG:
000360****         'Y' IF ANY RULE FIRED, ELSE 'N'.
000370****     RL-FRAUD-TYPE:
000380****         COMMA-JOINED NAMES OF THE RULES THAT FIRED.
000390****     RL-FRAUD-SCORE:
000400****         COMPOSITE SCORE, 0.00 - 1.00.
000410
000420     05  RL-CARD-NUMBER           PIC X(20).
000430     05  RL-TIMESTAMP             PIC X(19).
000440     05  RL-MERCHANT-ID           PIC X(36).
000450     05  RL-MERCHANT-NAME         PIC X(30).
000460     05  RL-AMOUNT                PIC S9(7)V99.
000470     05  RL-COUNTRY               PIC X(30).
000480
000490     05  RL-FRAUD-FLAG            PIC X(01).
000500         88  RL-IS-FRAUD                      VALUE 'Y'.
000510         88  RL-NOT-FRAUD                      VALUE 'N'.
000520
000530     05  RL-FRAUD-TYPE            PIC X(100).
000540
000550     05  RL-FRAUD-SCORE           PIC 9V99.
000560
000570     05  FILLER                   PIC X(01).
