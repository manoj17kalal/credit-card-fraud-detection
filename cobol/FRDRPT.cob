000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDRPT
000140* PURPOSE:    DAILY FRAUD REPORT.  ONE PASS OVER THE FRAUD FILE,
000150*             FILTERED TO THE REPORT DATE ON THE CTLCARD INPUT,
000160*             ACCUMULATING OVERALL STATISTICS, AN HOUR-OF-DAY
000170*             TABLE, A MERCHANT-CATEGORY TABLE, A COUNTRY TABLE
000180*             AND THE TOP 10 TRANSACTIONS BY AMOUNT.  IF NOTHING
000190*             MATCHES THE REPORT DATE NO REPORT IS PRODUCED.
000200*
000210* CHANGE LOG:
000220*     1990-03-05  JPL  ORIG  FIRST RELEASE - 5 SECTION REPORT.
000230*     1994-08-30  TMK  0012  COUNTRY TABLE RAISED FROM 20 TO 50
000240*                      ENTRIES - WE WERE SILENTLY DROPPING SMALLER
000250*                      COUNTRIES OFF THE ACCUMULATION TABLE BEFORE
000260*                      THE TOP-10 TRIM EVER RAN.
000270*     1998-11-04  DJO  Y2K01 CTL-REPORT-DATE AND FRD-TIMESTAMP
000280*                      BOTH CARRY A 4-DIGIT YEAR - REVIEWED, NO
000290*                      CHANGE REQUIRED FOR THE MILLENNIUM.
000300*     2003-05-09  JPL  0030  NO REPORT WRITTEN (AND RPTFILE NOT
000310*                      EVEN OPENED) WHEN THE REPORT DATE HAS NO
000320*                      FRAUD RECORDS - OPS WAS GETTING CONFUSED BY
000330*                      EMPTY REPORT FILES ON QUIET DAYS.
000340*================================================================*
000350
000360 IDENTIFICATION DIVISION.
000370*========================
000380
000390 PROGRAM-ID.             FRDRPT.
000400 AUTHOR.                 J PELLETIER.
000410 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000420 DATE-WRITTEN.           03/05/90.
000430 DATE-COMPILED.
000440 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000450
000460 ENVIRONMENT DIVISION.
000470*=====================
000480
000490 CONFIGURATION SECTION.
000500*----------------------
000510
000520 SOURCE-COMPUTER.
000530     IBM-Z15.
000540
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590*---------------------
000600
000610 FILE-CONTROL.
000620     SELECT CTLCARD              ASSIGN TO CTLCARD
000630                                 ORGANIZATION LINE SEQUENTIAL.
000640     SELECT FRDFILE              ASSIGN TO FRDFILE
000650                                 ORGANIZATION LINE SEQUENTIAL.
000660     SELECT RPTFILE              ASSIGN TO RPTFILE
000670                                 ORGANIZATION LINE SEQUENTIAL.
000680/
000690 DATA DIVISION.
000700*==============
000710
000720 FILE SECTION.
000730*-------------
000740
000750 FD  CTLCARD.
000760
000770 01  CTL-REC.
000780     05  CTL-REPORT-DATE          PIC X(10).
000790     05  FILLER                   PIC X(70).
000800
000810 FD  FRDFILE.
000820
000830     COPY FRDFRDRC.
000840
000850 FD  RPTFILE.
000860
000870 01  RPT-LINE                     PIC X(132).
000880
000890 WORKING-STORAGE SECTION.
000900*------------------------
000910
000920 COPY FRDCOMW1.
000930 COPY FRDSUMW.
000940
000950 01  W-EOF-SWITCH.
000960     05  W-EOF-SW                 PIC X(01)   VALUE 'N'.
000970         88  W-END-OF-FILE                     VALUE 'Y'.
000980         88  W-NOT-END-OF-FILE                 VALUE 'N'.
000990     05  FILLER                   PIC X(01).
001000
001010 77  W-PAGE-NO                    PIC S9(04) COMP VALUE 1.
001020 77  W-HOUR-NUM                   PIC 9(02).
001030 77  W-HOUR-IDX                   PIC S9(04) COMP.
001040 77  W-CAT-TBL-CNT                PIC S9(04) COMP VALUE 0.
001050 77  W-CTY-TBL-CNT                PIC S9(04) COMP VALUE 0.
001060 77  W-CARD-SEEN-CNT              PIC S9(04) COMP VALUE 0.
001070 77  W-TOP10-CNT                  PIC S9(04) COMP VALUE 0.
001080 77  W-TOP10-POS                  PIC S9(04) COMP.
001090 77  W-PRT-SUB                    PIC S9(04) COMP.
001100
001110 77  W-TOTAL-FRAUDS               PIC S9(09) COMP VALUE 0.
001120 77  W-TOTAL-AMOUNT               PIC S9(09)V99   VALUE 0.
001130 77  W-MAX-AMOUNT                 PIC S9(07)V99   VALUE 0.
001140 77  W-MIN-AMOUNT                 PIC S9(07)V99   VALUE 0.
001150 77  W-SCORE-TOTAL                PIC S9(09)V99   VALUE 0.
001160
001170 01  HOUR-TABLE.
001180     05  HR-ENTRY                 OCCURS 24 TIMES.
001190         10  HR-FRAUD-COUNT        PIC S9(07) COMP VALUE 0.
001200         10  HR-TOTAL-AMOUNT       PIC S9(09)V99   VALUE 0.
001210         10  HR-SCORE-TOTAL        PIC S9(07)V99   VALUE 0.
001220     05  FILLER                   PIC X(01).
001230
001240 01  HOUR-TABLE-X REDEFINES HOUR-TABLE
001250                             PIC X(577).
001260
001270 01  CAT-TABLE.
001280     05  CAT-ENTRY                OCCURS 10 TIMES INDEXED CAT-DX.
001290         10  CAT-NAME-TBL          PIC X(20).
001300         10  CAT-COUNT-TBL         PIC S9(07) COMP VALUE 0.
001310         10  CAT-AMOUNT-TBL        PIC S9(09)V99   VALUE 0.
001320         10  CAT-SCORE-TBL         PIC S9(07)V99   VALUE 0.
001330     05  FILLER                   PIC X(01).
001340
001350 01  CAT-TABLE-X REDEFINES CAT-TABLE
001360                             PIC X(441).
001370
001380 01  CTY-TABLE.
001390     05  CTY-ENTRY                OCCURS 50 TIMES INDEXED CTY-DX.
001400         10  CTY-NAME-TBL          PIC X(30).
001410         10  CTY-COUNT-TBL         PIC S9(07) COMP VALUE 0.
001420         10  CTY-AMOUNT-TBL        PIC S9(09)V99   VALUE 0.
001430         10  CTY-SCORE-TBL         PIC S9(07)V99   VALUE 0.
001440     05  FILLER                   PIC X(01).
001450
001460 01  CTY-TABLE-X REDEFINES CTY-TABLE
001470                             PIC X(2701).
001480
001490 01  TOP10-TABLE.
001500     05  TOP10-ENTRY              OCCURS 10 TIMES.
001510         10  TOP10-CARD-NUMBER     PIC X(20).
001520         10  TOP10-AMOUNT          PIC S9(07)V99.
001530         10  TOP10-MERCHANT        PIC X(30).
001540         10  TOP10-FRAUD-TYPE      PIC X(100).
001550         10  TOP10-SCORE           PIC 9V99.
001560     05  FILLER                   PIC X(01).
001570
001580 01  TOP10-TABLE-X REDEFINES TOP10-TABLE
001590                             PIC X(1621).
001600
001610 01  CARD-SEEN-TABLE.
001620     05  CRD-SEEN-ENTRY           PIC X(20)   OCCURS 500 TIMES
001630                                               INDEXED CRD-DX.
001640     05  FILLER                   PIC X(01).
001650
001660 01  W-SWAP-ENTRY.
001670     05  W-SWAP-CARD               PIC X(20).
001680     05  W-SWAP-AMOUNT             PIC S9(07)V99.
001690     05  W-SWAP-MERCH              PIC X(30).
001700     05  W-SWAP-TYPE               PIC X(100).
001710     05  W-SWAP-SCORE              PIC 9V99.
001720     05  FILLER                    PIC X(01).
001730
001740 01  W-EDIT-AMOUNT-9-SRC           PIC S9(09)V99.
001750 01  W-EDIT-AMOUNT-9-OUT           PIC ZZZ,ZZZ,ZZ9.99.
001760 01  W-EDIT-AMOUNT-7-SRC           PIC S9(07)V99.
001770 01  W-EDIT-AMOUNT-7-OUT           PIC Z,ZZZ,ZZ9.99.
001780 01  W-EDIT-RESULT                 PIC X(20).
001790 77  W-EDIT-LEAD-SP                PIC S9(04) COMP.
001800 77  W-EDIT-START                  PIC S9(04) COMP.
001810 77  W-EDIT-LEN                    PIC S9(04) COMP.
001820
001830 01  W-AVG-SCORE-OUT               PIC 9.99.
001840 01  W-CNT-OUT                     PIC ZZZ,ZZ9.
001850
001860 01  RPT-TITLE-LINE.
001870     05  FILLER                    PIC X(44)   VALUE SPACES.
001880     05  FILLER                    PIC X(35)
001890              VALUE 'CREDIT CARD FRAUD DETECTION REPORT'.
001900     05  FILLER                    PIC X(43)   VALUE SPACES.
001910     05  FILLER                    PIC X(05)   VALUE 'PAGE '.
001920     05  RPTTL-PAGE-NO             PIC Z9.
001930     05  FILLER                    PIC X(03)   VALUE SPACES.
001940
001950 01  RPT-DATE-LINE.
001960     05  FILLER                    PIC X(02)   VALUE SPACES.
001970     05  FILLER                    PIC X(13)   VALUE 'REPORT DATE: '.
001980     05  RPTDT-DATE                PIC X(10).
001990     05  FILLER                    PIC X(107)  VALUE SPACES.
002000
002010 01  RPT-SECTION-HDR-LINE.
002020     05  FILLER                    PIC X(02)   VALUE SPACES.
002030     05  RPTSH-TITLE               PIC X(60).
002040     05  FILLER                    PIC X(70)   VALUE SPACES.
002050
002060 01  RPT-LABEL-VALUE-LINE.
002070     05  FILLER                    PIC X(04)   VALUE SPACES.
002080     05  RPTLV-LABEL               PIC X(36).
002090     05  RPTLV-VALUE               PIC X(20).
002100     05  FILLER                    PIC X(72)   VALUE SPACES.
002110
002120 01  RPT-HOUR-HDR-LINE.
002130     05  FILLER                    PIC X(04)   VALUE SPACES.
002140     05  FILLER                    PIC X(10)   VALUE 'HOUR'.
002150     05  FILLER                    PIC X(14)   VALUE 'FRAUD COUNT'.
002160     05  FILLER                    PIC X(18)   VALUE 'TOTAL AMOUNT'.
002170     05  FILLER                    PIC X(12)   VALUE 'AVG SCORE'.
002180     05  FILLER                    PIC X(74)   VALUE SPACES.
002190
002200 01  RPT-HOUR-DETAIL-LINE.
002210     05  FILLER                    PIC X(04)   VALUE SPACES.
002220     05  RPTHD-HOUR                PIC X(10).
002230     05  RPTHD-COUNT               PIC X(14).
002240     05  RPTHD-AMOUNT              PIC X(18).
002250     05  RPTHD-SCORE               PIC X(12).
002260     05  FILLER                    PIC X(74)   VALUE SPACES.
002270
002280 01  RPT-CAT-HDR-LINE.
002290     05  FILLER                    PIC X(04)   VALUE SPACES.
002300     05  FILLER                    PIC X(22)   VALUE 'CATEGORY'.
002310     05  FILLER                    PIC X(14)   VALUE 'FRAUD COUNT'.
002320     05  FILLER                    PIC X(18)   VALUE 'TOTAL AMOUNT'.
002330     05  FILLER                    PIC X(12)   VALUE 'AVG SCORE'.
002340     05  FILLER                    PIC X(62)   VALUE SPACES.
002350
002360 01  RPT-CAT-DETAIL-LINE.
002370     05  FILLER                    PIC X(04)   VALUE SPACES.
002380     05  RPTCD-CAT                 PIC X(22).
002390     05  RPTCD-COUNT               PIC X(14).
002400     05  RPTCD-AMOUNT              PIC X(18).
002410     05  RPTCD-SCORE               PIC X(12).
002420     05  FILLER                    PIC X(62)   VALUE SPACES.
002430
002440 01  RPT-CTY-HDR-LINE.
002450     05  FILLER                    PIC X(04)   VALUE SPACES.
002460     05  FILLER                    PIC X(32)   VALUE 'COUNTRY'.
002470     05  FILLER                    PIC X(14)   VALUE 'FRAUD COUNT'.
002480     05  FILLER                    PIC X(18)   VALUE 'TOTAL AMOUNT'.
002490     05  FILLER                    PIC X(12)   VALUE 'AVG SCORE'.
002500     05  FILLER                    PIC X(52)   VALUE SPACES.
002510
002520 01  RPT-CTY-DETAIL-LINE.
002530     05  FILLER                    PIC X(04)   VALUE SPACES.
002540     05  RPTCY-COUNTRY             PIC X(32).
002550     05  RPTCY-COUNT               PIC X(14).
002560     05  RPTCY-AMOUNT              PIC X(18).
002570     05  RPTCY-SCORE               PIC X(12).
002580     05  FILLER                    PIC X(52)   VALUE SPACES.
002590
002600 01  RPT-TOP-HDR-LINE.
002610     05  FILLER                    PIC X(04)   VALUE SPACES.
002620     05  FILLER                    PIC X(16)   VALUE 'CARD NUMBER'.
002630     05  FILLER                    PIC X(14)   VALUE 'AMOUNT'.
002640     05  FILLER                    PIC X(32)   VALUE 'MERCHANT'.
002650     05  FILLER                    PIC X(42)   VALUE 'FRAUD TYPE'.
002660     05  FILLER                    PIC X(08)   VALUE 'SCORE'.
002670     05  FILLER                    PIC X(16)   VALUE SPACES.
002680
002690 01  RPT-TOP-DETAIL-LINE.
002700     05  FILLER                    PIC X(04)   VALUE SPACES.
002710     05  RPTTD-CARD                PIC X(16).
002720     05  RPTTD-AMOUNT              PIC X(14).
002730     05  RPTTD-MERCH               PIC X(32).
002740     05  RPTTD-TYPE                PIC X(42).
002750     05  RPTTD-SCORE               PIC X(08).
002760     05  FILLER                    PIC X(16)   VALUE SPACES.
002770/
002780 PROCEDURE DIVISION.
002790*===================
002800
002810 MAIN.
002820*-----
002830
002840     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
002850
002860     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
002870         UNTIL W-END-OF-FILE
002880
002890     IF      W-TOTAL-FRAUDS > 0
002900         PERFORM SUB-3000-PRINT-REPORT THRU SUB-3000-EXIT
002910     ELSE
002920         DISPLAY 'FRDRPT   no fraud records for ' CTL-REPORT-DATE
002930         DISPLAY 'FRDRPT   no report produced'
002940     END-IF
002950
002960     CLOSE FRDFILE
002970     DISPLAY 'FRDRPT   completed'
002980     .
002990 MAIN-EXIT.
003000     STOP RUN.
003010/
003020 SUB-1000-START-UP.
003030*------------------
003040
003050     DISPLAY 'FRDRPT   starting up - daily fraud report'
003060
003070     OPEN INPUT CTLCARD
003080     READ CTLCARD
003090         AT END
003100             DISPLAY 'FRDRPT   CTLCARD EMPTY - ABORTING'
003110             MOVE SPACES          TO CTL-REPORT-DATE
003120     END-READ
003130     CLOSE CTLCARD
003140
003150     OPEN INPUT FRDFILE
003160
003170     PERFORM SUB-9200-READ-FRDFILE THRU SUB-9200-EXIT
003180     .
003190 SUB-1000-EXIT.
003200     EXIT.
003210/
003220 SUB-2000-PROCESS.
003230*-----------------
003240
003250     IF      FRD-TIMESTAMP(1:10) = CTL-REPORT-DATE
003260         PERFORM SUB-2100-ACCUMULATE THRU SUB-2100-EXIT
003270     END-IF
003280
003290     PERFORM SUB-9200-READ-FRDFILE THRU SUB-9200-EXIT
003300     .
003310 SUB-2000-EXIT.
003320     EXIT.
003330/
003340 SUB-2100-ACCUMULATE.
003350*------------------------
003360
003370     ADD  1                   TO W-TOTAL-FRAUDS
003380     ADD  FRD-AMOUNT          TO W-TOTAL-AMOUNT
003390     ADD  FRD-FRAUD-SCORE     TO W-SCORE-TOTAL
003400
003410     IF      W-TOTAL-FRAUDS = 1
003420         MOVE FRD-AMOUNT      TO W-MAX-AMOUNT
003430         MOVE FRD-AMOUNT      TO W-MIN-AMOUNT
003440     ELSE
003450         IF   FRD-AMOUNT > W-MAX-AMOUNT
003460             MOVE FRD-AMOUNT  TO W-MAX-AMOUNT
003470         END-IF
003480         IF   FRD-AMOUNT < W-MIN-AMOUNT
003490             MOVE FRD-AMOUNT  TO W-MIN-AMOUNT
003500         END-IF
003510     END-IF
003520
003530     PERFORM SUB-2110-UPDATE-HOUR THRU SUB-2110-EXIT
003540     PERFORM SUB-2120-UPDATE-CATEGORY THRU SUB-2120-EXIT
003550     PERFORM SUB-2130-UPDATE-COUNTRY THRU SUB-2130-EXIT
003560     PERFORM SUB-2140-UPDATE-CARD-SEEN THRU SUB-2140-EXIT
003570     PERFORM SUB-2150-UPDATE-TOP10 THRU SUB-2150-EXIT
003580     .
003590 SUB-2100-EXIT.
003600     EXIT.
003610/
003620 SUB-2110-UPDATE-HOUR.
003630*------------------------
003640
003650     MOVE FRD-TIMESTAMP(12:2) TO W-HOUR-NUM
003660     COMPUTE W-HOUR-IDX       = W-HOUR-NUM + 1
003670
003680     ADD  1                   TO HR-FRAUD-COUNT(W-HOUR-IDX)
003690     ADD  FRD-AMOUNT          TO HR-TOTAL-AMOUNT(W-HOUR-IDX)
003700     ADD  FRD-FRAUD-SCORE     TO HR-SCORE-TOTAL(W-HOUR-IDX)
003710     .
003720 SUB-2110-EXIT.
003730     EXIT.
003740/
003750 SUB-2120-UPDATE-CATEGORY.
003760*----------------------------
003770
003780     PERFORM SUB-2121-FIND-OR-ADD-CAT THRU SUB-2121-EXIT
003790
003800     ADD  1                   TO CAT-COUNT-TBL(CAT-DX)
003810     ADD  FRD-AMOUNT          TO CAT-AMOUNT-TBL(CAT-DX)
003820     ADD  FRD-FRAUD-SCORE     TO CAT-SCORE-TBL(CAT-DX)
003830     .
003840 SUB-2120-EXIT.
003850     EXIT.
003860/
003870 SUB-2121-FIND-OR-ADD-CAT.
003880*----------------------------
003890
003900     SET  CAT-DX              TO 1
003910     SEARCH CAT-ENTRY
003920         AT END
003930             PERFORM SUB-2122-ADD-CAT-ENTRY THRU SUB-2122-EXIT
003940         WHEN CAT-NAME-TBL(CAT-DX) = FRD-MERCHANT-CAT
003950             CONTINUE
003960     END-SEARCH
003970     .
003980 SUB-2121-EXIT.
003990     EXIT.
004000/
004010 SUB-2122-ADD-CAT-ENTRY.
004020*---------------------------
004030
004040     IF      W-CAT-TBL-CNT < 10
004050         ADD  1               TO W-CAT-TBL-CNT
004060         SET  CAT-DX          TO W-CAT-TBL-CNT
004070         MOVE FRD-MERCHANT-CAT
004080                              TO CAT-NAME-TBL(CAT-DX)
004090     ELSE
004100         SET  CAT-DX          TO 10
004110     END-IF
004120     .
004130 SUB-2122-EXIT.
004140     EXIT.
004150/
004160 SUB-2130-UPDATE-COUNTRY.
004170*---------------------------
004180
004190     PERFORM SUB-2131-FIND-OR-ADD-CTY THRU SUB-2131-EXIT
004200
004210     ADD  1                   TO CTY-COUNT-TBL(CTY-DX)
004220     ADD  FRD-AMOUNT          TO CTY-AMOUNT-TBL(CTY-DX)
004230     ADD  FRD-FRAUD-SCORE     TO CTY-SCORE-TBL(CTY-DX)
004240     .
004250 SUB-2130-EXIT.
004260     EXIT.
004270/
004280 SUB-2131-FIND-OR-ADD-CTY.
004290*----------------------------
004300
004310     SET  CTY-DX              TO 1
004320     SEARCH CTY-ENTRY
004330         AT END
004340             PERFORM SUB-2132-ADD-CTY-ENTRY THRU SUB-2132-EXIT
004350         WHEN CTY-NAME-TBL(CTY-DX) = FRD-COUNTRY
004360             CONTINUE
004370     END-SEARCH
004380     .
004390 SUB-2131-EXIT.
004400     EXIT.
004410/
004420 SUB-2132-ADD-CTY-ENTRY.
004430*---------------------------
004440
004450     IF      W-CTY-TBL-CNT < 50
004460         ADD  1               TO W-CTY-TBL-CNT
004470         SET  CTY-DX          TO W-CTY-TBL-CNT
004480         MOVE FRD-COUNTRY     TO CTY-NAME-TBL(CTY-DX)
004490     ELSE
004500         SET  CTY-DX          TO 50
004510     END-IF
004520     .
004530 SUB-2132-EXIT.
004540     EXIT.
004550/
004560 SUB-2140-UPDATE-CARD-SEEN.
004570*------------------------------
004580
004590     SET  CRD-DX              TO 1
004600     SEARCH CRD-SEEN-ENTRY
004610         AT END
004620             PERFORM SUB-2141-ADD-CARD-SEEN THRU SUB-2141-EXIT
004630         WHEN CRD-SEEN-ENTRY(CRD-DX) = FRD-CARD-NUMBER
004640             CONTINUE
004650     END-SEARCH
004660     .
004670 SUB-2140-EXIT.
004680     EXIT.
004690/
004700 SUB-2141-ADD-CARD-SEEN.
004710*---------------------------
004720
004730     IF      W-CARD-SEEN-CNT < 500
004740         ADD  1               TO W-CARD-SEEN-CNT
004750         SET  CRD-DX          TO W-CARD-SEEN-CNT
004760         MOVE FRD-CARD-NUMBER TO CRD-SEEN-ENTRY(CRD-DX)
004770     END-IF
004780     .
004790 SUB-2141-EXIT.
004800     EXIT.
004810/
004820 SUB-2150-UPDATE-TOP10.
004830*--------------------------
004840
004850     IF      W-TOP10-CNT < 10
004860         ADD  1               TO W-TOP10-CNT
004870         MOVE FRD-CARD-NUMBER TO TOP10-CARD-NUMBER(W-TOP10-CNT)
004880         MOVE FRD-AMOUNT      TO TOP10-AMOUNT(W-TOP10-CNT)
004890         MOVE FRD-MERCHANT-NAME
004900                              TO TOP10-MERCHANT(W-TOP10-CNT)
004910         MOVE FRD-FRAUD-TYPE  TO TOP10-FRAUD-TYPE(W-TOP10-CNT)
004920         MOVE FRD-FRAUD-SCORE TO TOP10-SCORE(W-TOP10-CNT)
004930         PERFORM SUB-2151-BUBBLE-NEW-ENTRY THRU SUB-2151-EXIT
004940     ELSE
004950         IF   FRD-AMOUNT > TOP10-AMOUNT(10)
004960             MOVE FRD-CARD-NUMBER TO TOP10-CARD-NUMBER(10)
004970             MOVE FRD-AMOUNT      TO TOP10-AMOUNT(10)
004980             MOVE FRD-MERCHANT-NAME
004990                                  TO TOP10-MERCHANT(10)
005000             MOVE FRD-FRAUD-TYPE  TO TOP10-FRAUD-TYPE(10)
005010             MOVE FRD-FRAUD-SCORE TO TOP10-SCORE(10)
005020             PERFORM SUB-2151-BUBBLE-NEW-ENTRY THRU SUB-2151-EXIT
005030         END-IF
005040     END-IF
005050     .
005060 SUB-2150-EXIT.
005070     EXIT.
005080/
005090 SUB-2151-BUBBLE-NEW-ENTRY.
005100*------------------------------
005110
005120     MOVE W-TOP10-CNT          TO W-TOP10-POS
005130     IF      W-TOP10-POS > 10
005140         MOVE 10              TO W-TOP10-POS
005150     END-IF
005160
005170     PERFORM SUB-2152-BUBBLE-ONE-STEP THRU SUB-2152-EXIT
005180         UNTIL W-TOP10-POS <= 1
005190         OR    TOP10-AMOUNT(W-TOP10-POS)
005200                   <= TOP10-AMOUNT(W-TOP10-POS - 1)
005210     .
005220 SUB-2151-EXIT.
005230     EXIT.
005240/
005250 SUB-2152-BUBBLE-ONE-STEP.
005260*-----------------------------
005270
005280     MOVE TOP10-CARD-NUMBER(W-TOP10-POS)   TO W-SWAP-CARD
005290     MOVE TOP10-AMOUNT(W-TOP10-POS)        TO W-SWAP-AMOUNT
005300     MOVE TOP10-MERCHANT(W-TOP10-POS)      TO W-SWAP-MERCH
005310     MOVE TOP10-FRAUD-TYPE(W-TOP10-POS)    TO W-SWAP-TYPE
005320     MOVE TOP10-SCORE(W-TOP10-POS)         TO W-SWAP-SCORE
005330
005340     MOVE TOP10-CARD-NUMBER(W-TOP10-POS - 1)
005350                              TO TOP10-CARD-NUMBER(W-TOP10-POS)
005360     MOVE TOP10-AMOUNT(W-TOP10-POS - 1)
005370                              TO TOP10-AMOUNT(W-TOP10-POS)
005380     MOVE TOP10-MERCHANT(W-TOP10-POS - 1)
005390                              TO TOP10-MERCHANT(W-TOP10-POS)
005400     MOVE TOP10-FRAUD-TYPE(W-TOP10-POS - 1)
005410                              TO TOP10-FRAUD-TYPE(W-TOP10-POS)
005420     MOVE TOP10-SCORE(W-TOP10-POS - 1)
005430                              TO TOP10-SCORE(W-TOP10-POS)
005440
005450     MOVE W-SWAP-CARD         TO TOP10-CARD-NUMBER(W-TOP10-POS - 1)
005460     MOVE W-SWAP-AMOUNT       TO TOP10-AMOUNT(W-TOP10-POS - 1)
005470     MOVE W-SWAP-MERCH        TO TOP10-MERCHANT(W-TOP10-POS - 1)
005480     MOVE W-SWAP-TYPE         TO TOP10-FRAUD-TYPE(W-TOP10-POS - 1)
005490     MOVE W-SWAP-SCORE        TO TOP10-SCORE(W-TOP10-POS - 1)
005500
005510     SUBTRACT 1               FROM W-TOP10-POS
005520     .
005530 SUB-2152-EXIT.
005540     EXIT.
005550/
005560 SUB-3000-PRINT-REPORT.
005570*--------------------------
005580
005590     OPEN OUTPUT RPTFILE
005600
005610     PERFORM SUB-7010-PRINT-TITLE THRU SUB-7010-EXIT
005620     PERFORM SUB-7020-PRINT-SUMMARY THRU SUB-7020-EXIT
005630     PERFORM SUB-7030-PRINT-HOURLY THRU SUB-7030-EXIT
005640     PERFORM SUB-7040-PRINT-CATEGORY THRU SUB-7040-EXIT
005650     PERFORM SUB-7050-PRINT-COUNTRY THRU SUB-7050-EXIT
005660     PERFORM SUB-7060-PRINT-TOP-TX THRU SUB-7060-EXIT
005670
005680     CLOSE RPTFILE
005690     .
005700 SUB-3000-EXIT.
005710     EXIT.
005720/
005730 SUB-7010-PRINT-TITLE.
005740*-------------------------
005750
005760     MOVE W-PAGE-NO           TO RPTTL-PAGE-NO
005770     WRITE RPT-LINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE
005780
005790     MOVE CTL-REPORT-DATE     TO RPTDT-DATE
005800     WRITE RPT-LINE FROM RPT-DATE-LINE AFTER ADVANCING 1
005810
005820     MOVE SPACES              TO RPT-LINE
005830     WRITE RPT-LINE AFTER ADVANCING 1
005840     .
005850 SUB-7010-EXIT.
005860     EXIT.
005870/
005880 SUB-7020-PRINT-SUMMARY.
005890*---------------------------
005900
005910     MOVE W-TOTAL-FRAUDS      TO ST-TOTAL-FRAUDS
005920     MOVE W-TOTAL-AMOUNT      TO ST-TOTAL-AMOUNT
005930     MOVE W-MAX-AMOUNT        TO ST-MAX-AMOUNT
005940     MOVE W-MIN-AMOUNT        TO ST-MIN-AMOUNT
005950     COMPUTE ST-AVG-AMOUNT ROUNDED
005960                              = W-TOTAL-AMOUNT / W-TOTAL-FRAUDS
005970     COMPUTE ST-AVG-SCORE ROUNDED
005980                              = W-SCORE-TOTAL / W-TOTAL-FRAUDS
005990     MOVE W-CARD-SEEN-CNT     TO ST-CARD-COUNT
006000     MOVE W-CAT-TBL-CNT       TO ST-CAT-COUNT
006010
006020     MOVE 'SECTION 1 - SUMMARY STATISTICS'
006030                              TO RPTSH-TITLE
006040     WRITE RPT-LINE FROM RPT-SECTION-HDR-LINE AFTER ADVANCING 1
006050
006060     MOVE 'TOTAL FRAUDS'      TO RPTLV-LABEL
006070     MOVE ST-TOTAL-FRAUDS     TO W-CNT-OUT
006080     MOVE W-CNT-OUT           TO RPTLV-VALUE
006090     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006100
006110     MOVE ST-TOTAL-AMOUNT     TO W-EDIT-AMOUNT-9-SRC
006120     PERFORM SUB-9600-FORMAT-AMOUNT-9 THRU SUB-9600-EXIT
006130     MOVE 'TOTAL AMOUNT'      TO RPTLV-LABEL
006140     MOVE W-EDIT-RESULT       TO RPTLV-VALUE
006150     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006160
006170     MOVE ST-AVG-AMOUNT       TO W-EDIT-AMOUNT-7-SRC
006180     PERFORM SUB-9610-FORMAT-AMOUNT-7 THRU SUB-9610-EXIT
006190     MOVE 'AVERAGE AMOUNT'    TO RPTLV-LABEL
006200     MOVE W-EDIT-RESULT       TO RPTLV-VALUE
006210     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006220
006230     MOVE ST-MAX-AMOUNT       TO W-EDIT-AMOUNT-7-SRC
006240     PERFORM SUB-9610-FORMAT-AMOUNT-7 THRU SUB-9610-EXIT
006250     MOVE 'MAXIMUM AMOUNT'    TO RPTLV-LABEL
006260     MOVE W-EDIT-RESULT       TO RPTLV-VALUE
006270     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006280
006290     MOVE ST-MIN-AMOUNT       TO W-EDIT-AMOUNT-7-SRC
006300     PERFORM SUB-9610-FORMAT-AMOUNT-7 THRU SUB-9610-EXIT
006310     MOVE 'MINIMUM AMOUNT'    TO RPTLV-LABEL
006320     MOVE W-EDIT-RESULT       TO RPTLV-VALUE
006330     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006340
006350     MOVE ST-AVG-SCORE        TO W-AVG-SCORE-OUT
006360     MOVE 'AVERAGE FRAUD SCORE'
006370                              TO RPTLV-LABEL
006380     MOVE W-AVG-SCORE-OUT     TO RPTLV-VALUE
006390     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006400
006410     MOVE 'CARDS AFFECTED'    TO RPTLV-LABEL
006420     MOVE ST-CARD-COUNT       TO W-CNT-OUT
006430     MOVE W-CNT-OUT           TO RPTLV-VALUE
006440     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006450
006460     MOVE 'CATEGORIES AFFECTED'
006470                              TO RPTLV-LABEL
006480     MOVE ST-CAT-COUNT        TO W-CNT-OUT
006490     MOVE W-CNT-OUT           TO RPTLV-VALUE
006500     WRITE RPT-LINE FROM RPT-LABEL-VALUE-LINE AFTER ADVANCING 1
006510
006520     MOVE SPACES              TO RPT-LINE
006530     WRITE RPT-LINE AFTER ADVANCING 1
006540     .
006550 SUB-7020-EXIT.
006560     EXIT.
006570/
006580 SUB-7030-PRINT-HOURLY.
006590*--------------------------
006600
006610     MOVE 'SECTION 2 - HOURLY FRAUD ACTIVITY'
006620                              TO RPTSH-TITLE
006630     WRITE RPT-LINE FROM RPT-SECTION-HDR-LINE AFTER ADVANCING 1
006640     WRITE RPT-LINE FROM RPT-HOUR-HDR-LINE AFTER ADVANCING 1
006650
006660     PERFORM SUB-7031-PRINT-ONE-HOUR THRU SUB-7031-EXIT
006670         VARYING W-PRT-SUB FROM 1 BY 1
006680           UNTIL W-PRT-SUB > 24
006690
006700     MOVE SPACES              TO RPT-LINE
006710     WRITE RPT-LINE AFTER ADVANCING 1
006720     .
006730 SUB-7030-EXIT.
006740     EXIT.
006750/
006760 SUB-7031-PRINT-ONE-HOUR.
006770*----------------------------
006780
006790     IF      HR-FRAUD-COUNT(W-PRT-SUB) > 0
006800         COMPUTE W-HOUR-IDX   = W-PRT-SUB - 1
006810         MOVE W-HOUR-IDX      TO W-HOUR-NUM
006820         MOVE W-HOUR-NUM      TO RPTHD-HOUR(1:2)
006830         MOVE ':00'           TO RPTHD-HOUR(3:3)
006840
006850         MOVE HR-FRAUD-COUNT(W-PRT-SUB)
006860                              TO W-CNT-OUT
006870         MOVE W-CNT-OUT       TO RPTHD-COUNT
006880
006890         MOVE HR-TOTAL-AMOUNT(W-PRT-SUB)
006900                              TO W-EDIT-AMOUNT-9-SRC
006910         PERFORM SUB-9600-FORMAT-AMOUNT-9 THRU SUB-9600-EXIT
006920         MOVE W-EDIT-RESULT   TO RPTHD-AMOUNT
006930
006940         COMPUTE W-AVG-SCORE-OUT ROUNDED
006950               = HR-SCORE-TOTAL(W-PRT-SUB)
006960                   / HR-FRAUD-COUNT(W-PRT-SUB)
006970         MOVE W-AVG-SCORE-OUT TO RPTHD-SCORE
006980
006990         WRITE RPT-LINE FROM RPT-HOUR-DETAIL-LINE
007000             AFTER ADVANCING 1
007010     END-IF
007020     .
007030 SUB-7031-EXIT.
007040     EXIT.
007050/
007060 SUB-7040-PRINT-CATEGORY.
007070*----------------------------
007080
007090     PERFORM SUB-7045-RANK-CATEGORIES THRU SUB-7045-EXIT
007100
007110     MOVE 'SECTION 3 - FRAUD BY MERCHANT CATEGORY'
007120                              TO RPTSH-TITLE
007130     WRITE RPT-LINE FROM RPT-SECTION-HDR-LINE AFTER ADVANCING 1
007140     WRITE RPT-LINE FROM RPT-CAT-HDR-LINE AFTER ADVANCING 1
007150
007160     PERFORM SUB-7041-PRINT-ONE-CAT THRU SUB-7041-EXIT
007170         VARYING W-PRT-SUB FROM 1 BY 1
007180           UNTIL W-PRT-SUB > W-CAT-TBL-CNT
007190
007200     MOVE SPACES              TO RPT-LINE
007210     WRITE RPT-LINE AFTER ADVANCING 1
007220     .
007230 SUB-7040-EXIT.
007240     EXIT.
007250/
007260 SUB-7041-PRINT-ONE-CAT.
007270*---------------------------
007280
007290     MOVE CAT-NAME-TBL(W-PRT-SUB)
007300                              TO RPTCD-CAT
007310
007320     MOVE CAT-COUNT-TBL(W-PRT-SUB)
007330                              TO W-CNT-OUT
007340     MOVE W-CNT-OUT           TO RPTCD-COUNT
007350
007360     MOVE CAT-AMOUNT-TBL(W-PRT-SUB)
007370                              TO W-EDIT-AMOUNT-9-SRC
007380     PERFORM SUB-9600-FORMAT-AMOUNT-9 THRU SUB-9600-EXIT
007390     MOVE W-EDIT-RESULT       TO RPTCD-AMOUNT
007400
007410     COMPUTE W-AVG-SCORE-OUT ROUNDED
007420           = CAT-SCORE-TBL(W-PRT-SUB) / CAT-COUNT-TBL(W-PRT-SUB)
007430     MOVE W-AVG-SCORE-OUT     TO RPTCD-SCORE
007440
007450     WRITE RPT-LINE FROM RPT-CAT-DETAIL-LINE AFTER ADVANCING 1
007460     .
007470 SUB-7041-EXIT.
007480     EXIT.
007490/
007500 SUB-7045-RANK-CATEGORIES.
007510*-----------------------------
007520
007530*    SORT THE POPULATED CATEGORY SLOTS INTO FRAUD-COUNT
007540*    DESCENDING ORDER - A STRAIGHT BUBBLE PASS IS PLENTY, THE
007550*    TABLE NEVER HOLDS MORE THAN THE 10 MERCHANT CATEGORIES.
007560
007570     PERFORM SUB-7046-BUBBLE-CAT-PASS THRU SUB-7046-EXIT
007580         VARYING W-EDIT-START FROM 1 BY 1
007590           UNTIL W-EDIT-START >= W-CAT-TBL-CNT
007600     .
007610 SUB-7045-EXIT.
007620     EXIT.
007630/
007640 SUB-7046-BUBBLE-CAT-PASS.
007650*-----------------------------
007660
007670     PERFORM SUB-7047-BUBBLE-CAT-STEP THRU SUB-7047-EXIT
007680         VARYING CAT-DX FROM 1 BY 1
007690           UNTIL CAT-DX >= W-CAT-TBL-CNT
007700     .
007710 SUB-7046-EXIT.
007720     EXIT.
007730/
007740 SUB-7047-BUBBLE-CAT-STEP.
007750*-----------------------------
007760
007770     IF      CAT-COUNT-TBL(CAT-DX) < CAT-COUNT-TBL(CAT-DX + 1)
007780         MOVE CAT-ENTRY(CAT-DX)       TO W-SWAP-ENTRY(1:44)
007790         MOVE CAT-ENTRY(CAT-DX + 1)   TO CAT-ENTRY(CAT-DX)
007800         MOVE W-SWAP-ENTRY(1:44)      TO CAT-ENTRY(CAT-DX + 1)
007810     END-IF
007820     .
007830 SUB-7047-EXIT.
007840     EXIT.
007850/
007860 SUB-7050-PRINT-COUNTRY.
007870*---------------------------
007880
007890     PERFORM SUB-7055-RANK-COUNTRIES THRU SUB-7055-EXIT
007900
007910     MOVE 'SECTION 4 - FRAUD BY COUNTRY (TOP 10)'
007920                              TO RPTSH-TITLE
007930     WRITE RPT-LINE FROM RPT-SECTION-HDR-LINE AFTER ADVANCING 1
007940     WRITE RPT-LINE FROM RPT-CTY-HDR-LINE AFTER ADVANCING 1
007950
007960     MOVE W-CTY-TBL-CNT       TO W-PRT-SUB
007970     IF      W-PRT-SUB > 10
007980         MOVE 10              TO W-PRT-SUB
007990     END-IF
008000
008010     PERFORM SUB-7051-PRINT-ONE-CTY THRU SUB-7051-EXIT
008020         VARYING W-PRT-SUB FROM 1 BY 1
008030           UNTIL W-PRT-SUB > W-CTY-TBL-CNT
008040         OR      W-PRT-SUB > 10
008050
008060     MOVE SPACES              TO RPT-LINE
008070     WRITE RPT-LINE AFTER ADVANCING 1
008080     .
008090 SUB-7050-EXIT.
008100     EXIT.
008110/
008120 SUB-7051-PRINT-ONE-CTY.
008130*---------------------------
008140
008150     MOVE CTY-NAME-TBL(W-PRT-SUB)
008160                              TO RPTCY-COUNTRY
008170
008180     MOVE CTY-COUNT-TBL(W-PRT-SUB)
008190                              TO W-CNT-OUT
008200     MOVE W-CNT-OUT           TO RPTCY-COUNT
008210
008220     MOVE CTY-AMOUNT-TBL(W-PRT-SUB)
008230                              TO W-EDIT-AMOUNT-9-SRC
008240     PERFORM SUB-9600-FORMAT-AMOUNT-9 THRU SUB-9600-EXIT
008250     MOVE W-EDIT-RESULT       TO RPTCY-AMOUNT
008260
008270     COMPUTE W-AVG-SCORE-OUT ROUNDED
008280           = CTY-SCORE-TBL(W-PRT-SUB) / CTY-COUNT-TBL(W-PRT-SUB)
008290     MOVE W-AVG-SCORE-OUT     TO RPTCY-SCORE
008300
008310     WRITE RPT-LINE FROM RPT-CTY-DETAIL-LINE AFTER ADVANCING 1
008320     .
008330 SUB-7051-EXIT.
008340     EXIT.
008350/
008360 SUB-7055-RANK-COUNTRIES.
008370*----------------------------
008380
008390*    SAME IDEA AS SUB-7045 BUT OVER THE (LARGER) COUNTRY TABLE.
008400
008410     PERFORM SUB-7056-BUBBLE-CTY-PASS THRU SUB-7056-EXIT
008420         VARYING W-EDIT-START FROM 1 BY 1
008430           UNTIL W-EDIT-START >= W-CTY-TBL-CNT
008440     .
008450 SUB-7055-EXIT.
008460     EXIT.
008470/
008480 SUB-7056-BUBBLE-CTY-PASS.
008490*----------------------------
008500
008510     PERFORM SUB-7057-BUBBLE-CTY-STEP THRU SUB-7057-EXIT
008520         VARYING CTY-DX FROM 1 BY 1
008530           UNTIL CTY-DX >= W-CTY-TBL-CNT
008540     .
008550 SUB-7056-EXIT.
008560     EXIT.
008570/
008580 SUB-7057-BUBBLE-CTY-STEP.
008590*----------------------------
008600
008610     IF      CTY-COUNT-TBL(CTY-DX) < CTY-COUNT-TBL(CTY-DX + 1)
008620         MOVE CTY-ENTRY(CTY-DX)       TO W-SWAP-ENTRY(1:54)
008630         MOVE CTY-ENTRY(CTY-DX + 1)   TO CTY-ENTRY(CTY-DX)
008640         MOVE W-SWAP-ENTRY(1:54)      TO CTY-ENTRY(CTY-DX + 1)
008650     END-IF
008660     .
008670 SUB-7057-EXIT.
008680     EXIT.
008690/
008700 SUB-7060-PRINT-TOP-TX.
008710*--------------------------
008720
008730     MOVE 'SECTION 5 - TOP FRAUDULENT TRANSACTIONS'
008740                              TO RPTSH-TITLE
008750     WRITE RPT-LINE FROM RPT-SECTION-HDR-LINE AFTER ADVANCING 1
008760     WRITE RPT-LINE FROM RPT-TOP-HDR-LINE AFTER ADVANCING 1
008770
008780     PERFORM SUB-7061-PRINT-ONE-TOP THRU SUB-7061-EXIT
008790         VARYING W-PRT-SUB FROM 1 BY 1
008800           UNTIL W-PRT-SUB > W-TOP10-CNT
008810     .
008820 SUB-7060-EXIT.
008830     EXIT.
008840/
008850 SUB-7061-PRINT-ONE-TOP.
008860*---------------------------
008870
008880     MOVE TOP10-CARD-NUMBER(W-PRT-SUB)
008890                              TO W-EDIT-RESULT
008900     PERFORM SUB-9620-MASK-CARD THRU SUB-9620-EXIT
008910     MOVE W-EDIT-RESULT       TO RPTTD-CARD
008920
008930     MOVE TOP10-AMOUNT(W-PRT-SUB)
008940                              TO W-EDIT-AMOUNT-7-SRC
008950     PERFORM SUB-9610-FORMAT-AMOUNT-7 THRU SUB-9610-EXIT
008960     MOVE W-EDIT-RESULT       TO RPTTD-AMOUNT
008970
008980     MOVE TOP10-MERCHANT(W-PRT-SUB)
008990                              TO RPTTD-MERCH
009000     MOVE TOP10-FRAUD-TYPE(W-PRT-SUB)
009010                              TO RPTTD-TYPE
009020     MOVE TOP10-SCORE(W-PRT-SUB)
009030                              TO RPTTD-SCORE
009040
009050     WRITE RPT-LINE FROM RPT-TOP-DETAIL-LINE AFTER ADVANCING 1
009060     .
009070 SUB-7061-EXIT.
009080     EXIT.
009090/
009100 SUB-9200-READ-FRDFILE.
009110*--------------------------
009120
009130     READ FRDFILE
009140         AT END
009150             SET  W-END-OF-FILE  TO TRUE
009160     END-READ
009170     .
009180 SUB-9200-EXIT.
009190     EXIT.
009200/
009210 SUB-9600-FORMAT-AMOUNT-9.
009220*-----------------------------
009230
009240*    9-DIGIT AMOUNT (RUN TOTALS, TABLE TOTALS) WITH A LEADING
009250*    DOLLAR SIGN AND NO EMBEDDED GAP BETWEEN IT AND THE FIRST
009260*    SIGNIFICANT DIGIT.
009270
009280     MOVE W-EDIT-AMOUNT-9-SRC TO W-EDIT-AMOUNT-9-OUT
009290     MOVE 0                  TO W-EDIT-LEAD-SP
009300     INSPECT W-EDIT-AMOUNT-9-OUT
009310         TALLYING W-EDIT-LEAD-SP FOR LEADING SPACE
009320     COMPUTE W-EDIT-START     = W-EDIT-LEAD-SP + 1
009330     COMPUTE W-EDIT-LEN       = 14 - W-EDIT-LEAD-SP
009340
009350     MOVE SPACES              TO W-EDIT-RESULT
009360     STRING '$' W-EDIT-AMOUNT-9-OUT(W-EDIT-START:W-EDIT-LEN)
009370         DELIMITED BY SIZE INTO W-EDIT-RESULT
009380     .
009390 SUB-9600-EXIT.
009400     EXIT.
009410/
009420 SUB-9610-FORMAT-AMOUNT-7.
009430*-----------------------------
009440
009450*    7-DIGIT AMOUNT (SINGLE-TRANSACTION SCALE - AVG/MAX/MIN AND
009460*    THE TOP-10 LIST) - SAME IDEA, SMALLER PICTURE.
009470
009480     MOVE W-EDIT-AMOUNT-7-SRC TO W-EDIT-AMOUNT-7-OUT
009490     MOVE 0                  TO W-EDIT-LEAD-SP
009500     INSPECT W-EDIT-AMOUNT-7-OUT
009510         TALLYING W-EDIT-LEAD-SP FOR LEADING SPACE
009520     COMPUTE W-EDIT-START     = W-EDIT-LEAD-SP + 1
009530     COMPUTE W-EDIT-LEN       = 12 - W-EDIT-LEAD-SP
009540
009550     MOVE SPACES              TO W-EDIT-RESULT
009560     STRING '$' W-EDIT-AMOUNT-7-OUT(W-EDIT-START:W-EDIT-LEN)
009570         DELIMITED BY SIZE INTO W-EDIT-RESULT
009580     .
009590 SUB-9610-EXIT.
009600     EXIT.
009610/
009620 SUB-9620-MASK-CARD.
009630*-----------------------
009640
009650*    RE-MASK THE CARD NUMBER FOR PRINT - FIRST 4, '****', LAST
009660*    4 - WHEN THE STORED VALUE IS LONGER THAN 8 CHARACTERS.
009670*    W-EDIT-RESULT HOLDS THE CARD NUMBER ON ENTRY AND THE
009680*    MASKED FORM ON EXIT.
009690
009700     MOVE 0                   TO W-EDIT-LEAD-SP
009710     INSPECT W-EDIT-RESULT
009720         TALLYING W-EDIT-LEAD-SP FOR TRAILING SPACE
009730     COMPUTE W-EDIT-LEN       = 20 - W-EDIT-LEAD-SP
009740
009750     IF      W-EDIT-LEN > 8
009760         COMPUTE W-EDIT-START = W-EDIT-LEN - 3
009770         MOVE W-EDIT-RESULT(W-EDIT-START:4)
009780                              TO W-SWAP-CARD(1:4)
009790         STRING W-EDIT-RESULT(1:4) '****' W-SWAP-CARD(1:4)
009800             DELIMITED BY SIZE INTO W-EDIT-RESULT
009810     END-IF
009820     .
009830 SUB-9620-EXIT.
009840     EXIT.
