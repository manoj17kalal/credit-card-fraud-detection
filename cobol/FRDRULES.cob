000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDRULES
000140* PURPOSE:    FRAUDDETECTOR RULE ENGINE.  CALLED ONCE PER
000150*             TRANSACTION BY FRDMAIN.  EVALUATES THE 5 FRAUD
000160*             RULES IN FIXED ORDER AGAINST THE CARD'S IN-MEMORY
000170*             STATE (COPY FRDCSTTW) AND RETURNS THE FRAUD FLAG,
000180*             THE COMMA-JOINED LIST OF RULES THAT FIRED, AND THE
000190*             COMPOSITE SCORE.
000200*
000210*             NOTE ON RULE 4 (DUPLICATE TRANSACTION): RULE 2
000220*             APPENDS THE CURRENT TRANSACTION TO THE CARD'S
000230*             RECENT-TRANSACTION WINDOW BEFORE RULE 4 SCANS THAT
000240*             SAME WINDOW.  RULE 4 THEREFORE ALWAYS FINDS THE
000250*             JUST-APPENDED ENTRY (SAME MERCHANT, SAME AMOUNT AS
000260*             ITSELF) AND FIRES ON EVERY TRANSACTION.  THIS IS
000270*             THE SYSTEM AS SPECIFIED BY RISK MANAGEMENT - DO NOT
000280*             REORDER RULES 2 AND 4.
000290*
000300* CHANGE LOG:
000310*     1990-02-19  RHL  ORIG  FIRST RELEASE - 5 FRAUD RULES.
000320*     1990-03-27  RHL  0003  RULE 4 NOW USES MERCHANT NAME IN THE
000330*                      DESCRIPTION TEXT INSTEAD OF MERCHANT ID.
000340*     1994-08-30  TMK  0011  RAISE RECENT-TX WINDOW TO 20 ENTRIES
000350*                      (SEE FRDCSTTW CHANGE LOG).
000360*     1998-11-04  DJO  Y2K01 TIMESTAMP ORDINAL BUILT FROM A
000370*                      4-DIGIT YEAR.  REVIEWED, NO CHANGE
000380*                      REQUIRED FOR THE MILLENNIUM.
000390*     2003-05-09  JPL  0028  CONFIRMED WITH RISK MANAGEMENT THAT
000400*                      RULE 4'S "FIRES ON EVERY TRANSACTION"
000410*                      BEHAVIOUR IS INTENTIONAL AND MUST NOT BE
000420*                      "FIXED".  SEE PROGRAM BANNER ABOVE.
000430*     2011-09-14  TMK  0041  TX-ORDINAL AND THE PER-ENTRY ORDINAL
000440*                      IN RULE 4'S WINDOW SCAN NOW COME FROM
000450*                      FRDDAYS'S CALENDAR-CORRECT SECOND COUNT
000460*                      INSTEAD OF A 31-DAY-PER-MONTH APPROXIMATION.
000470*                      A MONTH-END STRADDLE WAS OVER-COUNTING
000480*                      ELAPSED TIME BY AS MUCH AS 3 DAYS' WORTH OF
000490*                      SECONDS, MISCLASSIFYING TRANSACTIONS AGAINST
000500*                      THE 30-SECOND RAPID-TRANSACTIONS WINDOW.
000510*================================================================*
000520
000530 IDENTIFICATION DIVISION.
000540*========================
000550
000560 PROGRAM-ID.             FRDRULES.
000570 AUTHOR.                 R HOLLOWAY.
000580 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000590 DATE-WRITTEN.           02/19/90.
000600 DATE-COMPILED.
000610 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000620
000630 ENVIRONMENT DIVISION.
000640*=====================
000650
000660 CONFIGURATION SECTION.
000670*----------------------
000680
000690 SOURCE-COMPUTER.
000700     IBM-Z15.
000710
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740
000750 INPUT-OUTPUT SECTION.
000760*---------------------
000770
000780 FILE-CONTROL.
000790/
000800 DATA DIVISION.
000810*==============
000820
000830 FILE SECTION.
000840*-------------
000850
000860 WORKING-STORAGE SECTION.
000870*------------------------
000880
000890 COPY FRDCOMW1.
000900
000910 COPY FRDCSTTW.
000920
000930 01  W-CARD-TABLE-X  REDEFINES CS-CARD-TABLE
000940                             PIC X(666003).
000950
000960*    2011-09-14 TMK 0041 - FRDDAYS GIVES US A CALENDAR-CORRECT
000970*    SECOND COUNT FOR BOTH THE CURRENT TRANSACTION AND EACH
000980*    RECENT-WINDOW ENTRY WE COMPARE IT AGAINST.  SEE SUB-2100 AND
000990*    SUB-4100 BELOW.
001000 01  W-FRDDAYS-PROG            PIC X(08)       VALUE 'FRDDAYS'.
001010 01  W-TX-SECONDS-PARAMETER.  COPY FRDDAYSL.
001020 01  W-ENTRY-SECONDS-PARAMETER.
001030                               COPY FRDDAYSL.
001040
001050 01  W-TX-SECONDS-PARAMETER-X REDEFINES W-TX-SECONDS-PARAMETER
001060                             PIC X(32).
001070
001080 01  RULE-CONSTANTS.
001090     05  RC-HIGH-AMOUNT-THRESHOLD
001100                             PIC S9(7)V99   VALUE 5000.00.
001110     05  RC-TIME-WINDOW-SECS
001120                             PIC S9(4) COMP VALUE 30.
001130     05  RC-MAX-TX-IN-WINDOW
001140                             PIC S9(4) COMP VALUE 3.
001150     05  RC-LATE-NIGHT-START-HR
001160                             PIC S9(4) COMP VALUE 0.
001170     05  RC-LATE-NIGHT-END-HR
001180                             PIC S9(4) COMP VALUE 5.
001190     05  RC-LATE-NIGHT-AMOUNT
001200                             PIC S9(7)V99   VALUE 100.00.
001210     05  RC-HIGH-AMOUNT-WEIGHT
001220                             PIC 9V99       VALUE 0.70.
001230     05  RC-RAPID-TX-WEIGHT  PIC 9V99       VALUE 0.50.
001240     05  RC-LOCATION-WEIGHT  PIC 9V99       VALUE 0.80.
001250     05  RC-DUPLICATE-WEIGHT PIC 9V99       VALUE 0.90.
001260     05  RC-LATE-NIGHT-WEIGHT
001270                             PIC 9V99       VALUE 0.30.
001280     05  RC-SCORE-CAP        PIC 9V99       VALUE 1.00.
001290     05  FILLER              PIC X(01).
001300
001310 01  RULE-CONSTANTS-X REDEFINES RULE-CONSTANTS
001320                             PIC X(45).
001330
001340 01  W-TS-WORK.
001350     05  W-TS-YYYY            PIC 9(04).
001360     05  FILLER               PIC X.
001370     05  W-TS-MM              PIC 9(02).
001380     05  FILLER               PIC X.
001390     05  W-TS-DD              PIC 9(02).
001400     05  FILLER               PIC X.
001410     05  W-TS-HH              PIC 9(02).
001420     05  FILLER               PIC X.
001430     05  W-TS-MIN             PIC 9(02).
001440     05  FILLER               PIC X.
001450     05  W-TS-SS              PIC 9(02).
001460
001470 01  W-TS-WORK-X REDEFINES W-TS-WORK
001480                             PIC X(19).
001490
001500 01  W-AMOUNT-EDIT            PIC Z,ZZZ,ZZ9.99.
001510 01  W-COUNT-EDIT             PIC Z9.
001520
001530 77  W-TX-ORDINAL             PIC S9(11) COMP.
001540 77  W-CUTOFF-ORDINAL         PIC S9(11) COMP.
001550 77  W-ENTRY-ORDINAL          PIC S9(11) COMP.
001560 77  W-CARD-SUB               PIC S9(4)  COMP.
001570 77  W-TX-SUB                 PIC S9(4)  COMP.
001580 77  W-KEEP-SUB               PIC S9(4)  COMP.
001590 77  W-LEAD-SPACES            PIC S9(4)  COMP.
001600 77  W-TRAIL-SPACES           PIC S9(4)  COMP.
001610 77  W-EDIT-START             PIC S9(4)  COMP.
001620 77  W-EDIT-LEN               PIC S9(4)  COMP.
001630 77  W-DESC-PTR               PIC S9(4)  COMP.
001640 77  W-DESC-LEN               PIC S9(4)  COMP.
001650 77  W-TYPE-PTR               PIC S9(4)  COMP.
001660 77  W-NAME-TRAIL             PIC S9(4)  COMP.
001670 77  W-NAME-LEN               PIC S9(4)  COMP.
001680 77  W-RULE-SCORE             PIC 9V99.
001690 77  W-DUP-FOUND-SW           PIC X(01)  VALUE 'N'.
001700
001710 01  W-DESC-WORK              PIC X(100).
001720 01  W-TYPE-ACCUM             PIC X(100).
001730
001740 01  W-RULE2-OLD-NAME         PIC X(30).
001750 01  W-RULE2-NEW-NAME         PIC X(30).
001760/
001770 LINKAGE SECTION.
001780*----------------
001790
001800 01  L-PARAMETER.             COPY FRDRULEL.
001810/
001820 PROCEDURE DIVISION USING L-PARAMETER.
001830*==================
001840
001850 MAIN.
001860*-----
001870
001880     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001890
001900     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001910     .
001920 MAIN-EXIT.
001930     GOBACK.
001940/
001950 SUB-1000-START-UP.
001960*------------------
001970
001980     IF      W-NOT-FIRST-CALL
001990         GO TO SUB-1000-EXIT
002000     END-IF
002010
002020     SET  W-NOT-FIRST-CALL   TO TRUE
002030
002040     DISPLAY 'FRDRULES starting up - 5 fraud rules, fixed order'
002050
002060     PERFORM SUB-1100-INIT-CARD-TABLE THRU SUB-1100-EXIT
002070         VARYING W-CARD-SUB FROM 1 BY 1
002080           UNTIL W-CARD-SUB > 500
002090     .
002100 SUB-1000-EXIT.
002110     EXIT.
002120/
002130 SUB-1100-INIT-CARD-TABLE.
002140*----------------------------
002150
002160     MOVE SPACES              TO CS-CARD-NUMBER(W-CARD-SUB)
002170     .
002180 SUB-1100-EXIT.
002190     EXIT.
002200/
002210 SUB-2000-PROCESS.
002220*-----------------
002230
002240     MOVE SPACES              TO W-TYPE-ACCUM
002250     MOVE 1                   TO W-TYPE-PTR
002260     MOVE 0                   TO W-RULE-SCORE
002270     SET  RL-NOT-FRAUD        TO TRUE
002280
002290     PERFORM SUB-2100-PARSE-TIMESTAMP THRU SUB-2100-EXIT
002300
002310     PERFORM SUB-9000-FIND-OR-ADD-CARD THRU SUB-9000-EXIT
002320
002330     PERFORM SUB-3000-RULE-HIGH-AMOUNT THRU SUB-3000-EXIT
002340     PERFORM SUB-4000-RULE-RAPID-TX THRU SUB-4000-EXIT
002350     PERFORM SUB-5000-RULE-LOCATION THRU SUB-5000-EXIT
002360     PERFORM SUB-6000-RULE-DUPLICATE THRU SUB-6000-EXIT
002370     PERFORM SUB-7000-RULE-LATE-NIGHT THRU SUB-7000-EXIT
002380
002390     IF      W-RULE-SCORE > RC-SCORE-CAP
002400         MOVE RC-SCORE-CAP    TO W-RULE-SCORE
002410     END-IF
002420
002430     MOVE W-RULE-SCORE        TO RL-FRAUD-SCORE
002440     MOVE W-TYPE-ACCUM        TO RL-FRAUD-TYPE
002450
002460     IF      W-TYPE-ACCUM NOT = SPACES
002470         SET  RL-IS-FRAUD     TO TRUE
002480     END-IF
002490     .
002500 SUB-2000-EXIT.
002510     EXIT.
002520/
002530 SUB-2100-PARSE-TIMESTAMP.
002540*----------------------------
002550
002560     MOVE RL-TIMESTAMP        TO W-TS-WORK-X
002570
002580*    2011-09-14 TMK 0041 - ORDINAL NOW COMES FROM FRDDAYS'S
002590*    CALENDAR-CORRECT SECOND COUNT, NOT A 31-DAY-PER-MONTH GUESS.
002600     MOVE RL-TIMESTAMP        TO DY-TIMESTAMP OF
002610                                  W-TX-SECONDS-PARAMETER
002620
002630     CALL W-FRDDAYS-PROG      USING W-TX-SECONDS-PARAMETER
002640
002650     MOVE DY-ABS-SECONDS OF W-TX-SECONDS-PARAMETER
002660                              TO W-TX-ORDINAL
002670     .
002680 SUB-2100-EXIT.
002690     EXIT.
002700/
002710 SUB-9000-FIND-OR-ADD-CARD.
002720*------------------------------
002730
002740     SET  CS-DX               TO 1
002750
002760     SEARCH CS-CARD-ENTRY
002770         AT END
002780             ADD  1           TO CS-CARD-CNT
002790             SET  CS-DX       TO CS-CARD-CNT
002800             MOVE RL-CARD-NUMBER
002810                              TO CS-CARD-NUMBER(CS-DX)
002820             MOVE SPACES      TO CS-LAST-COUNTRY(CS-DX)
002830             MOVE 0           TO CS-RECENT-CNT(CS-DX)
002840         WHEN CS-CARD-NUMBER(CS-DX) = RL-CARD-NUMBER
002850             CONTINUE
002860     END-SEARCH
002870
002880     SET  W-CARD-SUB          TO CS-DX
002890     .
002900 SUB-9000-EXIT.
002910     EXIT.
002920/
002930 SUB-3000-RULE-HIGH-AMOUNT.
002940*------------------------------
002950
002960     IF      RL-AMOUNT NOT >= RC-HIGH-AMOUNT-THRESHOLD
002970         GO TO SUB-3000-EXIT
002980     END-IF
002990
003000     PERFORM SUB-9600-EDIT-AMOUNT THRU SUB-9600-EXIT
003010
003020     MOVE 1                   TO W-DESC-PTR
003030     STRING 'High amount: $'  DELIMITED BY SIZE
003040            W-AMOUNT-EDIT(W-EDIT-START : W-EDIT-LEN)
003050                              DELIMITED BY SIZE
003060         INTO W-DESC-WORK
003070         WITH POINTER W-DESC-PTR
003080     COMPUTE W-DESC-LEN       = W-DESC-PTR - 1
003090
003100     PERFORM SUB-9700-APPEND-TYPE THRU SUB-9700-EXIT
003110
003120     ADD  RC-HIGH-AMOUNT-WEIGHT
003130                              TO W-RULE-SCORE
003140     .
003150 SUB-3000-EXIT.
003160     EXIT.
003170/
003180 SUB-4000-RULE-RAPID-TX.
003190*---------------------------
003200
003210     COMPUTE W-CUTOFF-ORDINAL = W-TX-ORDINAL - RC-TIME-WINDOW-SECS
003220
003230     MOVE 0                   TO W-KEEP-SUB
003240
003250     PERFORM SUB-4100-PURGE-ONE-ENTRY THRU SUB-4100-EXIT
003260         VARYING W-TX-SUB FROM 1 BY 1
003270           UNTIL W-TX-SUB > CS-RECENT-CNT(W-CARD-SUB)
003280
003290     MOVE W-KEEP-SUB          TO CS-RECENT-CNT(W-CARD-SUB)
003300
003310     IF      CS-RECENT-CNT(W-CARD-SUB) < 20
003320         ADD  1               TO CS-RECENT-CNT(W-CARD-SUB)
003330         SET  CS-TX-DX        TO CS-RECENT-CNT(W-CARD-SUB)
003340         MOVE RL-TIMESTAMP    TO CS-TX-TIMESTAMP(W-CARD-SUB
003350                                                  CS-TX-DX)
003360         MOVE RL-MERCHANT-ID  TO CS-TX-MERCHANT-ID(W-CARD-SUB
003370                                                    CS-TX-DX)
003380         MOVE RL-AMOUNT       TO CS-TX-AMOUNT(W-CARD-SUB
003390                                               CS-TX-DX)
003400     END-IF
003410
003420     IF      CS-RECENT-CNT(W-CARD-SUB) > RC-MAX-TX-IN-WINDOW
003430         MOVE CS-RECENT-CNT(W-CARD-SUB)
003440                              TO W-COUNT-EDIT
003450         INSPECT W-COUNT-EDIT TALLYING W-LEAD-SPACES
003460                              FOR LEADING SPACE
003470         COMPUTE W-EDIT-START = W-LEAD-SPACES + 1
003480         COMPUTE W-EDIT-LEN   = 2 - W-LEAD-SPACES
003490
003500         MOVE 1               TO W-DESC-PTR
003510         STRING 'Too many transactions: '
003520                              DELIMITED BY SIZE
003530                W-COUNT-EDIT(W-EDIT-START : W-EDIT-LEN)
003540                              DELIMITED BY SIZE
003550                ' in 30 seconds'
003560                              DELIMITED BY SIZE
003570             INTO W-DESC-WORK
003580             WITH POINTER W-DESC-PTR
003590         COMPUTE W-DESC-LEN   = W-DESC-PTR - 1
003600
003610         PERFORM SUB-9700-APPEND-TYPE THRU SUB-9700-EXIT
003620
003630         ADD  RC-RAPID-TX-WEIGHT
003640                              TO W-RULE-SCORE
003650     END-IF
003660     .
003670 SUB-4000-EXIT.
003680     EXIT.
003690/
003700 SUB-4100-PURGE-ONE-ENTRY.
003710*----------------------------
003720
003730*    2011-09-14 TMK 0041 - (TIMESTAMP ORDINAL OF THE ENTRY BEING
003740*    CONSIDERED), VIA FRDDAYS - A SEPARATE PARAMETER BLOCK FROM
003750*    SUB-2100'S SO WE DON'T DISTURB THE CURRENT TRANSACTION'S
003760*    PARSED W-TS-WORK FIELDS THAT SUB-7000 STILL NEEDS.
003770     MOVE CS-TX-TIMESTAMP(W-CARD-SUB W-TX-SUB)
003780                              TO DY-TIMESTAMP OF
003790                                  W-ENTRY-SECONDS-PARAMETER
003800
003810     CALL W-FRDDAYS-PROG      USING W-ENTRY-SECONDS-PARAMETER
003820
003830     MOVE DY-ABS-SECONDS OF W-ENTRY-SECONDS-PARAMETER
003840                              TO W-ENTRY-ORDINAL
003850
003860     IF      W-ENTRY-ORDINAL NOT < W-CUTOFF-ORDINAL
003870         ADD  1               TO W-KEEP-SUB
003880         IF   W-KEEP-SUB NOT = W-TX-SUB
003890             MOVE CS-TX-TIMESTAMP(W-CARD-SUB W-TX-SUB)
003900                      TO CS-TX-TIMESTAMP(W-CARD-SUB W-KEEP-SUB)
003910             MOVE CS-TX-MERCHANT-ID(W-CARD-SUB W-TX-SUB)
003920                      TO CS-TX-MERCHANT-ID(W-CARD-SUB W-KEEP-SUB)
003930             MOVE CS-TX-AMOUNT(W-CARD-SUB W-TX-SUB)
003940                      TO CS-TX-AMOUNT(W-CARD-SUB W-KEEP-SUB)
003950         END-IF
003960     END-IF
003970     .
003980 SUB-4100-EXIT.
003990     EXIT.
004000/
004010 SUB-5000-RULE-LOCATION.
004020*---------------------------
004030
004040     IF      CS-LAST-COUNTRY(W-CARD-SUB) = SPACES
004050         GO TO SUB-5000-SET-LAST-COUNTRY
004060     END-IF
004070
004080     IF      CS-LAST-COUNTRY(W-CARD-SUB) = RL-COUNTRY
004090         GO TO SUB-5000-SET-LAST-COUNTRY
004100     END-IF
004110
004120     MOVE CS-LAST-COUNTRY(W-CARD-SUB)
004130                              TO W-RULE2-OLD-NAME
004140     MOVE RL-COUNTRY          TO W-RULE2-NEW-NAME
004150
004160     INSPECT W-RULE2-OLD-NAME TALLYING W-TRAIL-SPACES
004170                              FOR TRAILING SPACE
004180     COMPUTE W-EDIT-LEN       = 30 - W-TRAIL-SPACES
004190     IF      W-EDIT-LEN < 1
004200         MOVE 1               TO W-EDIT-LEN
004210     END-IF
004220
004230     MOVE 1                   TO W-DESC-PTR
004240     STRING 'Unusual location: '
004250                              DELIMITED BY SIZE
004260            W-RULE2-OLD-NAME(1 : W-EDIT-LEN)
004270                              DELIMITED BY SIZE
004280            ' -> '            DELIMITED BY SIZE
004290         INTO W-DESC-WORK
004300         WITH POINTER W-DESC-PTR
004310
004320     INSPECT W-RULE2-NEW-NAME TALLYING W-TRAIL-SPACES
004330                              FOR TRAILING SPACE
004340     COMPUTE W-EDIT-LEN       = 30 - W-TRAIL-SPACES
004350     IF      W-EDIT-LEN < 1
004360         MOVE 1               TO W-EDIT-LEN
004370     END-IF
004380
004390     STRING W-RULE2-NEW-NAME(1 : W-EDIT-LEN)
004400                              DELIMITED BY SIZE
004410         INTO W-DESC-WORK
004420         WITH POINTER W-DESC-PTR
004430     COMPUTE W-DESC-LEN       = W-DESC-PTR - 1
004440
004450     PERFORM SUB-9700-APPEND-TYPE THRU SUB-9700-EXIT
004460
004470     ADD  RC-LOCATION-WEIGHT  TO W-RULE-SCORE
004480     .
004490 SUB-5000-SET-LAST-COUNTRY.
004500     MOVE RL-COUNTRY          TO CS-LAST-COUNTRY(W-CARD-SUB)
004510     .
004520 SUB-5000-EXIT.
004530     EXIT.
004540/
004550 SUB-6000-RULE-DUPLICATE.
004560*----------------------------
004570
004580*    RULE 2 HAS ALREADY APPENDED THE CURRENT TRANSACTION ABOVE -
004590*    THE SCAN BELOW WILL ALWAYS FIND IT.  SEE PROGRAM BANNER.
004600
004610     MOVE 'N'                 TO W-DUP-FOUND-SW
004620
004630     PERFORM SUB-6100-SCAN-ONE-ENTRY THRU SUB-6100-EXIT
004640         VARYING W-TX-SUB FROM 1 BY 1
004650           UNTIL W-TX-SUB > CS-RECENT-CNT(W-CARD-SUB)
004660           OR    W-DUP-FOUND-SW = 'Y'
004670
004680     IF      W-DUP-FOUND-SW NOT = 'Y'
004690         GO TO SUB-6000-EXIT
004700     END-IF
004710
004720     PERFORM SUB-9600-EDIT-AMOUNT THRU SUB-9600-EXIT
004730
004740     INSPECT RL-MERCHANT-NAME TALLYING W-NAME-TRAIL
004750                              FOR TRAILING SPACE
004760     COMPUTE W-NAME-LEN       = 30 - W-NAME-TRAIL
004770     IF      W-NAME-LEN < 1
004780         MOVE 1               TO W-NAME-LEN
004790     END-IF
004800
004810     MOVE 1                   TO W-DESC-PTR
004820     STRING 'Duplicate transaction: $'
004830                              DELIMITED BY SIZE
004840            W-AMOUNT-EDIT(W-EDIT-START : W-EDIT-LEN)
004850                              DELIMITED BY SIZE
004860            ' at '            DELIMITED BY SIZE
004870            RL-MERCHANT-NAME(1 : W-NAME-LEN)
004880                              DELIMITED BY SIZE
004890         INTO W-DESC-WORK
004900         WITH POINTER W-DESC-PTR
004910     COMPUTE W-DESC-LEN       = W-DESC-PTR - 1
004920
004930     PERFORM SUB-9700-APPEND-TYPE THRU SUB-9700-EXIT
004940
004950     ADD  RC-DUPLICATE-WEIGHT TO W-RULE-SCORE
004960     .
004970 SUB-6000-EXIT.
004980     EXIT.
004990/
005000 SUB-6100-SCAN-ONE-ENTRY.
005010*---------------------------
005020
005030     IF      CS-TX-MERCHANT-ID(W-CARD-SUB W-TX-SUB) = RL-MERCHANT-ID
005040     AND     CS-TX-AMOUNT(W-CARD-SUB W-TX-SUB)      = RL-AMOUNT
005050         MOVE 'Y'             TO W-DUP-FOUND-SW
005060     END-IF
005070     .
005080 SUB-6100-EXIT.
005090     EXIT.
005100/
005110 SUB-9600-EDIT-AMOUNT.
005120*-------------------------
005130
005140     MOVE RL-AMOUNT           TO W-AMOUNT-EDIT
005150
005160     INSPECT W-AMOUNT-EDIT    TALLYING W-LEAD-SPACES
005170                              FOR LEADING SPACE
005180
005190     COMPUTE W-EDIT-START     = W-LEAD-SPACES + 1
005200     COMPUTE W-EDIT-LEN       = 12 - W-LEAD-SPACES
005210     .
005220 SUB-9600-EXIT.
005230     EXIT.
005240/
005250 SUB-9700-APPEND-TYPE.
005260*-------------------------
005270
005280     IF      W-TYPE-PTR > 1
005290         STRING ','           DELIMITED BY SIZE
005300             INTO W-TYPE-ACCUM
005310             WITH POINTER W-TYPE-PTR
005320     END-IF
005330
005340     STRING W-DESC-WORK(1 : W-DESC-LEN)
005350                              DELIMITED BY SIZE
005360         INTO W-TYPE-ACCUM
005370         WITH POINTER W-TYPE-PTR
005380     .
005390 SUB-9700-EXIT.
005400     EXIT.
005410/
005420 SUB-7000-RULE-LATE-NIGHT.
005430*-----------------------------
005440
005450     IF      W-TS-HH < RC-LATE-NIGHT-START-HR
005460     OR      W-TS-HH NOT < RC-LATE-NIGHT-END-HR
005470         GO TO SUB-7000-EXIT
005480     END-IF
005490
005500     IF      RL-AMOUNT NOT > RC-LATE-NIGHT-AMOUNT
005510         GO TO SUB-7000-EXIT
005520     END-IF
005530
005540     PERFORM SUB-9600-EDIT-AMOUNT THRU SUB-9600-EXIT
005550
005560     MOVE 1                   TO W-DESC-PTR
005570     STRING 'Late night spending: $'
005580                              DELIMITED BY SIZE
005590            W-AMOUNT-EDIT(W-EDIT-START : W-EDIT-LEN)
005600                              DELIMITED BY SIZE
005610            ' at '            DELIMITED BY SIZE
005620            W-TS-HH           DELIMITED BY SIZE
005630            ':'               DELIMITED BY SIZE
005640            W-TS-MIN          DELIMITED BY SIZE
005650         INTO W-DESC-WORK
005660         WITH POINTER W-DESC-PTR
005670     COMPUTE W-DESC-LEN       = W-DESC-PTR - 1
005680
005690     PERFORM SUB-9700-APPEND-TYPE THRU SUB-9700-EXIT
005700
005710     ADD  RC-LATE-NIGHT-WEIGHT
005720                              TO W-RULE-SCORE
005730     .
005740 SUB-7000-EXIT.
005750     EXIT.
