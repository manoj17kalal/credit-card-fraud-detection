000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDEXP
000140* PURPOSE:    DATA EXPORTER.  READS THE FRAUD FILE FILTERED TO AN
000150*             INCLUSIVE DATE RANGE ON THE CTLCARD INPUT AND WRITES
000160*             FOUR FLAT EXTRACT FILES - FRAUD DETAIL (TIMESTAMP
000170*             DESCENDING), DAILY SUMMARY (DATE ASCENDING),
000180*             CATEGORY SUMMARY AND COUNTRY SUMMARY (BOTH FRAUD
000190*             COUNT DESCENDING) - FOR DOWNSTREAM ANALYSIS OUTSIDE
000200*             THE BATCH SUITE.
000210*
000220* CHANGE LOG:
000230*     1990-04-02  TMK  ORIG  FIRST RELEASE - 4 EXTRACT FILES.
000240*     1994-09-21  JPL  0015  DETAIL TABLE RAISED FROM 1000 TO 2000
000250*                      ENTRIES - A FULL QUARTER'S WORTH OF FRAUD ON
000260*                      THE CARD PORTFOLIO WAS OVERRUNNING IT.
000270*     1998-11-11  DJO  Y2K01 CTL-START-DATE/CTL-END-DATE AND
000280*                      FRD-TIMESTAMP ALL CARRY 4-DIGIT YEARS -
000290*                      REVIEWED, NO CHANGE REQUIRED.
000300*     2004-01-08  JPL  0033  COUNT OF DROPPED DETAIL RECORDS NOW
000310*                      DISPLAYED AT SHUTDOWN WHEN THE TABLE FILLS -
000320*                      AUDIT ASKED HOW THEY'D KNOW IF IT HAPPENED.
000330*     2012-03-08  TMK  0044  DET-ENTRY WAS A FLAT COPY OF FRD-REC,
000340*                      WHICH CARRIED THE MERCHANT ID INTO THE
000350*                      DETAIL EXTRACT EVEN THOUGH THAT FIELD IS
000360*                      NOT IN THE PUBLISHED EXTRACT LAYOUT.  NOW
000370*                      BUILT FIELD BY FIELD IN SUB-2110, LEAVING
000380*                      THE MERCHANT ID OUT.
000390*================================================================*
000400
000410 IDENTIFICATION DIVISION.
000420*========================
000430
000440 PROGRAM-ID.             FRDEXP.
000450 AUTHOR.                 T MACKAY.
000460 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000470 DATE-WRITTEN.           04/02/90.
000480 DATE-COMPILED.
000490 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000500
000510 ENVIRONMENT DIVISION.
000520*=====================
000530
000540 CONFIGURATION SECTION.
000550*----------------------
000560
000570 SOURCE-COMPUTER.
000580     IBM-Z15.
000590
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640*---------------------
000650
000660 FILE-CONTROL.
000670     SELECT CTLCARD              ASSIGN TO CTLCARD
000680                                 ORGANIZATION LINE SEQUENTIAL.
000690     SELECT FRDFILE              ASSIGN TO FRDFILE
000700                                 ORGANIZATION LINE SEQUENTIAL.
000710     SELECT FRDXDET              ASSIGN TO FRDXDET
000720                                 ORGANIZATION LINE SEQUENTIAL.
000730     SELECT FRDXDLY              ASSIGN TO FRDXDLY
000740                                 ORGANIZATION LINE SEQUENTIAL.
000750     SELECT FRDXCAT              ASSIGN TO FRDXCAT
000760                                 ORGANIZATION LINE SEQUENTIAL.
000770     SELECT FRDXCTY              ASSIGN TO FRDXCTY
000780                                 ORGANIZATION LINE SEQUENTIAL.
000790/
000800 DATA DIVISION.
000810*==============
000820
000830 FILE SECTION.
000840*-------------
000850
000860 FD  CTLCARD.
000870
000880 01  CTL-REC.
000890     05  CTL-START-DATE           PIC X(10).
000900     05  CTL-END-DATE             PIC X(10).
000910     05  FILLER                   PIC X(60).
000920
000930 FD  FRDFILE.
000940
000950     COPY FRDFRDRC.
000960
000970 FD  FRDXDET.
000980
000990*    THE DETAIL EXTRACT CARRIES EVERY FIELD OF THE FRAUD FILE
001000*    EXCEPT THE MERCHANT ID - BUILT FIELD BY FIELD FROM FRD-REC
001010*    IN SUB-2110-SAVE-DETAIL, NOT A STRAIGHT RECORD COPY, SO THE
001020*    ID STAYS OUT OF THE OUTPUT.
001030
001040 01  XDET-REC                    PIC X(315).
001050
001060 FD  FRDXDLY.
001070
001080 01  XDLY-REC                    PIC X(50).
001090
001100 FD  FRDXCAT.
001110
001120 01  XCAT-REC                    PIC X(51).
001130
001140 FD  FRDXCTY.
001150
001160 01  XCTY-REC                    PIC X(61).
001170
001180 WORKING-STORAGE SECTION.
001190*------------------------
001200
001210 COPY FRDCOMW1.
001220 COPY FRDSUMW.
001230
001240 01  W-EOF-SWITCH.
001250     05  W-EOF-SW                 PIC X(01)   VALUE 'N'.
001260         88  W-END-OF-FILE                     VALUE 'Y'.
001270         88  W-NOT-END-OF-FILE                 VALUE 'N'.
001280     05  FILLER                   PIC X(01).
001290
001300 77  W-DET-CNT                   PIC S9(06) COMP VALUE 0.
001310 77  W-DET-DROPPED               PIC S9(06) COMP VALUE 0.
001320 77  W-DLY-TBL-CNT                PIC S9(04) COMP VALUE 0.
001330 77  W-CAT-TBL-CNT                PIC S9(04) COMP VALUE 0.
001340 77  W-CTY-TBL-CNT                PIC S9(04) COMP VALUE 0.
001350 77  W-PRT-SUB                    PIC S9(06) COMP.
001360 77  W-EDIT-START                 PIC S9(04) COMP.
001370
001380 01  DETAIL-TABLE.
001390*    2012-03-08 TMK 0044 - DET-ENTRY BROKEN OUT FIELD BY FIELD
001400*    (WAS A FLAT PIC X(357) SHAPED LIKE FRD-REC) SO THE MERCHANT
001410*    ID CANNOT RIDE ALONG INTO THE EXTRACT - SEE SUB-2110.
001420     05  DET-ENTRY                            OCCURS 2000 TIMES.
001430         10  DET-ID                   PIC X(36).
001440         10  DET-TIMESTAMP            PIC X(19).
001450         10  DET-CARD-NUMBER          PIC X(20).
001460         10  DET-AMOUNT               PIC S9(7)V99.
001470         10  DET-MERCHANT-NAME        PIC X(30).
001480         10  DET-MERCHANT-CAT         PIC X(20).
001490         10  DET-COUNTRY              PIC X(30).
001500         10  DET-CITY                 PIC X(30).
001510         10  DET-LATITUDE             PIC S9(3)V9(6).
001520         10  DET-LONGITUDE            PIC S9(3)V9(6).
001530         10  DET-FRAUD-TYPE           PIC X(100).
001540         10  DET-FRAUD-SCORE          PIC 9V99.
001550     05  FILLER                   PIC X(01).
001560
001570 01  DETAIL-TABLE-X REDEFINES DETAIL-TABLE
001580                             PIC X(630001).
001590
001600 01  DAILY-TABLE.
001610     05  DLY-ENTRY                OCCURS 400 TIMES INDEXED DLY-DX.
001620         10  DLY-DATE-TBL          PIC X(10).
001630         10  DLY-COUNT-TBL         PIC S9(07) COMP VALUE 0.
001640         10  DLY-AMOUNT-TBL        PIC S9(09)V99   VALUE 0.
001650         10  DLY-SCORE-TBL         PIC S9(07)V99   VALUE 0.
001660     05  FILLER                   PIC X(01).
001670
001680 01  DAILY-TABLE-X REDEFINES DAILY-TABLE
001690                             PIC X(13601).
001700
001710 01  CAT-TABLE.
001720     05  CAT-ENTRY                OCCURS 10 TIMES INDEXED CAT-DX.
001730         10  CAT-NAME-TBL          PIC X(20).
001740         10  CAT-COUNT-TBL         PIC S9(07) COMP VALUE 0.
001750         10  CAT-AMOUNT-TBL        PIC S9(09)V99   VALUE 0.
001760         10  CAT-SCORE-TBL         PIC S9(07)V99   VALUE 0.
001770     05  FILLER                   PIC X(01).
001780
001790 01  CAT-TABLE-X REDEFINES CAT-TABLE
001800                             PIC X(441).
001810
001820 01  CTY-TABLE.
001830     05  CTY-ENTRY                OCCURS 50 TIMES INDEXED CTY-DX.
001840         10  CTY-NAME-TBL          PIC X(30).
001850         10  CTY-COUNT-TBL         PIC S9(07) COMP VALUE 0.
001860         10  CTY-AMOUNT-TBL        PIC S9(09)V99   VALUE 0.
001870         10  CTY-SCORE-TBL         PIC S9(07)V99   VALUE 0.
001880     05  FILLER                   PIC X(01).
001890
001900 01  CTY-TABLE-X REDEFINES CTY-TABLE
001910                             PIC X(2701).
001920
001930 01  W-SWAP-DETAIL                PIC X(315).
001940 01  W-SWAP-ENTRY                 PIC X(54).
001950/
001960 PROCEDURE DIVISION.
001970*===================
001980
001990 MAIN.
002000*-----
002010
002020     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
002030
002040     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
002050         UNTIL W-END-OF-FILE
002060
002070     PERFORM SUB-3000-WRITE-EXTRACTS THRU SUB-3000-EXIT
002080
002090     CLOSE FRDFILE
002100
002110     IF      W-DET-DROPPED > 0
002120         DISPLAY 'FRDEXP   WARNING - detail table full, '
002130                 W-DET-DROPPED ' records dropped'
002140     END-IF
002150
002160     DISPLAY 'FRDEXP   completed'
002170     .
002180 MAIN-EXIT.
002190     STOP RUN.
002200/
002210 SUB-1000-START-UP.
002220*------------------
002230
002240     DISPLAY 'FRDEXP   starting up - fraud data exporter'
002250
002260     OPEN INPUT CTLCARD
002270     READ CTLCARD
002280         AT END
002290             DISPLAY 'FRDEXP   CTLCARD EMPTY - ABORTING'
002300             MOVE SPACES          TO CTL-START-DATE CTL-END-DATE
002310     END-READ
002320     CLOSE CTLCARD
002330
002340     OPEN INPUT FRDFILE
002350
002360     PERFORM SUB-9200-READ-FRDFILE THRU SUB-9200-EXIT
002370     .
002380 SUB-1000-EXIT.
002390     EXIT.
002400/
002410 SUB-2000-PROCESS.
002420*-----------------
002430
002440     IF      FRD-TIMESTAMP(1:10) >= CTL-START-DATE
002450     AND     FRD-TIMESTAMP(1:10) <= CTL-END-DATE
002460         PERFORM SUB-2100-ACCUMULATE THRU SUB-2100-EXIT
002470     END-IF
002480
002490     PERFORM SUB-9200-READ-FRDFILE THRU SUB-9200-EXIT
002500     .
002510 SUB-2000-EXIT.
002520     EXIT.
002530/
002540 SUB-2100-ACCUMULATE.
002550*------------------------
002560
002570     PERFORM SUB-2110-SAVE-DETAIL THRU SUB-2110-EXIT
002580     PERFORM SUB-2120-UPDATE-DAILY THRU SUB-2120-EXIT
002590     PERFORM SUB-2130-UPDATE-CATEGORY THRU SUB-2130-EXIT
002600     PERFORM SUB-2140-UPDATE-COUNTRY THRU SUB-2140-EXIT
002610     .
002620 SUB-2100-EXIT.
002630     EXIT.
002640/
002650 SUB-2110-SAVE-DETAIL.
002660*-------------------------
002670
002680     IF      W-DET-CNT < 2000
002690         ADD  1               TO W-DET-CNT
002700         MOVE FRD-ID              TO DET-ID(W-DET-CNT)
002710         MOVE FRD-TIMESTAMP       TO DET-TIMESTAMP(W-DET-CNT)
002720         MOVE FRD-CARD-NUMBER     TO DET-CARD-NUMBER(W-DET-CNT)
002730         MOVE FRD-AMOUNT          TO DET-AMOUNT(W-DET-CNT)
002740         MOVE FRD-MERCHANT-NAME   TO DET-MERCHANT-NAME(W-DET-CNT)
002750         MOVE FRD-MERCHANT-CAT    TO DET-MERCHANT-CAT(W-DET-CNT)
002760         MOVE FRD-COUNTRY         TO DET-COUNTRY(W-DET-CNT)
002770         MOVE FRD-CITY            TO DET-CITY(W-DET-CNT)
002780         MOVE FRD-LATITUDE        TO DET-LATITUDE(W-DET-CNT)
002790         MOVE FRD-LONGITUDE       TO DET-LONGITUDE(W-DET-CNT)
002800         MOVE FRD-FRAUD-TYPE      TO DET-FRAUD-TYPE(W-DET-CNT)
002810         MOVE FRD-FRAUD-SCORE     TO DET-FRAUD-SCORE(W-DET-CNT)
002820     ELSE
002830         ADD  1               TO W-DET-DROPPED
002840     END-IF
002850     .
002860 SUB-2110-EXIT.
002870     EXIT.
002880/
002890 SUB-2120-UPDATE-DAILY.
002900*--------------------------
002910
002920     SET  DLY-DX              TO 1
002930     SEARCH DLY-ENTRY
002940         AT END
002950             PERFORM SUB-2121-ADD-DAILY-ENTRY THRU SUB-2121-EXIT
002960         WHEN DLY-DATE-TBL(DLY-DX) = FRD-TIMESTAMP(1:10)
002970             CONTINUE
002980     END-SEARCH
002990
003000     ADD  1                   TO DLY-COUNT-TBL(DLY-DX)
003010     ADD  FRD-AMOUNT          TO DLY-AMOUNT-TBL(DLY-DX)
003020     ADD  FRD-FRAUD-SCORE     TO DLY-SCORE-TBL(DLY-DX)
003030     .
003040 SUB-2120-EXIT.
003050     EXIT.
003060/
003070 SUB-2121-ADD-DAILY-ENTRY.
003080*-----------------------------
003090
003100     IF      W-DLY-TBL-CNT < 400
003110         ADD  1               TO W-DLY-TBL-CNT
003120         SET  DLY-DX          TO W-DLY-TBL-CNT
003130         MOVE FRD-TIMESTAMP(1:10)
003140                              TO DLY-DATE-TBL(DLY-DX)
003150     ELSE
003160         SET  DLY-DX          TO 400
003170     END-IF
003180     .
003190 SUB-2121-EXIT.
003200     EXIT.
003210/
003220 SUB-2130-UPDATE-CATEGORY.
003230*----------------------------
003240
003250     SET  CAT-DX              TO 1
003260     SEARCH CAT-ENTRY
003270         AT END
003280             PERFORM SUB-2131-ADD-CAT-ENTRY THRU SUB-2131-EXIT
003290         WHEN CAT-NAME-TBL(CAT-DX) = FRD-MERCHANT-CAT
003300             CONTINUE
003310     END-SEARCH
003320
003330     ADD  1                   TO CAT-COUNT-TBL(CAT-DX)
003340     ADD  FRD-AMOUNT          TO CAT-AMOUNT-TBL(CAT-DX)
003350     ADD  FRD-FRAUD-SCORE     TO CAT-SCORE-TBL(CAT-DX)
003360     .
003370 SUB-2130-EXIT.
003380     EXIT.
003390/
003400 SUB-2131-ADD-CAT-ENTRY.
003410*---------------------------
003420
003430     IF      W-CAT-TBL-CNT < 10
003440         ADD  1               TO W-CAT-TBL-CNT
003450         SET  CAT-DX          TO W-CAT-TBL-CNT
003460         MOVE FRD-MERCHANT-CAT
003470                              TO CAT-NAME-TBL(CAT-DX)
003480     ELSE
003490         SET  CAT-DX          TO 10
003500     END-IF
003510     .
003520 SUB-2131-EXIT.
003530     EXIT.
003540/
003550 SUB-2140-UPDATE-COUNTRY.
003560*----------------------------
003570
003580     SET  CTY-DX              TO 1
003590     SEARCH CTY-ENTRY
003600         AT END
003610             PERFORM SUB-2141-ADD-CTY-ENTRY THRU SUB-2141-EXIT
003620         WHEN CTY-NAME-TBL(CTY-DX) = FRD-COUNTRY
003630             CONTINUE
003640     END-SEARCH
003650
003660     ADD  1                   TO CTY-COUNT-TBL(CTY-DX)
003670     ADD  FRD-AMOUNT          TO CTY-AMOUNT-TBL(CTY-DX)
003680     ADD  FRD-FRAUD-SCORE     TO CTY-SCORE-TBL(CTY-DX)
003690     .
003700 SUB-2140-EXIT.
003710     EXIT.
003720/
003730 SUB-2141-ADD-CTY-ENTRY.
003740*---------------------------
003750
003760     IF      W-CTY-TBL-CNT < 50
003770         ADD  1               TO W-CTY-TBL-CNT
003780         SET  CTY-DX          TO W-CTY-TBL-CNT
003790         MOVE FRD-COUNTRY     TO CTY-NAME-TBL(CTY-DX)
003800     ELSE
003810         SET  CTY-DX          TO 50
003820     END-IF
003830     .
003840 SUB-2141-EXIT.
003850     EXIT.
003860/
003870 SUB-3000-WRITE-EXTRACTS.
003880*----------------------------
003890
003900     OPEN OUTPUT FRDXDET
003910     PERFORM SUB-3100-SORT-DETAIL-DESC THRU SUB-3100-EXIT
003920     PERFORM SUB-3110-WRITE-ONE-DETAIL THRU SUB-3110-EXIT
003930         VARYING W-PRT-SUB FROM 1 BY 1
003940           UNTIL W-PRT-SUB > W-DET-CNT
003950     CLOSE FRDXDET
003960
003970     OPEN OUTPUT FRDXDLY
003980     PERFORM SUB-3200-SORT-DAILY-ASC THRU SUB-3200-EXIT
003990     PERFORM SUB-3210-WRITE-ONE-DAILY THRU SUB-3210-EXIT
004000         VARYING W-PRT-SUB FROM 1 BY 1
004010           UNTIL W-PRT-SUB > W-DLY-TBL-CNT
004020     CLOSE FRDXDLY
004030
004040     OPEN OUTPUT FRDXCAT
004050     PERFORM SUB-3300-SORT-CAT-DESC THRU SUB-3300-EXIT
004060     PERFORM SUB-3310-WRITE-ONE-CAT THRU SUB-3310-EXIT
004070         VARYING W-PRT-SUB FROM 1 BY 1
004080           UNTIL W-PRT-SUB > W-CAT-TBL-CNT
004090     CLOSE FRDXCAT
004100
004110     OPEN OUTPUT FRDXCTY
004120     PERFORM SUB-3400-SORT-CTY-DESC THRU SUB-3400-EXIT
004130     PERFORM SUB-3410-WRITE-ONE-CTY THRU SUB-3410-EXIT
004140         VARYING W-PRT-SUB FROM 1 BY 1
004150           UNTIL W-PRT-SUB > W-CTY-TBL-CNT
004160     CLOSE FRDXCTY
004170     .
004180 SUB-3000-EXIT.
004190     EXIT.
004200/
004210 SUB-3100-SORT-DETAIL-DESC.
004220*------------------------------
004230
004240*    STRAIGHT BUBBLE SORT, TIMESTAMP DESCENDING, ON DET-TIMESTAMP.
004250
004260
004270     PERFORM SUB-3101-BUBBLE-DET-PASS THRU SUB-3101-EXIT
004280         VARYING W-EDIT-START FROM 1 BY 1
004290           UNTIL W-EDIT-START >= W-DET-CNT
004300     .
004310 SUB-3100-EXIT.
004320     EXIT.
004330/
004340 SUB-3101-BUBBLE-DET-PASS.
004350*-----------------------------
004360
004370     PERFORM SUB-3102-BUBBLE-DET-STEP THRU SUB-3102-EXIT
004380         VARYING W-PRT-SUB FROM 1 BY 1
004390           UNTIL W-PRT-SUB >= W-DET-CNT
004400     .
004410 SUB-3101-EXIT.
004420     EXIT.
004430/
004440 SUB-3102-BUBBLE-DET-STEP.
004450*----------------------------
004460
004470     IF      DET-TIMESTAMP(W-PRT-SUB)
004480                 < DET-TIMESTAMP(W-PRT-SUB + 1)
004490         MOVE DET-ENTRY(W-PRT-SUB)      TO W-SWAP-DETAIL
004500         MOVE DET-ENTRY(W-PRT-SUB + 1)  TO DET-ENTRY(W-PRT-SUB)
004510         MOVE W-SWAP-DETAIL             TO DET-ENTRY(W-PRT-SUB + 1)
004520     END-IF
004530     .
004540 SUB-3102-EXIT.
004550     EXIT.
004560/
004570 SUB-3110-WRITE-ONE-DETAIL.
004580*------------------------------
004590
004600     WRITE XDET-REC FROM DET-ENTRY(W-PRT-SUB)
004610     .
004620 SUB-3110-EXIT.
004630     EXIT.
004640/
004650 SUB-3200-SORT-DAILY-ASC.
004660*----------------------------
004670
004680     PERFORM SUB-3201-BUBBLE-DLY-PASS THRU SUB-3201-EXIT
004690         VARYING W-EDIT-START FROM 1 BY 1
004700           UNTIL W-EDIT-START >= W-DLY-TBL-CNT
004710     .
004720 SUB-3200-EXIT.
004730     EXIT.
004740/
004750 SUB-3201-BUBBLE-DLY-PASS.
004760*----------------------------
004770
004780     PERFORM SUB-3202-BUBBLE-DLY-STEP THRU SUB-3202-EXIT
004790         VARYING DLY-DX FROM 1 BY 1
004800           UNTIL DLY-DX >= W-DLY-TBL-CNT
004810     .
004820 SUB-3201-EXIT.
004830     EXIT.
004840/
004850 SUB-3202-BUBBLE-DLY-STEP.
004860*----------------------------
004870
004880     IF      DLY-DATE-TBL(DLY-DX) > DLY-DATE-TBL(DLY-DX + 1)
004890         MOVE DLY-ENTRY(DLY-DX)         TO W-SWAP-ENTRY(1:34)
004900         MOVE DLY-ENTRY(DLY-DX + 1)     TO DLY-ENTRY(DLY-DX)
004910         MOVE W-SWAP-ENTRY(1:34)        TO DLY-ENTRY(DLY-DX + 1)
004920     END-IF
004930     .
004940 SUB-3202-EXIT.
004950     EXIT.
004960/
004970 SUB-3210-WRITE-ONE-DAILY.
004980*-----------------------------
004990
005000     MOVE DLY-DATE-TBL(W-PRT-SUB)       TO DS-DATE
005010     MOVE DLY-COUNT-TBL(W-PRT-SUB)      TO DS-FRAUD-COUNT
005020     MOVE DLY-AMOUNT-TBL(W-PRT-SUB)     TO DS-TOTAL-AMOUNT
005030     COMPUTE DS-AVG-AMOUNT ROUNDED
005040           = DLY-AMOUNT-TBL(W-PRT-SUB) / DLY-COUNT-TBL(W-PRT-SUB)
005050     COMPUTE DS-AVG-SCORE ROUNDED
005060           = DLY-SCORE-TBL(W-PRT-SUB) / DLY-COUNT-TBL(W-PRT-SUB)
005070
005080     WRITE XDLY-REC FROM DS-REC
005090     .
005100 SUB-3210-EXIT.
005110     EXIT.
005120/
005130 SUB-3300-SORT-CAT-DESC.
005140*---------------------------
005150
005160     PERFORM SUB-3301-BUBBLE-CAT-PASS THRU SUB-3301-EXIT
005170         VARYING W-EDIT-START FROM 1 BY 1
005180           UNTIL W-EDIT-START >= W-CAT-TBL-CNT
005190     .
005200 SUB-3300-EXIT.
005210     EXIT.
005220/
005230 SUB-3301-BUBBLE-CAT-PASS.
005240*---------------------------
005250
005260     PERFORM SUB-3302-BUBBLE-CAT-STEP THRU SUB-3302-EXIT
005270         VARYING CAT-DX FROM 1 BY 1
005280           UNTIL CAT-DX >= W-CAT-TBL-CNT
005290     .
005300 SUB-3301-EXIT.
005310     EXIT.
005320/
005330 SUB-3302-BUBBLE-CAT-STEP.
005340*---------------------------
005350
005360     IF      CAT-COUNT-TBL(CAT-DX) < CAT-COUNT-TBL(CAT-DX + 1)
005370         MOVE CAT-ENTRY(CAT-DX)         TO W-SWAP-ENTRY(1:44)
005380         MOVE CAT-ENTRY(CAT-DX + 1)     TO CAT-ENTRY(CAT-DX)
005390         MOVE W-SWAP-ENTRY(1:44)        TO CAT-ENTRY(CAT-DX + 1)
005400     END-IF
005410     .
005420 SUB-3302-EXIT.
005430     EXIT.
005440/
005450 SUB-3310-WRITE-ONE-CAT.
005460*---------------------------
005470
005480     MOVE CAT-NAME-TBL(W-PRT-SUB)       TO CAT-CATEGORY
005490     MOVE CAT-COUNT-TBL(W-PRT-SUB)      TO CAT-FRAUD-COUNT
005500     MOVE CAT-AMOUNT-TBL(W-PRT-SUB)     TO CAT-TOTAL-AMOUNT
005510     COMPUTE CAT-AVG-SCORE ROUNDED
005520           = CAT-SCORE-TBL(W-PRT-SUB) / CAT-COUNT-TBL(W-PRT-SUB)
005530
005540     WRITE XCAT-REC FROM CAT-REC
005550     .
005560 SUB-3310-EXIT.
005570     EXIT.
005580/
005590 SUB-3400-SORT-CTY-DESC.
005600*---------------------------
005610
005620     PERFORM SUB-3401-BUBBLE-CTY-PASS THRU SUB-3401-EXIT
005630         VARYING W-EDIT-START FROM 1 BY 1
005640           UNTIL W-EDIT-START >= W-CTY-TBL-CNT
005650     .
005660 SUB-3400-EXIT.
005670     EXIT.
005680/
005690 SUB-3401-BUBBLE-CTY-PASS.
005700*---------------------------
005710
005720     PERFORM SUB-3402-BUBBLE-CTY-STEP THRU SUB-3402-EXIT
005730         VARYING CTY-DX FROM 1 BY 1
005740           UNTIL CTY-DX >= W-CTY-TBL-CNT
005750     .
005760 SUB-3401-EXIT.
005770     EXIT.
005780/
005790 SUB-3402-BUBBLE-CTY-STEP.
005800*---------------------------
005810
005820     IF      CTY-COUNT-TBL(CTY-DX) < CTY-COUNT-TBL(CTY-DX + 1)
005830         MOVE CTY-ENTRY(CTY-DX)         TO W-SWAP-ENTRY(1:54)
005840         MOVE CTY-ENTRY(CTY-DX + 1)     TO CTY-ENTRY(CTY-DX)
005850         MOVE W-SWAP-ENTRY(1:54)        TO CTY-ENTRY(CTY-DX + 1)
005860     END-IF
005870     .
005880 SUB-3402-EXIT.
005890     EXIT.
005900/
005910 SUB-3410-WRITE-ONE-CTY.
005920*---------------------------
005930
005940     MOVE CTY-NAME-TBL(W-PRT-SUB)       TO CTY-COUNTRY
005950     MOVE CTY-COUNT-TBL(W-PRT-SUB)      TO CTY-FRAUD-COUNT
005960     MOVE CTY-AMOUNT-TBL(W-PRT-SUB)     TO CTY-TOTAL-AMOUNT
005970     COMPUTE CTY-AVG-SCORE ROUNDED
005980           = CTY-SCORE-TBL(W-PRT-SUB) / CTY-COUNT-TBL(W-PRT-SUB)
005990
006000     WRITE XCTY-REC FROM CTY-REC
006010     .
006020 SUB-3410-EXIT.
006030     EXIT.
006040/
006050 SUB-9200-READ-FRDFILE.
006060*--------------------------
006070
006080     READ FRDFILE
006090         AT END
006100             SET  W-END-OF-FILE  TO TRUE
006110     END-READ
006120     .
006130 SUB-9200-EXIT.
006140     EXIT.
