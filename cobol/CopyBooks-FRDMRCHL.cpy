000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDMRCHL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDMRCH.
000150*            FRDGENP CALLS FRDMRCH TO DRAW A RANDOM TEST MERCHANT
000160*            AND, FOR A NORMAL (NON-FRAUD) TRANSACTION, THE
000170*            PURCHASE AMOUNT BANDED BY THAT MERCHANT'S CATEGORY.
000180*
000190* MAINTENANCE HISTORY:
000200*     1989-07-22  RHL  ORIG  FIRST RELEASE.
000210*================================================================*
000220
000230**** OUTPUT FIELDS:
000240****     MH-MERCHANT-ID/NAME/CATEGORY/COUNTRY/CITY:
000250****         THE MERCHANT DRAWN.
000260****     MH-BAND-AMOUNT:
000270****         A PURCHASE AMOUNT DRAWN FROM THE CATEGORY'S BAND.
000280
000290     05  MH-MERCHANT-ID           PIC X(36).
000300     05  MH-MERCHANT-NAME         PIC X(30).
000310     05  MH-MERCHANT-CATEGORY     PIC X(20).
000320     05  MH-MERCHANT-COUNTRY      PIC X(30).
000330     05  MH-MERCHANT-CITY         PIC X(30).
000340     05  MH-BAND-AMOUNT           PIC S9(7)V99.
000350
000360     05  FILLER                   PIC X(01).
