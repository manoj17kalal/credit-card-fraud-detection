000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDGENP
000140* PURPOSE:    TEST-DATA PATTERN DISPATCHER.  CALLED ONCE PER
000150*             RECORD BY FRDGEN.  DRAWS A 0-99 NUMBER; BELOW THE
000160*             FRAUD-PROBABILITY THRESHOLD IT BUILDS ONE OF THE 4
000170*             FRAUD PATTERNS (CHOSEN AT RANDOM), OTHERWISE A
000180*             NORMAL TRANSACTION.  CALLS FRDCARD, FRDMRCH AND
000190*             FRDGEO TO FILL IN THE CARD, MERCHANT AND LOCATION
000200*             DETAIL.
000210*
000220* CHANGE LOG:
000230*     1989-07-25  RHL  ORIG  FIRST RELEASE - NORMAL + 4 FRAUD
000240*                      PATTERNS.
000250*     1991-11-08  RHL  0007  FOREIGN-COUNTRY PATTERN NOW POSTS
000260*                      THE NEW LOCATION BACK TO FRDCARD SO THE
000270*                      NEXT NORMAL TRANSACTION ON THAT CARD PICKS
000280*                      IT UP AS THE LAST LOCATION.
000290*     1998-11-04  DJO  Y2K01 TX-TIMESTAMP BUILT WITH A 4-DIGIT
000300*                      YEAR THROUGHOUT.  REVIEWED, NO CHANGE
000310*                      REQUIRED FOR THE MILLENNIUM.
000320*     2012-03-08  TMK  0045  HOUR DRAW IN SUB-2100 TOPPED OUT AT
000330*                      23 ON THE RAND-HIGH-VALUE BUT THEN HAD 1
000340*                      SUBTRACTED OFF IT, SO HOUR 23 COULD NEVER
000350*                      COME UP.  RAISED THE DRAW RANGE TO 24.
000360*================================================================*
000370
000380 IDENTIFICATION DIVISION.
000390*========================
000400
000410 PROGRAM-ID.             FRDGENP.
000420 AUTHOR.                 R HOLLOWAY.
000430 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000440 DATE-WRITTEN.           07/25/89.
000450 DATE-COMPILED.
000460 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000470
000480 ENVIRONMENT DIVISION.
000490*=====================
000500
000510 CONFIGURATION SECTION.
000520*----------------------
000530
000540 SOURCE-COMPUTER.
000550     IBM-Z15.
000560
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610*---------------------
000620
000630 FILE-CONTROL.
000640/
000650 DATA DIVISION.
000660*==============
000670
000680 FILE SECTION.
000690*-------------
000700
000710 WORKING-STORAGE SECTION.
000720*------------------------
000730
000740 COPY FRDCOMW1.
000750
000760 01  W-FRDRAND-PROG           PIC X(08)       VALUE 'FRDRAND'.
000770 01  W-FRDCARD-PROG           PIC X(08)       VALUE 'FRDCARD'.
000780 01  W-FRDMRCH-PROG           PIC X(08)       VALUE 'FRDMRCH'.
000790 01  W-FRDGEO-PROG            PIC X(08)       VALUE 'FRDGEO'.
000800
000810 01  W-FRDRAND-PARAMETER.    COPY FRDRANDL.
000820 01  W-FRDCARD-PARAMETER.    COPY FRDCARDL.
000830 01  W-FRDMRCH-PARAMETER.    COPY FRDMRCHL.
000840 01  W-FRDGEO-PARAMETER.     COPY FRDGEOL.
000850
000860 01  W-FRDCARD-PARAMETER-X REDEFINES W-FRDCARD-PARAMETER
000870                             PIC X(173).
000880 01  W-FRDMRCH-PARAMETER-X REDEFINES W-FRDMRCH-PARAMETER
000890                             PIC X(156).
000900 01  W-FRDGEO-PARAMETER-X  REDEFINES W-FRDGEO-PARAMETER
000910                             PIC X(91).
000920
000930 COPY FRDPATW.
000940
000950 77  W-PICK-PCT               PIC S9(04) COMP.
000960 77  W-PATTERN-SUB            PIC S9(04) COMP.
000970 77  W-SPAN-WHOLE             PIC S9(07) COMP.
000980 77  W-HOUR-DRAW              PIC S9(04) COMP.
000990
001000 01  W-DRAWN-AMOUNT           PIC S9(7)V99.
001010
001020 01  W-BASE-DATE.
001030     05  W-BASE-YYYY          PIC 9(04)       VALUE 2026.
001040     05  W-BASE-MM            PIC 9(02)       VALUE 01.
001050     05  W-BASE-DD            PIC 9(02)       VALUE 01.
001060     05  FILLER               PIC X(01).
001070
001080 01  W-BUILD-TIMESTAMP.
001090     05  W-BT-YYYY            PIC 9(04).
001100     05  FILLER               PIC X           VALUE '-'.
001110     05  W-BT-MM              PIC 9(02).
001120     05  FILLER               PIC X           VALUE '-'.
001130     05  W-BT-DD              PIC 9(02).
001140     05  FILLER               PIC X           VALUE 'T'.
001150     05  W-BT-HH              PIC 9(02).
001160     05  FILLER               PIC X           VALUE ':'.
001170     05  W-BT-MIN             PIC 9(02).
001180     05  FILLER               PIC X           VALUE ':'.
001190     05  W-BT-SS              PIC 9(02).
001200
001210 01  W-BUILD-ID.
001220     05  W-BI-PREFIX          PIC X(08)       VALUE 'FRDTXN-0'.
001230     05  FILLER               PIC X           VALUE '-'.
001240     05  W-BI-SEQUENCE        PIC 9(09).
001250     05  FILLER               PIC X(18)       VALUE SPACES.
001260/
001270 LINKAGE SECTION.
001280*----------------
001290
001300 01  L-PARAMETER.             COPY FRDGENL.
001310/
001320 PROCEDURE DIVISION USING L-PARAMETER.
001330*==================
001340
001350 MAIN.
001360*-----
001370
001380     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001390
001400     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001410     .
001420 MAIN-EXIT.
001430     GOBACK.
001440/
001450 SUB-1000-START-UP.
001460*------------------
001470
001480     IF      W-NOT-FIRST-CALL
001490         GO TO SUB-1000-EXIT
001500     END-IF
001510
001520     SET  W-NOT-FIRST-CALL   TO TRUE
001530
001540     DISPLAY 'FRDGENP  starting up - normal + 4 fraud patterns'
001550     .
001560 SUB-1000-EXIT.
001570     EXIT.
001580/
001590 SUB-2000-PROCESS.
001600*-----------------
001610
001620     PERFORM SUB-2100-BUILD-ID-AND-TIME THRU SUB-2100-EXIT
001630
001640     SET  CD-FUNCTION-PICK    TO TRUE
001650     CALL W-FRDCARD-PROG  USING W-FRDCARD-PARAMETER
001660
001670     MOVE 0                  TO RAND-LOW-VALUE
001680     MOVE 99                 TO RAND-HIGH-VALUE
001690     SET  RAND-FUNCTION-DRAW TO TRUE
001700     CALL W-FRDRAND-PROG  USING W-FRDRAND-PARAMETER
001710     MOVE RAND-RESULT        TO W-PICK-PCT
001720
001730     IF      W-PICK-PCT < FRAUD-PROB-PCT
001740         PERFORM SUB-3000-BUILD-FRAUD THRU SUB-3000-EXIT
001750     ELSE
001760         PERFORM SUB-4000-BUILD-NORMAL THRU SUB-4000-EXIT
001770     END-IF
001780     .
001790 SUB-2000-EXIT.
001800     EXIT.
001810/
001820 SUB-2100-BUILD-ID-AND-TIME.
001830*-------------------------------
001840
001850     MOVE GN-SEQUENCE         TO W-BI-SEQUENCE
001860     MOVE W-BUILD-ID          TO GN-TX-ID
001870
001880     MOVE W-BASE-YYYY         TO W-BT-YYYY
001890     MOVE W-BASE-MM           TO W-BT-MM
001900     MOVE W-BASE-DD           TO W-BT-DD
001910
001920     MOVE 1                   TO RAND-LOW-VALUE
001930     MOVE 24                  TO RAND-HIGH-VALUE
001940     SET  RAND-FUNCTION-DRAW  TO TRUE
001950     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
001960     COMPUTE W-HOUR-DRAW      = RAND-RESULT - 1
001970     MOVE W-HOUR-DRAW         TO W-BT-HH
001980
001990     MOVE 0                   TO RAND-LOW-VALUE
002000     MOVE 59                  TO RAND-HIGH-VALUE
002010     SET  RAND-FUNCTION-DRAW  TO TRUE
002020     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
002030     MOVE RAND-RESULT         TO W-BT-MIN
002040
002050     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
002060     MOVE RAND-RESULT         TO W-BT-SS
002070
002080     MOVE W-BUILD-TIMESTAMP   TO GN-TX-TIMESTAMP
002090     .
002100 SUB-2100-EXIT.
002110     EXIT.
002120/
002130 SUB-3000-BUILD-FRAUD.
002140*------------------------
002150
002160     MOVE 1                   TO RAND-LOW-VALUE
002170     MOVE FRAUD-PATTERN-CNT   TO RAND-HIGH-VALUE
002180     SET  RAND-FUNCTION-DRAW  TO TRUE
002190     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
002200     MOVE RAND-RESULT         TO W-PATTERN-SUB
002210
002220     MOVE CD-CARD-NUMBER      TO GN-TX-CARD-NUMBER
002230     MOVE CD-LAST-COUNTRY     TO GN-TX-COUNTRY
002240     MOVE CD-LAST-CITY        TO GN-TX-CITY
002250     MOVE FRAUD-PATTERN-NAME(W-PATTERN-SUB)
002260                              TO GN-PATTERN-USED
002270
002280     EVALUATE W-PATTERN-SUB
002290       WHEN 1
002300         PERFORM SUB-9010-HIGH-AMOUNT THRU SUB-9010-EXIT
002310       WHEN 2
002320         PERFORM SUB-9020-FOREIGN-COUNTRY THRU SUB-9020-EXIT
002330       WHEN 3
002340         PERFORM SUB-9030-RAPID-TRANSACTIONS THRU SUB-9030-EXIT
002350       WHEN 4
002360         PERFORM SUB-9040-MIDNIGHT-SPENDING THRU SUB-9040-EXIT
002370     END-EVALUATE
002380
002390     PERFORM SUB-3900-MERCHANT-ONLY THRU SUB-3900-EXIT
002400     .
002410 SUB-3000-EXIT.
002420     EXIT.
002430/
002440 SUB-3900-MERCHANT-ONLY.
002450*--------------------------
002460
002470     CALL W-FRDMRCH-PROG   USING W-FRDMRCH-PARAMETER
002480
002490     MOVE MH-MERCHANT-ID      TO GN-TX-MERCHANT-ID
002500     MOVE MH-MERCHANT-NAME    TO GN-TX-MERCHANT-NAME
002510     MOVE MH-MERCHANT-CATEGORY
002520                              TO GN-TX-MERCHANT-CAT
002530     MOVE 0                   TO GN-TX-LATITUDE
002540                                 GN-TX-LONGITUDE
002550     .
002560 SUB-3900-EXIT.
002570     EXIT.
002580/
002590 SUB-9010-HIGH-AMOUNT.
002600*------------------------
002610
002620     COMPUTE W-SPAN-WHOLE     = FRAUD-PATTERN-MAX(W-PATTERN-SUB)
002630                               - FRAUD-PATTERN-MIN(W-PATTERN-SUB)
002640
002650     MOVE 0                   TO RAND-LOW-VALUE
002660     MOVE W-SPAN-WHOLE        TO RAND-HIGH-VALUE
002670     SET  RAND-FUNCTION-DRAW  TO TRUE
002680     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
002690
002700     COMPUTE W-DRAWN-AMOUNT   = FRAUD-PATTERN-MIN(W-PATTERN-SUB)
002710                               + RAND-RESULT
002720
002730     MOVE W-DRAWN-AMOUNT      TO GN-TX-AMOUNT
002740     .
002750 SUB-9010-EXIT.
002760     EXIT.
002770/
002780 SUB-9020-FOREIGN-COUNTRY.
002790*----------------------------
002800
002810     PERFORM SUB-9010-HIGH-AMOUNT THRU SUB-9010-EXIT
002820
002830     MOVE CD-HOME-COUNTRY     TO GO-HOME-COUNTRY
002840     CALL W-FRDGEO-PROG    USING W-FRDGEO-PARAMETER
002850
002860     MOVE GO-COUNTRY          TO GN-TX-COUNTRY
002870     MOVE GO-CITY             TO GN-TX-CITY
002880
002890     SET  CD-FUNCTION-UPDATE  TO TRUE
002900     MOVE GO-COUNTRY          TO CD-NEW-COUNTRY
002910     MOVE GO-CITY             TO CD-NEW-CITY
002920     CALL W-FRDCARD-PROG   USING W-FRDCARD-PARAMETER
002930     SET  CD-FUNCTION-PICK    TO TRUE
002940     .
002950 SUB-9020-EXIT.
002960     EXIT.
002970/
002980 SUB-9030-RAPID-TRANSACTIONS.
002990*-------------------------------
003000
003010     PERFORM SUB-9010-HIGH-AMOUNT THRU SUB-9010-EXIT
003020     .
003030 SUB-9030-EXIT.
003040     EXIT.
003050/
003060 SUB-9040-MIDNIGHT-SPENDING.
003070*------------------------------
003080
003090     PERFORM SUB-9010-HIGH-AMOUNT THRU SUB-9010-EXIT
003100
003110     MOVE MIDNIGHT-START-HOUR TO RAND-LOW-VALUE
003120     MOVE MIDNIGHT-END-HOUR   TO RAND-HIGH-VALUE
003130     SET  RAND-FUNCTION-DRAW  TO TRUE
003140     CALL W-FRDRAND-PROG   USING W-FRDRAND-PARAMETER
003150     MOVE RAND-RESULT         TO W-BT-HH
003160     MOVE W-BUILD-TIMESTAMP   TO GN-TX-TIMESTAMP
003170     .
003180 SUB-9040-EXIT.
003190     EXIT.
003200/
003210 SUB-4000-BUILD-NORMAL.
003220*-------------------------
003230
003240     MOVE 'NORMAL'            TO GN-PATTERN-USED
003250
003260     MOVE CD-CARD-NUMBER      TO GN-TX-CARD-NUMBER
003270     MOVE CD-LAST-COUNTRY     TO GN-TX-COUNTRY
003280     MOVE CD-LAST-CITY        TO GN-TX-CITY
003290
003300     CALL W-FRDMRCH-PROG   USING W-FRDMRCH-PARAMETER
003310
003320     MOVE MH-MERCHANT-ID      TO GN-TX-MERCHANT-ID
003330     MOVE MH-MERCHANT-NAME    TO GN-TX-MERCHANT-NAME
003340     MOVE MH-MERCHANT-CATEGORY
003350                              TO GN-TX-MERCHANT-CAT
003360     MOVE MH-BAND-AMOUNT      TO GN-TX-AMOUNT
003370     MOVE 0                   TO GN-TX-LATITUDE
003380                                 GN-TX-LONGITUDE
003390     .
003400 SUB-4000-EXIT.
003410     EXIT.
