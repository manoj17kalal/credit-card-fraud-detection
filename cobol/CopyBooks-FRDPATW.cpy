000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDPATW
000140* PURPOSE :  TEST-DATA FRAUD-PATTERN TABLE.  HOLDS THE AMOUNT
000150*            RANGE FOR EACH OF THE 4 INJECTED FRAUD PATTERNS AND
000160*            THE MISCELLANEOUS CONSTANTS THE GENERATOR NEEDS TO
000170*            SHAPE THEM (BURST SIZE, LATE-NIGHT WINDOW).  USED BY
000180*            FRDGENP.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-06-14  RHL  ORIG  FIRST RELEASE - 4 FRAUD PATTERNS.
000220*     1991-03-02  RHL  0002  ADD RAPID-TX BURST COUNT CONSTANT.
000230*================================================================*
000240
000250 01  FRAUD-PATTERN-TABLE.
000260     05  FRAUD-PATTERN-CNT   PIC S9(4)  COMP VALUE 4.
000270     05  FRAUD-PATTERN-OCCS.
000280         10  FILLER          PIC X(20)  VALUE 'HIGH-AMOUNT'.
000290         10  FILLER          PIC S9(7)V99
000300                                        VALUE   5000.00.
000310         10  FILLER          PIC S9(7)V99
000320                                        VALUE  15000.00.
000330         10  FILLER          PIC X(20)  VALUE 'FOREIGN-COUNTRY'.
000340         10  FILLER          PIC S9(7)V99
000350                                        VALUE    100.00.
000360         10  FILLER          PIC S9(7)V99
000370                                        VALUE   1000.00.
000380         10  FILLER          PIC X(20)  VALUE 'RAPID-TRANSACTIONS'.
000390         10  FILLER          PIC S9(7)V99
000400                                        VALUE     50.00.
000410         10  FILLER          PIC S9(7)V99
000420                                        VALUE    500.00.
000430         10  FILLER          PIC X(20)  VALUE 'MIDNIGHT-SPENDING'.
000440         10  FILLER          PIC S9(7)V99
000450                                        VALUE    100.00.
000460         10  FILLER          PIC S9(7)V99
000470                                        VALUE   2000.00.
000480     05  FILLER REDEFINES FRAUD-PATTERN-OCCS.
000490         10  FRAUD-PATTERN-ENTRY              OCCURS 4
000500                                              INDEXED FP-DX.
000510             15  FRAUD-PATTERN-NAME
000520                             PIC X(20).
000530             15  FRAUD-PATTERN-MIN
000540                             PIC S9(7)V99.
000550             15  FRAUD-PATTERN-MAX
000560                             PIC S9(7)V99.
000570
000580 01  FRAUD-GEN-CONSTANTS.
000590     05  FRAUD-PROB-PCT      PIC S9(3)  COMP VALUE 5.
000600     05  RAPID-TX-BURST-CNT  PIC S9(4)  COMP VALUE 3.
000610     05  MIDNIGHT-START-HOUR PIC S9(4)  COMP VALUE 0.
000620     05  MIDNIGHT-END-HOUR   PIC S9(4)  COMP VALUE 5.
000630     05  FILLER              PIC X(01).
