000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDRAND
000140* PURPOSE:    HOUSE PSEUDO-RANDOM NUMBER GENERATOR, CALLED BY ALL
000150*             TEST-DATA GENERATION SUBPROGRAMS.  RETURNS AN
000160*             INTEGER IN THE CALLER'S RANGE AND KEEPS ITS OWN
000170*             SEED GOING FORWARD FROM CALL TO CALL.
000180*
000190* CHANGE LOG:
000200*     1989-07-02  RHL  ORIG  FIRST RELEASE.  LINEAR CONGRUENTIAL
000210*                      GENERATOR, PARK-MILLER CONSTANTS - NO
000220*                      VENDOR INTRINSIC IS PORTABLE ACROSS THE
000230*                      SHOPS WE SHIP THIS TO.
000240*     1990-05-21  RHL  0004  RESEED FROM TIME-OF-DAY ON FIRST CALL
000250*                      SO SUCCESSIVE RUNS ON THE SAME DAY DO NOT
000260*                      DRAW THE SAME SEQUENCE.
000270*     1998-09-17  DJO  Y2K02 REVIEWED - NO DATE ARITHMETIC IN THIS
000280*                      MODULE, SEED IS A RAW TIME-OF-DAY VALUE.
000290*                      NO CHANGE REQUIRED FOR THE MILLENNIUM.
000300*     2003-04-09  TMK  0019  ADD RAND-FUNCTION-RESEED SO CALLERS
000310*                      CAN FORCE A KNOWN SEED FOR REPEATABLE TEST
000320*                      RUNS.
000330*================================================================*
000340
000350 IDENTIFICATION DIVISION.
000360*========================
000370
000380 PROGRAM-ID.             FRDRAND.
000390 AUTHOR.                 R HOLLOWAY.
000400 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000410 DATE-WRITTEN.           07/02/89.
000420 DATE-COMPILED.
000430 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000440
000450 ENVIRONMENT DIVISION.
000460*=====================
000470
000480 CONFIGURATION SECTION.
000490*----------------------
000500
000510 SOURCE-COMPUTER.
000520     IBM-Z15.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580*---------------------
000590
000600 FILE-CONTROL.
000610/
000620 DATA DIVISION.
000630*==============
000640
000650 FILE SECTION.
000660*-------------
000670
000680 WORKING-STORAGE SECTION.
000690*------------------------
000700
000710 77  W-DRAW-CNT              PIC S9(9)  COMP VALUE 0.
000720
000730 01  FILLER                  PIC X(01)       VALUE 'Y'.
000740     88  W-FIRST-CALL                        VALUE 'Y'.
000750     88  W-NOT-FIRST-CALL                    VALUE 'N'.
000760
000770 01  W-CURRENT-DATE.
000780     05  W-CURRENT-YYYY-MM-DD
000790                             PIC 9(08).
000800     05  W-CURRENT-HH-MM-SS-HS.
000810         10  W-CURRENT-HH    PIC 9(02).
000820         10  W-CURRENT-MM    PIC 9(02).
000830         10  W-CURRENT-SS    PIC 9(02).
000840         10  W-CURRENT-HS    PIC 9(02).
000850     05  FILLER              PIC X(05).
000860
000870 01  W-CURRENT-DATE-X REDEFINES W-CURRENT-DATE
000880                             PIC X(21).
000890
000900 01  W-COMPILED-DATE.
000910     05  W-COMPILED-DATE-YYYY
000920                             PIC X(04)       VALUE '1989'.
000930     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '07'.
000940     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '02'.
000950     05  FILLER              PIC X(09).
000960
000970 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
000980                             PIC X(17).
000990
001000 01  W-LCG-WORK-AREA.
001010     05  W-LCG-MULTIPLIER    PIC S9(9)  COMP VALUE 48271.
001020     05  W-LCG-MODULUS       PIC S9(9)  COMP VALUE 2147483647.
001030     05  W-LCG-STATE         PIC S9(9)  COMP VALUE 1.
001040     05  W-LCG-QUOTIENT      PIC S9(9)  COMP.
001050     05  W-LCG-REMAINDER     PIC S9(9)  COMP.
001060     05  W-SPAN              PIC S9(9)  COMP.
001070     05  FILLER              PIC X(01).
001080
001090 01  W-LCG-WORK-AREA-X REDEFINES W-LCG-WORK-AREA
001100                             PIC X(25).
001110/
001120 LINKAGE SECTION.
001130*----------------
001140
001150 01  L-PARAMETER.          COPY FRDRANDL.
001160/
001170 PROCEDURE DIVISION USING L-PARAMETER.
001180*==================
001190
001200 MAIN.
001210*-----
001220
001230     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001240
001250     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001260     .
001270 MAIN-EXIT.
001280     GOBACK.
001290/
001300 SUB-1000-START-UP.
001310*------------------
001320
001330     IF      W-NOT-FIRST-CALL
001340         GO TO SUB-1000-EXIT
001350     END-IF
001360
001370     SET  W-NOT-FIRST-CALL   TO TRUE
001380
001390     DISPLAY 'FRDRAND  compiled on '
001400         W-COMPILED-DATE-YYYY '/'
001410         W-COMPILED-DATE-MM   '/'
001420         W-COMPILED-DATE-DD
001430
001440     ACCEPT   W-CURRENT-YYYY-MM-DD
001450                             FROM DATE YYYYMMDD
001460     ACCEPT   W-CURRENT-HH-MM-SS-HS
001470                             FROM TIME
001480
001490     COMPUTE W-LCG-STATE = (W-CURRENT-HH * 3600
001500                          +  W-CURRENT-MM * 60
001510                          +  W-CURRENT-SS) * 997
001520                          +  W-CURRENT-HS  + 1
001530     .
001540 SUB-1000-EXIT.
001550     EXIT.
001560/
001570 SUB-2000-PROCESS.
001580*-----------------
001590
001600     IF      RAND-FUNCTION-RESEED
001610         MOVE RAND-SEED      TO W-LCG-STATE
001620     END-IF
001630
001640     PERFORM SUB-2100-DRAW-NEXT THRU SUB-2100-EXIT
001650
001660     COMPUTE W-SPAN = RAND-HIGH-VALUE - RAND-LOW-VALUE + 1
001670
001680     DIVIDE   W-LCG-STATE    BY W-SPAN
001690                             GIVING W-LCG-QUOTIENT
001700                             REMAINDER W-LCG-REMAINDER
001710
001720     COMPUTE RAND-RESULT     = RAND-LOW-VALUE + W-LCG-REMAINDER
001730
001740     ADD  1                  TO W-DRAW-CNT
001750     .
001760 SUB-2000-EXIT.
001770     EXIT.
001780/
001790 SUB-2100-DRAW-NEXT.
001800*--------------------
001810
001820     COMPUTE W-LCG-QUOTIENT  = W-LCG-STATE / 44488
001830     COMPUTE W-LCG-REMAINDER = W-LCG-STATE
001840                             - (W-LCG-QUOTIENT * 44488)
001850
001860     COMPUTE W-LCG-STATE     = (W-LCG-MULTIPLIER * W-LCG-REMAINDER)
001870                             - (3399 * W-LCG-QUOTIENT)
001880
001890     IF      W-LCG-STATE < 0
001900         ADD  W-LCG-MODULUS  TO W-LCG-STATE
001910     END-IF
001920     .
001930 SUB-2100-EXIT.
001940     EXIT.
