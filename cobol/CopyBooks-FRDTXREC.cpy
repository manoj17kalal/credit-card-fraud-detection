000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDTXREC
000140* PURPOSE :  TRANSACTION INPUT RECORD (TX-REC).  ONE OCCURRENCE
000150*            PER CARD TRANSACTION, WRITTEN BY THE TEST-DATA
000160*            GENERATOR AND READ BY THE FRAUD-DETECTION MAIN FLOW.
000170*            RECORDS ARE ASSUMED TO ARRIVE IN ASCENDING TIMESTAMP
000180*            ORDER.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-10  RHL  ORIG  FIRST RELEASE.
000220*     1998-11-04  DJO  Y2K01 TX-TIMESTAMP ALREADY CARRIES A 4-DIGIT
000230*                      YEAR - NO CONVERSION REQUIRED, CONFIRMED ON
000240*                      REVIEW OF ALL FRD- FILES FOR THE MILLENNIUM
000250*                      PROJECT.
000260*================================================================*
000270
000280 01  TX-REC.
000290     05  TX-ID               PIC X(36).
000300     05  TX-TIMESTAMP         PIC X(19).
000310     05  TX-CARD-NUMBER       PIC X(20).
000320     05  TX-AMOUNT            PIC S9(7)V99.
000330     05  TX-MERCHANT-ID       PIC X(36).
000340     05  TX-MERCHANT-NAME     PIC X(30).
000350     05  TX-MERCHANT-CAT      PIC X(20).
000360     05  TX-COUNTRY           PIC X(30).
000370     05  TX-CITY              PIC X(30).
000380     05  TX-LATITUDE          PIC S9(3)V9(6).
000390     05  TX-LONGITUDE         PIC S9(3)V9(6).
000400     05  FILLER               PIC X(10).
