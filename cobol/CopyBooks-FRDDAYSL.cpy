000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDDAYSL
000140* PURPOSE :  LINKAGE PARAMETER BLOCK FOR SUBPROGRAM FRDDAYS, THE
000150*            HOUSE DATE/TIME-TO-SERIAL CONVERTER.  CALLED BY
000160*            FRDPURGE (RETENTION CUTOFF) AND FRDHLTH (24-HOUR
000170*            WINDOW AND DETECTION-LATENCY ARITHMETIC) SO THAT
000180*            NEITHER PROGRAM HAS TO DUPLICATE THE CALENDAR MATH.
000190*
000200* MAINTENANCE HISTORY:
000210*     1991-06-10  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240**** INPUT FIELD:
000250****     DY-TIMESTAMP - A FULL 'YYYY-MM-DD HH:MM:SS' STAMP.  A
000260****         DATE-ONLY CUTOFF CAN BE CONVERTED BY PADDING WITH
000270****         ' 00:00:00' BEFORE THE CALL.
000280
000290**** OUTPUT FIELDS:
000300****     DY-ABS-DAYS    - DAYS SINCE A FIXED REFERENCE POINT.
000310****     DY-ABS-SECONDS - DY-ABS-DAYS CONVERTED TO SECONDS PLUS
000320****                      THE TIME-OF-DAY PORTION OF THE STAMP.
000330****         NEITHER VALUE MEANS ANYTHING ON ITS OWN - CALLERS
000340****         SUBTRACT TWO RESULTS TO GET AN ELAPSED SPAN.
000350
000360     05  DY-TIMESTAMP             PIC X(19).
000370
000380     05  DY-ABS-DAYS              PIC S9(09) COMP.
000390     05  DY-ABS-SECONDS           PIC S9(11) COMP.
000400
000410     05  FILLER                   PIC X(01).
