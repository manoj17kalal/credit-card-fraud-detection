000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDFRDRC
000140* PURPOSE :  FRAUD OUTPUT RECORD (FRD-REC).  WRITTEN BY FRDMAIN
000150*            ONLY WHEN ONE OR MORE RULES FIRED ON A TRANSACTION.
000160*            CARRIES THE SAME LEADING FIELDS AS TX-REC PLUS THE
000170*            COMMA-JOINED LIST OF RULE DESCRIPTIONS AND THE
000180*            COMPOSITE SCORE.
000190*
000200* MAINTENANCE HISTORY:
000210*     1989-07-10  RHL  ORIG  FIRST RELEASE.
000220*================================================================*
000230
000240 01  FRD-REC.
000250     05  FRD-ID               PIC X(36).
000260     05  FRD-TIMESTAMP        PIC X(19).
000270     05  FRD-CARD-NUMBER      PIC X(20).
000280     05  FRD-AMOUNT           PIC S9(7)V99.
000290     05  FRD-MERCHANT-ID      PIC X(36).
000300     05  FRD-MERCHANT-NAME    PIC X(30).
000310     05  FRD-MERCHANT-CAT     PIC X(20).
000320     05  FRD-COUNTRY          PIC X(30).
000330     05  FRD-CITY             PIC X(30).
000340     05  FRD-LATITUDE         PIC S9(3)V9(6).
000350     05  FRD-LONGITUDE        PIC S9(3)V9(6).
000360     05  FRD-FRAUD-TYPE       PIC X(100).
000370     05  FRD-FRAUD-SCORE      PIC 9V99.
000380     05  FILLER               PIC X(06).
