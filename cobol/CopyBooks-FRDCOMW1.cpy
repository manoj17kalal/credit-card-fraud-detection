000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* COPYBOOK:  FRDCOMW1
000140* PURPOSE :  COMMON WORKING-STORAGE LATCH AND STARTUP-BANNER DATE
000150*            BLOCK SHARED BY EVERY FRD SUBPROGRAM.  COPY THIS
000160*            BOOK INTO WORKING-STORAGE OF ANY FRD- CALLED MODULE
000170*            THAT NEEDS TO DISPLAY A ONE-TIME STARTUP BANNER.
000180*
000190* MAINTENANCE HISTORY:
000200*     SEE THE CALLING PROGRAM'S OWN CHANGE LOG - THIS BOOK IS
000210*     STABLE AND IS NOT INDEPENDENTLY VERSIONED.
000220*================================================================*
000230
000240 01  FILLER                  PIC X(01)       VALUE 'Y'.
000250     88  W-FIRST-CALL                        VALUE 'Y'.
000260     88  W-NOT-FIRST-CALL                    VALUE 'N'.
000270
000280 01  W-STARTUP-DATE.
000290     05  W-STARTUP-YYYY      PIC 9(04).
000300     05  W-STARTUP-MM        PIC 9(02).
000310     05  W-STARTUP-DD        PIC 9(02).
000320     05  FILLER              PIC X(01).
000330 01  W-STARTUP-TIME.
000340     05  W-STARTUP-HH        PIC 9(02).
000350     05  W-STARTUP-MM-MIN    PIC 9(02).
000360     05  W-STARTUP-SS        PIC 9(02).
000370     05  FILLER              PIC X(01).
