000100*========================= FRD-CARDWATCH ========================*
000110* MERIDIAN CARD SERVICES, INC.  -  FRAUD CONTROL SYSTEMS GROUP
000120*
000130* PROGRAM:    FRDHLTH
000140* PURPOSE:    PIPELINE HEALTH CHECK.  SCANS THE TRANSACTION MASTER
000150*             AND THE FRAUD FILE FOR ACTIVITY IN THE 24 HOURS
000160*             BEFORE A SUPPLIED "NOW" ON THE CONTROL CARD AND
000170*             REPORTS A TRANSACTION COUNT, A FRAUD COUNT, AN
000180*             AVERAGE DETECTION LATENCY IN SECONDS, AND A ONE-WORD
000190*             STATUS SO THE NIGHTLY RUN LOG CAN BE SCANNED AT A
000200*             GLANCE.  NEITHER FILE CARRIES A SEPARATE "WHEN DID
000210*             FRDMAIN ACTUALLY SCORE IT" STAMP, SO THE LATENCY
000220*             FIGURE TREATS THE SUPPLIED "NOW" AS THE DETECTION
000230*             INSTANT FOR EVERY FRAUD RECORD IN THE WINDOW - THIS
000240*             READS AS "HOW FAR BEHIND THE EVENT STREAM IS THE
000250*             PIPELINE RIGHT NOW", WHICH IS WHAT OPS WANTS OUT OF
000260*             THIS RUN.
000270*
000280* CHANGE LOG:
000290*     1994-11-21  JPL  0016  FIRST RELEASE - BUILT ALONGSIDE THE
000300*                      FRDDAYS DATE ROUTINE SO PURGE AND THIS
000310*                      PROGRAM SHARE ONE PIECE OF CALENDAR MATH.
000320*     1998-10-14  DJO  Y2K05 WINDOW COMPARE USES FRDDAYS' ABSOLUTE
000330*                      SECOND COUNT, NOT A STRING COMPARE ON THE
000340*                      RAW TIMESTAMP - REVIEWED, NO CHANGE
000350*                      REQUIRED FOR THE ROLLOVER.
000360*     2001-03-02  JPL  0024  ADDED THE CRITICAL STATUS FOR A FILE
000370*                      THAT WON'T OPEN - OPS HAD BEEN READING A
000380*                      BLOWN-UP JOB STEP AS A QUIET "WARNING,
000390*                      ZERO TRANSACTIONS" BEFORE THIS.
000400*================================================================*
000410
000420 IDENTIFICATION DIVISION.
000430*========================
000440
000450 PROGRAM-ID.             FRDHLTH.
000460 AUTHOR.                 J PELLETIER.
000470 INSTALLATION.           MERIDIAN CARD SERVICES INC.
000480 DATE-WRITTEN.           11/21/94.
000490 DATE-COMPILED.
000500 SECURITY.               MERIDIAN CARD SERVICES INTERNAL USE ONLY.
000510
000520 ENVIRONMENT DIVISION.
000530*=====================
000540
000550 CONFIGURATION SECTION.
000560*----------------------
000570
000580 SOURCE-COMPUTER.
000590     IBM-Z15.
000600
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650*---------------------
000660
000670 FILE-CONTROL.
000680     SELECT CTLCARD              ASSIGN TO CTLCARD
000690                                 ORGANIZATION LINE SEQUENTIAL
000700                                 FILE STATUS IS W-CTLCARD-STATUS.
000710     SELECT TXNMSTR              ASSIGN TO TXNMSTR
000720                                 ORGANIZATION LINE SEQUENTIAL
000730                                 FILE STATUS IS W-TXNMSTR-STATUS.
000740     SELECT FRDFILE              ASSIGN TO FRDFILE
000750                                 ORGANIZATION LINE SEQUENTIAL
000760                                 FILE STATUS IS W-FRDFILE-STATUS.
000770/
000780 DATA DIVISION.
000790*==============
000800
000810 FILE SECTION.
000820*-------------
000830
000840 FD  CTLCARD.
000850
000860 01  CTL-REC.
000870     05  CTL-NOW-TIMESTAMP       PIC X(19).
000880     05  FILLER                  PIC X(61).
000890
000900 FD  TXNMSTR.
000910
000920     COPY FRDTXMRC.
000930
000940 FD  FRDFILE.
000950
000960     COPY FRDFRDRC.
000970
000980 WORKING-STORAGE SECTION.
000990*------------------------
001000
001010 COPY FRDCOMW1.
001020
001030 01  W-FRDDAYS-PROG            PIC X(08)       VALUE 'FRDDAYS'.
001040 01  W-NOW-PARAMETER.         COPY FRDDAYSL.
001050 01  W-RECORD-PARAMETER.      COPY FRDDAYSL.
001060
001070 01  W-NOW-PARAMETER-X REDEFINES W-NOW-PARAMETER
001080                             PIC X(32).
001090
001100 01  W-COMPILED-DATE.
001110     05  W-COMPILED-DATE-YYYY
001120                             PIC X(04)       VALUE '1994'.
001130     05  W-COMPILED-DATE-MM  PIC X(02)       VALUE '11'.
001140     05  W-COMPILED-DATE-DD  PIC X(02)       VALUE '21'.
001150     05  FILLER              PIC X(09).
001160
001170 01  W-COMPILED-DATE-X REDEFINES W-COMPILED-DATE
001180                             PIC X(17).
001190
001200 01  W-FILE-STATUSES.
001210     05  W-CTLCARD-STATUS       PIC X(02)       VALUE '00'.
001220     05  W-TXNMSTR-STATUS       PIC X(02)       VALUE '00'.
001230     05  W-FRDFILE-STATUS       PIC X(02)       VALUE '00'.
001240     05  FILLER                 PIC X(01).
001250
001260 01  W-FILE-STATUSES-R REDEFINES W-FILE-STATUSES
001270                             PIC X(07).
001280
001290 01  W-EOF-SWITCH.
001300     05  W-TXN-EOF-SW         PIC X(01)       VALUE 'N'.
001310         88  W-TXN-END-OF-FILE                VALUE 'Y'.
001320         88  W-TXN-NOT-END-OF-FILE              VALUE 'N'.
001330     05  W-FRD-EOF-SW         PIC X(01)       VALUE 'N'.
001340         88  W-FRD-END-OF-FILE                VALUE 'Y'.
001350         88  W-FRD-NOT-END-OF-FILE              VALUE 'N'.
001360     05  FILLER               PIC X(01).
001370
001380 01  W-STORAGE-SWITCH.
001390     05  W-STORAGE-SW         PIC X(01)       VALUE 'N'.
001400         88  W-STORAGE-BAD                     VALUE 'Y'.
001410         88  W-STORAGE-OK                       VALUE 'N'.
001420     05  FILLER               PIC X(01).
001430
001440 77  W-WINDOW-START-SECS       PIC S9(11) COMP.
001450 77  W-WINDOW-END-SECS         PIC S9(11) COMP.
001460
001470 77  W-TXN-COUNT               PIC S9(07) COMP VALUE 0.
001480 77  W-FRD-COUNT               PIC S9(07) COMP VALUE 0.
001490 77  W-LATENCY-TOTAL           PIC S9(11) COMP VALUE 0.
001500 77  W-LATENCY-ONE             PIC S9(11) COMP.
001510
001520 01  W-AVG-LATENCY             PIC S9(07)      VALUE 0.
001530
001540 01  W-STATUS-TEXT             PIC X(08)       VALUE SPACES.
001550     88  W-STATUS-CRITICAL                     VALUE 'CRITICAL'.
001560     88  W-STATUS-WARNING                      VALUE 'WARNING '.
001570     88  W-STATUS-HEALTHY                      VALUE 'HEALTHY '.
001580/
001590 PROCEDURE DIVISION.
001600*===================
001610
001620 MAIN.
001630*-----
001640
001650     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001660
001670     IF      W-STORAGE-OK
001680         PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001690     END-IF
001700
001710     PERFORM SUB-3000-CLASSIFY THRU SUB-3000-EXIT
001720     PERFORM SUB-4000-SHUT-DOWN THRU SUB-4000-EXIT
001730     .
001740 MAIN-EXIT.
001750     STOP RUN.
001760/
001770 SUB-1000-START-UP.
001780*------------------
001790
001800     DISPLAY 'FRDHLTH  compiled on '
001810         W-COMPILED-DATE-YYYY '/'
001820         W-COMPILED-DATE-MM   '/'
001830         W-COMPILED-DATE-DD
001840
001850     DISPLAY 'FRDHLTH  starting up - pipeline health check'
001860
001870     OPEN INPUT  CTLCARD
001880     IF      W-CTLCARD-STATUS NOT = '00'
001890         SET  W-STORAGE-BAD   TO TRUE
001900         GO TO SUB-1000-EXIT
001910     END-IF
001920     READ CTLCARD
001930     CLOSE CTLCARD
001940
001950     MOVE CTL-NOW-TIMESTAMP     TO DY-TIMESTAMP OF W-NOW-PARAMETER
001960     CALL W-FRDDAYS-PROG  USING W-NOW-PARAMETER
001970
001980     COMPUTE W-WINDOW-END-SECS   = DY-ABS-SECONDS OF W-NOW-PARAMETER
001990     COMPUTE W-WINDOW-START-SECS = W-WINDOW-END-SECS - 86400
002000
002010     OPEN INPUT  TXNMSTR
002020     IF      W-TXNMSTR-STATUS NOT = '00'
002030         SET  W-STORAGE-BAD   TO TRUE
002040         GO TO SUB-1000-EXIT
002050     END-IF
002060
002070     OPEN INPUT  FRDFILE
002080     IF      W-FRDFILE-STATUS NOT = '00'
002090         SET  W-STORAGE-BAD   TO TRUE
002100         CLOSE TXNMSTR
002110         GO TO SUB-1000-EXIT
002120     END-IF
002130
002140     SET  W-STORAGE-OK       TO TRUE
002150
002160     PERFORM SUB-9200-READ-TXNMSTR THRU SUB-9200-EXIT
002170     PERFORM SUB-9300-READ-FRDFILE THRU SUB-9300-EXIT
002180     .
002190 SUB-1000-EXIT.
002200     EXIT.
002210/
002220 SUB-2000-PROCESS.
002230*-----------------
002240
002250     PERFORM SUB-2100-SCAN-TXNMSTR THRU SUB-2100-EXIT
002260         UNTIL W-TXN-END-OF-FILE
002270
002280     PERFORM SUB-2200-SCAN-FRDFILE THRU SUB-2200-EXIT
002290         UNTIL W-FRD-END-OF-FILE
002300
002310     IF      W-FRD-COUNT > 0
002320         COMPUTE W-AVG-LATENCY ROUNDED =
002330                 W-LATENCY-TOTAL / W-FRD-COUNT
002340     END-IF
002350     .
002360 SUB-2000-EXIT.
002370     EXIT.
002380/
002390 SUB-2100-SCAN-TXNMSTR.
002400*--------------------------
002410
002420     MOVE TXM-TIMESTAMP         TO DY-TIMESTAMP OF
002430                                    W-RECORD-PARAMETER
002440     CALL W-FRDDAYS-PROG  USING W-RECORD-PARAMETER
002450
002460     IF      DY-ABS-SECONDS OF W-RECORD-PARAMETER
002470             NOT < W-WINDOW-START-SECS
002480     AND     DY-ABS-SECONDS OF W-RECORD-PARAMETER
002490             NOT > W-WINDOW-END-SECS
002500         ADD  1                 TO W-TXN-COUNT
002510     END-IF
002520
002530     PERFORM SUB-9200-READ-TXNMSTR THRU SUB-9200-EXIT
002540     .
002550 SUB-2100-EXIT.
002560     EXIT.
002570/
002580 SUB-2200-SCAN-FRDFILE.
002590*--------------------------
002600
002610     MOVE FRD-TIMESTAMP         TO DY-TIMESTAMP OF
002620                                    W-RECORD-PARAMETER
002630     CALL W-FRDDAYS-PROG  USING W-RECORD-PARAMETER
002640
002650     IF      DY-ABS-SECONDS OF W-RECORD-PARAMETER
002660             NOT < W-WINDOW-START-SECS
002670     AND     DY-ABS-SECONDS OF W-RECORD-PARAMETER
002680             NOT > W-WINDOW-END-SECS
002690         ADD  1                 TO W-FRD-COUNT
002700         COMPUTE W-LATENCY-ONE  =
002710                 W-WINDOW-END-SECS
002720               - DY-ABS-SECONDS OF W-RECORD-PARAMETER
002730         ADD  W-LATENCY-ONE     TO W-LATENCY-TOTAL
002740     END-IF
002750
002760     PERFORM SUB-9300-READ-FRDFILE THRU SUB-9300-EXIT
002770     .
002780 SUB-2200-EXIT.
002790     EXIT.
002800/
002810 SUB-3000-CLASSIFY.
002820*-------------------
002830
002840     IF      W-STORAGE-BAD
002850         SET  W-STATUS-CRITICAL TO TRUE
002860     ELSE
002870         IF      W-TXN-COUNT = 0
002880             SET  W-STATUS-WARNING  TO TRUE
002890         ELSE
002900             SET  W-STATUS-HEALTHY  TO TRUE
002910         END-IF
002920     END-IF
002930     .
002940 SUB-3000-EXIT.
002950     EXIT.
002960/
002970 SUB-4000-SHUT-DOWN.
002980*--------------------
002990
003000     IF      W-STORAGE-OK
003010         CLOSE TXNMSTR
003020         CLOSE FRDFILE
003030     END-IF
003040
003050     DISPLAY 'FRDHLTH  24h transaction count: ' W-TXN-COUNT
003060     DISPLAY 'FRDHLTH  24h fraud count:       ' W-FRD-COUNT
003070     DISPLAY 'FRDHLTH  avg detection latency: ' W-AVG-LATENCY
003080         ' seconds'
003090     DISPLAY 'FRDHLTH  status:                ' W-STATUS-TEXT
003100     DISPLAY 'FRDHLTH  completed'
003110     .
003120 SUB-4000-EXIT.
003130     EXIT.
003140/
003150 SUB-9200-READ-TXNMSTR.
003160*--------------------------
003170
003180     READ TXNMSTR
003190         AT END
003200             SET  W-TXN-END-OF-FILE  TO TRUE
003210     END-READ
003220     .
003230 SUB-9200-EXIT.
003240     EXIT.
003250/
003260 SUB-9300-READ-FRDFILE.
003270*--------------------------
003280
003290     READ FRDFILE
003300         AT END
003310             SET  W-FRD-END-OF-FILE  TO TRUE
003320     END-READ
003330     .
003340 SUB-9300-EXIT.
003350     EXIT.
